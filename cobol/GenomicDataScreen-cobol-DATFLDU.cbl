000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DATFLDU.
000300 AUTHOR. R S HARTLEY.
000400 INSTALLATION. ONCOLOGY DATA WAREHOUSE UNIT.
000500 DATE-WRITTEN. 03/21/88.
000600 DATE-COMPILED. 03/21/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SHOP-WIDE FIELD-TEST AND FIELD-DERIVATION LIBRARY FOR
001300*          THE GENOMIC DATA SCREENING PROGRAMS.  EVERY SCREENING
001400*          PROGRAM CALLS THIS MODULE TO CLASSIFY A TEXT OR
001500*          NUMERIC TOKEN AS NULL/BLANK, TO PICK APART A TCGA
001600*          SAMPLE BARCODE, TO BUILD A STABLE ID, AND TO RIGHT-
001700*          JUSTIFY A LEFT-JUSTIFIED UNSTRING TOKEN BEFORE A
001800*          NUMERIC TEST IS ATTEMPTED ON IT.  NO TABLE IS LOADED
001900*          BY THIS MODULE -- EVERYTHING IS COMPUTED FRESH ON
002000*          EACH CALL FROM THE FIELDS PASSED IN DF-WORK-REC.
002100*
002200*          FUNCTION CODES (DF-FUNCTION) --
002300*             B  BLANK/NULL-TEXT TEST
002400*             I  BLANK/NULL-INTEGER TEST
002500*             P  RIGHT-JUSTIFY AND EDIT AN UNSTRING TOKEN AS A
002600*                SIGNED INTEGER
002700*             S  DERIVE A PATIENT OR SAMPLE STABLE ID FROM A
002800*                TCGA BARCODE (DF-IN-STABLE-KIND SAYS WHICH)
002900*             T  DERIVE THE SAMPLE-TYPE STRING FROM A TCGA
003000*                BARCODE
003100*             N  TRUE IF A DERIVED SAMPLE-TYPE STRING IS NORMAL
003200*             V  ROUNDED DEPTH TIMES VARIANT-FREQUENCY, FOR THE
003300*                THIRD-TIER READ-COUNT FALLBACK CHAIN
003400*
003500******************************************************************
003600*CHANGE LOG.
003700*    03/21/88  RSH  0000  ORIGINAL PROGRAM
003800*    09/02/88  RSH  0009  ADDED DF-FUNCTION "P" -- CALLERS WERE
003900*                         EACH DOING THEIR OWN RIGHT-JUSTIFY
004000*    01/19/89  TGD  0018  ADDED STABLE-ID DERIVATION (S)
004100*    07/06/90  TGD  0026  STABLE ID NOW LOWER-CASES THE ALLELES
004200*                         TO MATCH THE PORTAL'S GENERATED KEY
004300*    11/23/91  AKM  0031  SAMPLE-TYPE DERIVATION (T) ADDED --
004400*                         READS TCGA BARCODE POSITIONS 14-15
004500*    04/02/92  AKM  0035  ADDED "N" FUNCTION FOR NORMAL-SAMPLE
004600*                         TEST
004700*    02/18/93  CJP  0040  BLANK/NULL-TEXT TEST NOW TREATS "NA",
004800*                         "N/A", "NONE", "UNKNOWN" AS NULL, NOT
004900*                         JUST SPACES AND "NULL"
005000*    08/30/94  CJP  0047  ADDED "NOT APPLICABLE" AND "--" TO THE
005100*                         NULL-TEXT LITERAL LIST
005200*    05/11/95  DWP  0052  INTEGER-TOKEN PARSE NOW HANDLES A LEADING
005300*                         MINUS SIGN BEFORE RIGHT-JUSTIFYING
005400*    01/09/96  DWP  0057  BLANK/NULL-INTEGER TEST NOW TESTS THE
005500*                         PARSED SENTINEL VALUE OF -1 RATHER
005600*                         THAN THE RAW UPSTREAM ZERO-FILL CODES
005700*    10/14/97  LMS  0063  STABLE ID TRUNCATED TO 254 BYTES TO
005800*                         MATCH THE OUTPUT KEY-FIELD WIDTH
005900*    12/29/98  LMS  0069  Y2K -- REVIEWED, NO DATE FIELDS CARRIED
006000*                         BY THIS MODULE, NO CHANGE REQUIRED
006100*    03/02/99  LMS  0070  Y2K SIGN-OFF -- SEE TICKET DWH-1999-004
006200*    06/17/00  MFB  0075  STABLE-ID DERIVATION REWRITTEN TO
006300*                         REPLACE "TUMOR"/"NORMAL" TOKENS IN A
006400*                         BARCODE WITH SAMPLE-TYPE CODES 01/11
006500*                         BEFORE SPLITTING ON THE HYPHEN
006600*    02/04/02  MFB  0079  SAMPLE-TYPE (T) NOW RETURNS THE FULL
006700*                         PORTAL LITERAL, NOT JUST THE 2-DIGIT
006800*                         CODE -- SEE THE SAMPLE-TYPE CODE TABLE
006900*    09/19/03  WEK  0083  ISNORMALSAMPLE (N) NOW TESTS THE
007000*                         DERIVED SAMPLE-TYPE STRING INSTEAD OF
007100*                         THE RAW 2-DIGIT CODE
007200*    03/11/04  WEK  0086  ADDED "V" FUNCTION (SEE 190-PARSE-VAF-
007300*                         TOKEN) AND RE-DECLARED RETURN-CD 77-LEVEL
007400*                         TO MATCH THE SHOP'S OWN HABIT FOR A
007500*                         SINGLE PASSED-BACK SCRATCH ITEM
007600*    04/02/04  WEK  0141  100-CHECK-NULL-TEXT WAS BLANKING OUT THE
007700*                         "[", "]" AND "/" CHARACTERS INSTEAD OF
007800*                         COMPACTING THEM OUT AND TURNING SPACES
007900*                         TO UNDERSCORES -- "[NOT AVAILABLE]" AND
008000*                         "N/A" NEVER MATCHED THE NULL-TEXT TABLE.
008100*                         ADDED 102-COMPACT-NULL-TEXT/103-COMPACT-
008200*                         ONE-CHAR AND RE-PUNCTUATED THE TABLE
008300*                         ENTRIES WITH UNDERSCORES TO MATCH
008400******************************************************************
008500
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER. IBM-390.
008900 OBJECT-COMPUTER. IBM-390.
009000 SPECIAL-NAMES.
009100     UPSI-0 ON DF-TRACE-ON OFF DF-TRACE-OFF.
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500
009600 DATA DIVISION.
009700 WORKING-STORAGE SECTION.
009800
009900 01  WS-NULL-TEXT-TABLE-VALUES.
010000     05  FILLER PIC X(20) VALUE "NOT_APPLICABLE      ".
010100     05  FILLER PIC X(20) VALUE "NOT_AVAILABLE       ".
010200     05  FILLER PIC X(20) VALUE "SENT                ".
010300     05  FILLER PIC X(20) VALUE "NULL                ".
010400     05  FILLER PIC X(20) VALUE "NA                  ".
010500     05  FILLER PIC X(20) VALUE "N_A                 ".
010600 01  WS-NULL-TEXT-TABLE REDEFINES WS-NULL-TEXT-TABLE-VALUES.
010700     05  WS-NT-ROW OCCURS 6 TIMES
010800                   INDEXED BY NT-IDX
010900                   PIC X(20).
011000
011100 01  WS-SAMPLE-CODE-TABLE-VALUES.
011200     05  FILLER PIC X(02) VALUE "01".
011300     05  FILLER PIC X(24) VALUE "PRIMARY_SOLID_TUMOR     ".
011400     05  FILLER PIC X(02) VALUE "02".
011500     05  FILLER PIC X(24) VALUE "RECURRENT_SOLID_TUMOR   ".
011600     05  FILLER PIC X(02) VALUE "03".
011700     05  FILLER PIC X(24) VALUE "PRIMARY_BLOOD_TUMOR     ".
011800     05  FILLER PIC X(02) VALUE "04".
011900     05  FILLER PIC X(24) VALUE "RECURRENT_BLOOD_TUMOR   ".
012000     05  FILLER PIC X(02) VALUE "06".
012100     05  FILLER PIC X(24) VALUE "METASTATIC              ".
012200     05  FILLER PIC X(02) VALUE "10".
012300     05  FILLER PIC X(24) VALUE "BLOOD_NORMAL            ".
012400     05  FILLER PIC X(02) VALUE "11".
012500     05  FILLER PIC X(24) VALUE "SOLID_NORMAL            ".
012600 01  WS-SAMPLE-CODE-TABLE REDEFINES WS-SAMPLE-CODE-TABLE-VALUES.
012700     05  WS-SCT-ROW OCCURS 7 TIMES INDEXED BY SCT-IDX.
012800         10  WS-SCT-CODE          PIC X(02).
012900         10  WS-SCT-TYPE          PIC X(24).
013000
013100 01  WS-WORK-FIELDS.
013200     05  WS-UC-TEXT               PIC X(80).
013300     05  WS-COMPACT-TEXT          PIC X(80).
013400     05  WS-COMPACT-LEN           PIC 9(02) COMP.
013500     05  WS-SCAN-SUB              PIC 9(02) COMP.
013600     05  WS-RAW-TOKEN             PIC X(20).
013700     05  WS-SIGN-CHAR             PIC X(01).
013800     05  WS-DIGITS-ONLY           PIC X(19).
013900     05  WS-DIGITS-RJ             PIC X(19).
014000     05  WS-DIGITS-NUMERIC REDEFINES WS-DIGITS-RJ
014100                                  PIC 9(19).
014200     05  WS-FROM-POS              PIC 9(02) COMP.
014300     05  WS-TO-POS                PIC 9(02) COMP.
014400     05  WS-TOKEN-LEN             PIC 9(02) COMP.
014500     05  WS-STABLE-ID-WORK        PIC X(254).
014600
014700 01  WS-VAF-FIELDS.
014800     05  WS-VAF-WHOLE-TXT         PIC X(19).
014900     05  WS-VAF-WHOLE-LEN         PIC 9(02) COMP.
015000     05  WS-VAF-FRAC-TXT          PIC X(19).
015100     05  WS-VAF-FRAC-LEN          PIC 9(02) COMP.
015200     05  WS-VAF-WHOLE-RJ          PIC X(04).
015300     05  WS-VAF-WHOLE-NUMERIC REDEFINES WS-VAF-WHOLE-RJ
015400                                  PIC 9(04).
015500     05  WS-VAF-FRAC-PADDED       PIC X(04).
015600     05  WS-VAF-FRAC-NUMERIC REDEFINES WS-VAF-FRAC-PADDED
015700                                  PIC 9(04).
015800     05  WS-VAF-SCALED            PIC 9(08) COMP.
015900     05  FILLER                   PIC X(04).
016000
016100 01  WS-BARCODE-FIELDS.
016200     05  WS-BARCODE-WORK          PIC X(40).
016300     05  WS-BC-PART1              PIC X(40).
016400     05  WS-BC-PART2              PIC X(40).
016500     05  WS-BC-FOUND-CT           PIC 9(02) COMP.
016600     05  WS-BC-IS-TCGA-SW         PIC X(01).
016700         88  WS-BC-IS-TCGA    VALUE "Y".
016800     05  WS-BC-PARTS-TABLE.
016900         10  WS-BC-PART OCCURS 5 TIMES
017000                        INDEXED BY BC-PART-IDX
017100                        PIC X(20).
017200     05  WS-BC-4TH-CODE           PIC X(02).
017300     05  WS-BC-4TH-NUM REDEFINES WS-BC-4TH-CODE
017400                                  PIC 9(02).
017500
017600 01  WS-TRANSLATE-TABLES.
017700     05  WS-LOWER-ALPHABET        PIC X(26)
017800               VALUE "abcdefghijklmnopqrstuvwxyz".
017900     05  WS-UPPER-ALPHABET        PIC X(26)
018000               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018100
018200 LINKAGE SECTION.
018300 COPY DFWKREC.
018400 77  RETURN-CD                       PIC S9(04) COMP.
018500
018600 PROCEDURE DIVISION USING DF-WORK-REC, RETURN-CD.
018700 0000-MAIN.
018800     MOVE ZERO TO RETURN-CD.
018900     MOVE "N" TO DF-OUT-IS-NULL-SW.
019000     IF DF-CHECK-NULL-TEXT
019100         PERFORM 100-CHECK-NULL-TEXT THRU 100-EXIT
019200     ELSE IF DF-CHECK-NULL-INTEGER
019300         PERFORM 150-CHECK-NULL-INTEGER THRU 150-EXIT
019400     ELSE IF DF-PARSE-INTEGER-TOKEN
019500         PERFORM 180-PARSE-INTEGER-TOKEN THRU 180-EXIT
019600     ELSE IF DF-DERIVE-STABLE-ID
019700         PERFORM 200-DERIVE-STABLE-ID THRU 200-EXIT
019800     ELSE IF DF-DERIVE-SAMPLE-TYPE
019900         PERFORM 300-DERIVE-SAMPLE-TYPE THRU 300-EXIT
020000     ELSE IF DF-IS-NORMAL-SAMPLE
020100         PERFORM 350-IS-NORMAL-SAMPLE THRU 350-EXIT
020200     ELSE IF DF-DERIVE-ALT-FROM-DEPTH-VAF
020300         PERFORM 190-PARSE-VAF-TOKEN THRU 190-EXIT
020400     ELSE
020500         MOVE -1 TO RETURN-CD.
020600     GOBACK.
020700
020800******************************************************************
020900*    100-CHECK-NULL-TEXT TESTS WHETHER A TEXT FIELD IS BLANK/    *
021000*    WHITESPACE, OR (AFTER STRIPPING "[", "]", "/" AND TURNING   *
021100*    SPACES TO UNDERSCORES, CASE-INSENSITIVE) ONE OF THE NULL-   *
021200*    TEXT LITERALS.                                              *
021300******************************************************************
021400 100-CHECK-NULL-TEXT.
021500     MOVE "N" TO DF-OUT-IS-NULL-SW.
021600     IF DF-IN-TEXT = SPACES OR LOW-VALUES
021700         MOVE "Y" TO DF-OUT-IS-NULL-SW
021800         GO TO 100-EXIT.
021900     MOVE SPACES TO WS-UC-TEXT.
022000     MOVE DF-IN-TEXT(1:80) TO WS-UC-TEXT.
022100     INSPECT WS-UC-TEXT
022200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
022300     PERFORM 102-COMPACT-NULL-TEXT THRU 102-EXIT.
022400     PERFORM 105-MATCH-NULL-TEXT THRU 105-EXIT
022500             VARYING NT-IDX FROM 1 BY 1
022600             UNTIL NT-IDX > 6.
022700 100-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100*    102-COMPACT-NULL-TEXT DROPS THE "[" AND "]" WRAPPER CHARS,    *
023200*    IF PRESENT, WITHOUT LEAVING A GAP, TURNS "/" INTO AN          *
023300*    UNDERSCORE IN PLACE, AND THEN TURNS EVERY REMAINING SPACE     *
023400*    IN THE SIGNIFICANT PART OF THE TEXT (NOT THE TRAILING PAD)    *
023500*    INTO AN UNDERSCORE TOO, SO "[NOT AVAILABLE]" AND "N/A" LINE   *
023600*    UP WITH THE NULL-TEXT TABLE'S UNDERSCORED ENTRIES.            *
023700******************************************************************
023800 102-COMPACT-NULL-TEXT.
023900     MOVE SPACES TO WS-COMPACT-TEXT.
024000     MOVE ZERO TO WS-COMPACT-LEN.
024100     PERFORM 103-COMPACT-ONE-CHAR THRU 103-EXIT
024200             VARYING WS-SCAN-SUB FROM 1 BY 1
024300             UNTIL WS-SCAN-SUB > 80.
024400     IF WS-COMPACT-LEN > ZERO
024500         INSPECT WS-COMPACT-TEXT(1:WS-COMPACT-LEN)
024600             REPLACING ALL SPACE BY "_".
024700     MOVE WS-COMPACT-TEXT TO WS-UC-TEXT.
024800 102-EXIT.
024900     EXIT.
025000
025100 103-COMPACT-ONE-CHAR.
025200     IF WS-UC-TEXT(WS-SCAN-SUB:1) NOT = "[" AND
025300        WS-UC-TEXT(WS-SCAN-SUB:1) NOT = "]"
025400         ADD 1 TO WS-COMPACT-LEN
025500         MOVE WS-UC-TEXT(WS-SCAN-SUB:1)
025600             TO WS-COMPACT-TEXT(WS-COMPACT-LEN:1)
025700         IF WS-COMPACT-TEXT(WS-COMPACT-LEN:1) = "/"
025800             MOVE "_" TO WS-COMPACT-TEXT(WS-COMPACT-LEN:1)
025900         END-IF
026000     END-IF.
026100 103-EXIT.
026200     EXIT.
026300
026400 105-MATCH-NULL-TEXT.
026500     IF WS-UC-TEXT(1:20) = WS-NT-ROW(NT-IDX)
026600         MOVE "Y" TO DF-OUT-IS-NULL-SW
026700         SET NT-IDX TO 6.
026800 105-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200*    150-CHECK-NULL-INTEGER TESTS WHETHER A NUMERIC FIELD IS     *
027300*    MISSING.  THE INCOMING VALUE HAS ALREADY BEEN THROUGH THE   *
027400*    "P" FUNCTION, SO THIS TESTS FOR THE PARSED SENTINEL OF -1.  *
027500******************************************************************
027600 150-CHECK-NULL-INTEGER.
027700     MOVE "N" TO DF-OUT-IS-NULL-SW.
027800     IF DF-IN-INTEGER = -1
027900         MOVE "Y" TO DF-OUT-IS-NULL-SW.
028000 150-EXIT.
028100     EXIT.
028200
028300******************************************************************
028400*    180-PARSE-INTEGER-TOKEN RIGHT-JUSTIFIES AND EDITS A TOKEN.  *
028500*    UNSTRING TOKEN COMES IN LEFT-JUSTIFIED WITH TRAILING        *
028600*    SPACES, SO A STRAIGHT NUMERIC REDEFINITION OF IT WILL NOT   *
028700*    TEST NUMERIC.  THIS PARAGRAPH STRIPS AN OPTIONAL LEADING    *
028800*    SIGN, RIGHT-JUSTIFIES THE DIGITS, THEN APPLIES THE SIGN.    *
028900*    A BLANK OR UNPARSEABLE TOKEN RETURNS THE MISSING SENTINEL   *
029000*    OF -1, USED BY THE PROTEIN-POSITION AND THE COUNT           *
029100*    FALLBACK CHAIN.                                             *
029200******************************************************************
029300 180-PARSE-INTEGER-TOKEN.
029400     MOVE -1 TO DF-OUT-INTEGER.
029500     MOVE "N" TO DF-OUT-IS-NULL-SW.
029600     IF DF-IN-TOKEN = SPACES
029700         MOVE "Y" TO DF-OUT-IS-NULL-SW
029800         GO TO 180-EXIT.
029900     MOVE SPACE TO WS-SIGN-CHAR.
030000     MOVE SPACES TO WS-RAW-TOKEN.
030100     MOVE DF-IN-TOKEN TO WS-RAW-TOKEN.
030200     IF WS-RAW-TOKEN(1:1) = "-"
030300         MOVE "-" TO WS-SIGN-CHAR
030400         MOVE WS-RAW-TOKEN(2:19) TO WS-DIGITS-ONLY
030500     ELSE IF WS-RAW-TOKEN(1:1) = "+"
030600         MOVE WS-RAW-TOKEN(2:19) TO WS-DIGITS-ONLY
030700     ELSE
030800         MOVE SPACE TO WS-SIGN-CHAR
030900         MOVE WS-RAW-TOKEN TO WS-DIGITS-ONLY
031000     END-IF.
031100     MOVE ZERO TO WS-TOKEN-LEN.
031200     INSPECT WS-DIGITS-ONLY TALLYING WS-TOKEN-LEN
031300         FOR CHARACTERS BEFORE INITIAL SPACE.
031400     IF WS-TOKEN-LEN = ZERO OR WS-TOKEN-LEN > 19
031500         MOVE "Y" TO DF-OUT-IS-NULL-SW
031600         GO TO 180-EXIT.
031700     MOVE SPACES TO WS-DIGITS-RJ.
031800     COMPUTE WS-TO-POS = 19 - WS-TOKEN-LEN + 1.
031900     MOVE WS-DIGITS-ONLY(1:WS-TOKEN-LEN) TO
032000          WS-DIGITS-RJ(WS-TO-POS:WS-TOKEN-LEN).
032100     INSPECT WS-DIGITS-RJ REPLACING LEADING SPACE BY ZERO.
032200     IF WS-DIGITS-NUMERIC IS NOT NUMERIC
032300         MOVE "Y" TO DF-OUT-IS-NULL-SW
032400         GO TO 180-EXIT.
032500     IF WS-SIGN-CHAR = "-"
032600         COMPUTE DF-OUT-INTEGER = ZERO - WS-DIGITS-NUMERIC
032700     ELSE
032800         MOVE WS-DIGITS-NUMERIC TO DF-OUT-INTEGER.
032900 180-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300*    190-PARSE-VAF-TOKEN IMPLEMENTS THE THIRD-TIER READ-COUNT     *
033400*    FALLBACK -- CALLER HAS ALREADY PASSED THE ALREADY-PARSED     *
033500*    DEPTH IN DF-IN-INTEGER (VIA "P" ABOVE) AND THE RAW VAF TEXT  *
033600*    ("0.35" STYLE) IN DF-IN-TOKEN.  THE FRACTION IS SPLIT ON THE *
033700*    DECIMAL POINT AND SCALED TO 4 IMPLIED DECIMALS SO THE        *
033800*    ROUNDED DEPTH*VAF PRODUCT CAN BE COMPUTED WITHOUT A PACKED   *
033900*    OR FLOATING FIELD.  A BLANK, UNPARSEABLE, OR NEGATIVE DEPTH  *
034000*    RETURNS THE MISSING SENTINEL OF -1, SAME AS THE "P" TIER.    *
034100*    03/11/04  WEK  0086  ORIGINAL PARAGRAPH                      *
034200******************************************************************
034300 190-PARSE-VAF-TOKEN.
034400     MOVE -1 TO DF-OUT-INTEGER.
034500     MOVE "N" TO DF-OUT-IS-NULL-SW.
034600     IF DF-IN-TOKEN = SPACES OR DF-IN-INTEGER = -1
034700         MOVE "Y" TO DF-OUT-IS-NULL-SW
034800         GO TO 190-EXIT.
034900     MOVE SPACES TO WS-VAF-WHOLE-TXT WS-VAF-FRAC-TXT.
035000     MOVE ZERO TO WS-VAF-WHOLE-LEN WS-VAF-FRAC-LEN.
035100     UNSTRING DF-IN-TOKEN DELIMITED BY "."
035200         INTO WS-VAF-WHOLE-TXT COUNT IN WS-VAF-WHOLE-LEN
035300              WS-VAF-FRAC-TXT COUNT IN WS-VAF-FRAC-LEN.
035400     MOVE "0000" TO WS-VAF-FRAC-PADDED.
035500     IF WS-VAF-FRAC-LEN > 4
035600         MOVE WS-VAF-FRAC-TXT(1:4) TO WS-VAF-FRAC-PADDED
035700     ELSE IF WS-VAF-FRAC-LEN > ZERO
035800         MOVE WS-VAF-FRAC-TXT(1:WS-VAF-FRAC-LEN) TO
035900              WS-VAF-FRAC-PADDED(1:WS-VAF-FRAC-LEN)
036000     END-IF.
036100     IF WS-VAF-FRAC-NUMERIC IS NOT NUMERIC
036200         MOVE "Y" TO DF-OUT-IS-NULL-SW
036300         GO TO 190-EXIT.
036400     IF WS-VAF-WHOLE-LEN = ZERO OR WS-VAF-WHOLE-LEN > 4
036500         MOVE "Y" TO DF-OUT-IS-NULL-SW
036600         GO TO 190-EXIT.
036700     MOVE SPACES TO WS-VAF-WHOLE-RJ.
036800     COMPUTE WS-TO-POS = 4 - WS-VAF-WHOLE-LEN + 1.
036900     MOVE WS-VAF-WHOLE-TXT(1:WS-VAF-WHOLE-LEN) TO
037000          WS-VAF-WHOLE-RJ(WS-TO-POS:WS-VAF-WHOLE-LEN).
037100     INSPECT WS-VAF-WHOLE-RJ REPLACING LEADING SPACE BY ZERO.
037200     IF WS-VAF-WHOLE-NUMERIC IS NOT NUMERIC
037300         MOVE "Y" TO DF-OUT-IS-NULL-SW
037400         GO TO 190-EXIT.
037500     COMPUTE WS-VAF-SCALED =
037600         (WS-VAF-WHOLE-NUMERIC * 10000) + WS-VAF-FRAC-NUMERIC.
037700     COMPUTE DF-OUT-INTEGER ROUNDED =
037800         (DF-IN-INTEGER * WS-VAF-SCALED) / 10000.
037900 190-EXIT.
038000     EXIT.
038100
038200******************************************************************
038300*    200-DERIVE-STABLE-ID IMPLEMENTS THE PATIENT/SAMPLE STABLE   *
038400*    ID RULES.  NON-TCGA BARCODES PASS THROUGH UNCHANGED.  A     *
038500*    TCGA BARCODE HAS ANY LITERAL "TUMOR"/"NORMAL" TOKEN         *
038600*    REPLACED BY 01/11 FIRST, IS SPLIT ON THE HYPHEN, AND THE    *
038700*    FIRST THREE (PATIENT) OR FOUR (SAMPLE) PARTS ARE REJOINED.  *
038800******************************************************************
038900 200-DERIVE-STABLE-ID.
039000     MOVE DF-IN-BARCODE TO WS-STABLE-ID-WORK.
039100     MOVE SPACES TO WS-BC-IS-TCGA-SW.
039200     IF DF-IN-BARCODE(1:4) = "TCGA" OR DF-IN-BARCODE(1:4) = "tcga"
039300         SET WS-BC-IS-TCGA TO TRUE.
039400     IF NOT WS-BC-IS-TCGA
039500         MOVE WS-STABLE-ID-WORK(1:254) TO DF-OUT-STABLE-ID
039600         GO TO 200-EXIT.
039700
039800     MOVE DF-IN-BARCODE TO WS-BARCODE-WORK.
039900     PERFORM 205-REPLACE-TUMOR-NORMAL THRU 205-EXIT.
040000
040100     MOVE SPACES TO WS-BC-PARTS-TABLE.
040200     UNSTRING WS-BARCODE-WORK DELIMITED BY "-"
040300         INTO WS-BC-PART(1), WS-BC-PART(2), WS-BC-PART(3),
040400              WS-BC-PART(4), WS-BC-PART(5).
040500
040600     MOVE SPACES TO WS-STABLE-ID-WORK.
040700     STRING WS-BC-PART(1) DELIMITED BY SPACE
040800            "-"           DELIMITED BY SIZE
040900            WS-BC-PART(2) DELIMITED BY SPACE
041000            "-"           DELIMITED BY SIZE
041100            WS-BC-PART(3) DELIMITED BY SPACE
041200            INTO WS-STABLE-ID-WORK.
041300
041400     IF DF-STABLE-KIND-SAMPLE
041500         IF WS-BC-PART(4) NOT = SPACES
041600             MOVE WS-BC-PART(4)(1:2) TO WS-BC-4TH-CODE
041700             IF WS-BC-4TH-NUM IS NUMERIC
041800                 STRING WS-STABLE-ID-WORK DELIMITED BY SPACE
041900                        "-"                DELIMITED BY SIZE
042000                        WS-BC-4TH-CODE     DELIMITED BY SIZE
042100                        INTO WS-STABLE-ID-WORK
042200             ELSE
042300                 STRING WS-STABLE-ID-WORK DELIMITED BY SPACE
042400                        "-"                DELIMITED BY SIZE
042500                        WS-BC-PART(4)      DELIMITED BY SPACE
042600                        INTO WS-STABLE-ID-WORK
042700             END-IF
042800         ELSE
042900             STRING WS-STABLE-ID-WORK DELIMITED BY SPACE
043000                    "-01"              DELIMITED BY SIZE
043100                    INTO WS-STABLE-ID-WORK
043200         END-IF.
043300
043400     MOVE WS-STABLE-ID-WORK(1:254) TO DF-OUT-STABLE-ID.
043500 200-EXIT.
043600     EXIT.
043700
043800******************************************************************
043900*    205-REPLACE-TUMOR-NORMAL -- REPLACES A LITERAL "TUMOR" OR   *
044000*    "NORMAL" TOKEN SOMEWHERE IN THE BARCODE WITH THE MATCHING   *
044100*    SAMPLE-TYPE CODE 01/11.  A BARCODE WITH NEITHER TOKEN IS    *
044200*    LEFT UNCHANGED.                                             *
044300******************************************************************
044400 205-REPLACE-TUMOR-NORMAL.
044500     MOVE ZERO TO WS-BC-FOUND-CT.
044600     INSPECT WS-BARCODE-WORK TALLYING WS-BC-FOUND-CT
044700         FOR ALL "Tumor".
044800     IF WS-BC-FOUND-CT > ZERO
044900         MOVE SPACES TO WS-BC-PART1, WS-BC-PART2
045000         UNSTRING WS-BARCODE-WORK DELIMITED BY "Tumor"
045100             INTO WS-BC-PART1, WS-BC-PART2
045200         STRING WS-BC-PART1 DELIMITED BY SPACE
045300                "01"        DELIMITED BY SIZE
045400                WS-BC-PART2 DELIMITED BY SPACE
045500                INTO WS-BARCODE-WORK.
045600     MOVE ZERO TO WS-BC-FOUND-CT.
045700     INSPECT WS-BARCODE-WORK TALLYING WS-BC-FOUND-CT
045800         FOR ALL "Normal".
045900     IF WS-BC-FOUND-CT > ZERO
046000         MOVE SPACES TO WS-BC-PART1, WS-BC-PART2
046100         UNSTRING WS-BARCODE-WORK DELIMITED BY "Normal"
046200             INTO WS-BC-PART1, WS-BC-PART2
046300         STRING WS-BC-PART1 DELIMITED BY SPACE
046400                "11"        DELIMITED BY SIZE
046500                WS-BC-PART2 DELIMITED BY SPACE
046600                INTO WS-BARCODE-WORK.
046700 205-EXIT.
046800     EXIT.
046900
047000******************************************************************
047100*    300-DERIVE-SAMPLE-TYPE IMPLEMENTS THE SAMPLE-TYPE STRING    *
047200*    RULE -- DEFAULT PRIMARY_SOLID_TUMOR, TCGA BARCODES LOOK UP  *
047300*    THEIR 4TH-GROUP CODE IN THE PORTAL CODE TABLE, NON-TCGA     *
047400*    BARCODES TAKE AN EXPLICIT OVERRIDE WHEN ONE IS SUPPLIED.    *
047500******************************************************************
047600 300-DERIVE-SAMPLE-TYPE.
047700     MOVE "PRIMARY_SOLID_TUMOR     " TO DF-OUT-SAMPLE-TYPE.
047800     MOVE SPACES TO WS-BC-IS-TCGA-SW.
047900     IF DF-IN-BARCODE(1:4) = "TCGA" OR DF-IN-BARCODE(1:4) = "tcga"
048000         SET WS-BC-IS-TCGA TO TRUE.
048100     IF WS-BC-IS-TCGA
048200         MOVE DF-IN-BARCODE TO WS-BARCODE-WORK
048300         PERFORM 205-REPLACE-TUMOR-NORMAL THRU 205-EXIT
048400         MOVE SPACES TO WS-BC-PARTS-TABLE
048500         UNSTRING WS-BARCODE-WORK DELIMITED BY "-"
048600             INTO WS-BC-PART(1), WS-BC-PART(2), WS-BC-PART(3),
048700                  WS-BC-PART(4), WS-BC-PART(5)
048800         IF WS-BC-PART(4) NOT = SPACES
048900             MOVE WS-BC-PART(4)(1:2) TO WS-BC-4TH-CODE
049000             PERFORM 305-MATCH-SAMPLE-CODE THRU 305-EXIT
049100                     VARYING SCT-IDX FROM 1 BY 1
049200                     UNTIL SCT-IDX > 7
049300         END-IF
049400     ELSE
049500         IF DF-IN-SAMPLE-TYPE-OVERRIDE NOT = SPACES
049600             MOVE DF-IN-SAMPLE-TYPE-OVERRIDE TO DF-OUT-SAMPLE-TYPE
049700         END-IF
049800     END-IF.
049900     INSPECT DF-OUT-SAMPLE-TYPE
050000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
050100     MOVE ZERO TO WS-TOKEN-LEN.
050200     PERFORM 308-SCAN-TRAILING-SPACE THRU 308-EXIT
050300             VARYING WS-TOKEN-LEN FROM 24 BY -1
050400             UNTIL WS-TOKEN-LEN = ZERO
050500             OR DF-OUT-SAMPLE-TYPE(WS-TOKEN-LEN:1) NOT = SPACE.
050600     IF WS-TOKEN-LEN > ZERO
050700         INSPECT DF-OUT-SAMPLE-TYPE(1:WS-TOKEN-LEN)
050800             REPLACING ALL SPACE BY "_".
050900 300-EXIT.
051000     EXIT.
051100
051200 305-MATCH-SAMPLE-CODE.
051300     IF WS-BC-4TH-CODE = WS-SCT-CODE(SCT-IDX)
051400         MOVE WS-SCT-TYPE(SCT-IDX) TO DF-OUT-SAMPLE-TYPE
051500         SET SCT-IDX TO 7.
051600 305-EXIT.
051700     EXIT.
051800
051900 308-SCAN-TRAILING-SPACE.
052000     CONTINUE.
052100 308-EXIT.
052200     EXIT.
052300
052400******************************************************************
052500*    350-IS-NORMAL-SAMPLE -- TRUE WHEN THE DERIVED SAMPLE-TYPE   *
052600*    STRING (PASSED IN DF-IN-TEXT) IS BLOOD_NORMAL OR            *
052700*    SOLID_NORMAL.                                               *
052800******************************************************************
052900 350-IS-NORMAL-SAMPLE.
053000     MOVE "N" TO DF-OUT-IS-NULL-SW.
053100     IF DF-IN-TEXT(1:12) = "BLOOD_NORMAL" OR
053200        DF-IN-TEXT(1:12) = "SOLID_NORMAL"
053300         MOVE "Y" TO DF-OUT-IS-NULL-SW.
053400 350-EXIT.
053500     EXIT.
