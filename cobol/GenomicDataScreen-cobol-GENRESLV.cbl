000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GENRESLV.
000300 AUTHOR. R S HARTLEY.
000400 INSTALLATION. ONCOLOGY DATA WAREHOUSE UNIT.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED. 03/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE SHOP-WIDE GENE/CHROMOSOME
001300*          LOOKUP LIBRARY.  IT IS CALLED BY EVERY GENOMIC DATA
001400*          SCREENING PROGRAM (MAFSCRN, FUSSCRN, SVSCRN, GISSCRN,
001500*          MSGSCRN, SEGSCRN) BEFORE AND DURING THE MAIN READ
001600*          LOOP.  AT JOB START EACH CALLER LOADS THE GENE-TABLE
001700*          AND DISAMBIG-TABLE REFERENCE FILES BY CALLING THIS
001800*          MODULE WITH GR-FUNCTION = "L" AND "D" RESPECTIVELY.
001900*          THE TABLES THEN STAY RESIDENT IN THIS MODULE'S OWN
002000*          WORKING-STORAGE FOR THE REST OF THE RUN -- CALLERS
002100*          NEVER SEE THE RAW TABLE ROWS, ONLY THE RESOLVED GENE
002200*          COMING BACK IN GENE-RESOLVE-REC.
002300*
002400*          FUNCTION CODES (GR-FUNCTION) --
002500*             L  LOAD GENE-TABLE
002600*             D  LOAD DISAMBIG-TABLE
002700*             R  RESOLVE BY ENTREZ ID, THEN HUGO SYMBOL, THEN
002800*                GUESS-GENE (ALIAS + CHROMOSOME)
002900*             H  SAME AS R BUT NO ENTREZ ID SUPPLIED
003000*             N  NORMALIZE A RAW CHROMOSOME VALUE
003100*             Y  DERIVE A CHROMOSOME FROM A CYTOBAND
003200*
003300******************************************************************
003400*CHANGE LOG.
003500*    03/14/88  RSH  0000  ORIGINAL PROGRAM
003600*    09/02/88  RSH  0014  ADDED DISAMBIGUATION TABLE LOAD (D)
003700*    01/19/89  TGD  0031  GUESS-GENE NOW CHECKS ALIAS CANDIDATE
003800*                         CYTOBAND AGAINST THE RECORD CHROMOSOME
003900*    07/06/90  TGD  0048  WIDENED GENE-SYMBOL TABLE TO 20000 ROWS
004000*                         -- OUTGREW THE ORIGINAL 8000-ROW TABLE
004100*    11/23/91  AKM  0055  FIXED CHROMOSOME TABLE TO ACCEPT BOTH
004200*                         "X"/"CHRX" AND "Y"/"CHRY" FORMS
004300*    04/02/92  AKM  0061  ADDED GR-CYTOBAND-TO-CHROMOSOME (Y)
004400*    02/18/93  CJP  0070  ENTREZ TABLE SEARCH NOW SKIPS BLANK/
004500*                         MISSING ENTREZ TEXT BEFORE THE SEARCH
004600*    08/30/94  CJP  0083  GUESS-GENE STEP 1 (ALL-DIGITS HUGO
004700*                         SYMBOL TREATED AS ENTREZ ID) ADDED
004800*    05/11/95  DWP  0091  ALIAS TABLE CARRIES CYTOBAND NOW SO
004900*                         GUESS-GENE CAN CHECK CANDIDATE CHROM
005000*    01/09/96  DWP  0096  RESTRUCTURED 300-RESOLVE-GENE TO MATCH
005100*                         THE PORTAL'S OWN LOOKUP ORDER EXACTLY
005200*    10/14/97  LMS  0102  MT/NA CHROMOSOME VALUES PASSED THROUGH
005300*                         AS TEXT INSTEAD OF BEING REJECTED
005400*    12/29/98  LMS  0110  Y2K -- WS-DATE NO LONGER USED FOR TABLE
005500*                         KEYS, REVIEWED FOR CENTURY WINDOWING,
005600*                         NO CHANGE REQUIRED (SUBPROGRAM CARRIES
005700*                         NO DATE FIELDS OF ITS OWN)
005800*    03/02/99  LMS  0111  Y2K SIGN-OFF -- SEE TICKET DWH-1999-004
005900*    06/17/00  MFB  0119  ENTREZ ID TABLE KEY WIDENED 9(7) TO
006000*                         9(9) TO MATCH GROWN NCBI GENE ID RANGE
006100*    02/04/02  MFB  0125  ALIAS SEARCH NOW RETURNS FIRST MATCH IN
006200*                         ORIGINAL FILE ORDER, NOT TABLE ORDER
006300*    09/19/03  WEK  0130  GUESS-GENE FALLS THROUGH TO "NOT FOUND"
006400*                         RETURN CODE INSTEAD OF ABENDING WHEN NO
006500*                         ALIAS CANDIDATE'S CHROMOSOME MATCHES
006520*    03/11/04  WEK  0133  RE-DECLARED RETURN-CD 77-LEVEL TO MATCH
006540*                         THE SHOP'S OWN HABIT FOR A SINGLE
006560*                         PASSED-BACK SCRATCH ITEM
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     UPSI-0 ON GR-TRACE-ON OFF GR-TRACE-OFF.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT GENETAB-FILE
007800     ASSIGN TO UT-S-GENETAB
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       FILE STATUS IS GT-FCODE.
008100
008200     SELECT DISAMTAB-FILE
008300     ASSIGN TO UT-S-DISAMTB
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       FILE STATUS IS DT-FCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  GENETAB-FILE
009000     RECORDING MODE IS V
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS GENETAB-FD-REC.
009300 01  GENETAB-FD-REC                     PIC X(400).
009400
009500 FD  DISAMTAB-FILE
009600     RECORDING MODE IS V
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS DISAMTAB-FD-REC.
009900 01  DISAMTAB-FD-REC                    PIC X(80).
010000
010100 WORKING-STORAGE SECTION.
010200 COPY GENETAB.
010300 COPY DISAMTAB.
010400
010500 01  FILE-STATUS-CODES.
010600     05  GT-FCODE                PIC X(2).
010700         88  GT-CODE-READ    VALUE SPACES.
010800         88  GT-NO-MORE-DATA VALUE "10".
010900     05  DT-FCODE                PIC X(2).
011000         88  DT-CODE-READ    VALUE SPACES.
011100         88  DT-NO-MORE-DATA VALUE "10".
011200
011300 01  GR-SWITCHES.
011400     05  GT-MORE-DATA-SW          PIC X(01) VALUE "Y".
011500         88  GT-NO-MORE-ROWS   VALUE "N".
011600     05  DT-MORE-DATA-SW          PIC X(01) VALUE "Y".
011700         88  DT-NO-MORE-ROWS   VALUE "N".
011800     05  FILLER                   PIC X(10) VALUE SPACES.
011900
012000******************************************************************
012100*    GENE-BY-SYMBOL TABLE -- KEYED (EXACT CASE, AS STORED IN     *
012200*    GENE-TABLE, WHICH IS ALREADY UPPER-CASED) ON HUGO-GENE-     *
012300*    SYMBOL.  ONE ENTRY PER DISTINCT GENE.                       *
012400******************************************************************
012500 01  WS-GENE-SYMBOL-TBL.
012600     05  WS-GST-COUNT             PIC 9(05) COMP VALUE ZERO.
012700     05  WS-GST-ROW OCCURS 20000 TIMES
012800                        INDEXED BY GST-IDX.
012900         10  WS-GST-HUGO-SYMBOL   PIC X(40).
013000         10  WS-GST-ENTREZ-ID     PIC 9(09).
013100         10  WS-GST-GENE-TYPE     PIC X(20).
013200         10  WS-GST-CYTOBAND      PIC X(20).
013300
013400******************************************************************
013500*    GENE-BY-ENTREZ TABLE -- SAME ROWS, KEYED ON ENTREZ ID, SO   *
013600*    RESOLUTION BY ID DOES NOT HAVE TO SCAN THE SYMBOL TABLE.    *
013700******************************************************************
013800 01  WS-GENE-ENTREZ-TBL.
013900     05  WS-GET-COUNT             PIC 9(05) COMP VALUE ZERO.
014000     05  WS-GET-ROW OCCURS 20000 TIMES
014100                        INDEXED BY GET-IDX.
014200         10  WS-GET-ENTREZ-ID     PIC 9(09).
014300         10  WS-GET-HUGO-SYMBOL   PIC X(40).
014400         10  WS-GET-GENE-TYPE     PIC X(20).
014500         10  WS-GET-CYTOBAND      PIC X(20).
014600
014700******************************************************************
014800*    ALIAS TABLE -- ONE ROW PER (ALIAS, GENE) PAIR, FILE ORDER   *
014900*    PRESERVED SO STEP 4 OF GUESS-GENE RETURNS THE FIRST MATCH   *
015000*    IN ORIGINAL ORDER WHEN MORE THAN ONE CANDIDATE'S CHROMOSOME *
015100*    MATCHES.                                                    *
015200******************************************************************
015300 01  WS-GENE-ALIAS-TBL.
015400     05  WS-GAT-COUNT             PIC 9(05) COMP VALUE ZERO.
015500     05  WS-GAT-ROW OCCURS 20000 TIMES
015600                        INDEXED BY GAT-IDX.
015700         10  WS-GAT-ALIAS         PIC X(40).
015800         10  WS-GAT-ENTREZ-ID     PIC 9(09).
015900         10  WS-GAT-HUGO-SYMBOL   PIC X(40).
016000         10  WS-GAT-GENE-TYPE     PIC X(20).
016100         10  WS-GAT-CYTOBAND      PIC X(20).
016200
016300******************************************************************
016400*    DISAMBIGUATION OVERRIDE TABLE -- ALIAS-SYMBOL (UPPER-CASE)  *
016500*    TO A SINGLE ENTREZ ID, TAKES PRIORITY OVER THE ALIAS TABLE. *
016600******************************************************************
016700 01  WS-DISAMBIG-TBL.
016800     05  WS-DIS-COUNT             PIC 9(04) COMP VALUE ZERO.
016900     05  WS-DIS-ROW OCCURS 2000 TIMES
017000                        INDEXED BY DIS-IDX.
017100         10  WS-DIS-ALIAS-SYMBOL  PIC X(40).
017200         10  WS-DIS-ENTREZ-ID     PIC 9(09).
017300
017400******************************************************************
017500*    FIXED CHROMOSOME NORMALIZATION TABLE.  REDEFINED TWO WAYS   *
017600*    SO THE RAW-KEY SIDE CAN BE SEARCHED WHILE THE NORMALIZED    *
017700*    SIDE IS PULLED BACK OUT BY THE SAME INDEX.                  *
017800******************************************************************
017900 01  WS-CHROM-TABLE-VALUES.
018000     05  FILLER PIC X(10) VALUE "1         ".
018100     05  FILLER PIC X(10) VALUE "2         ".
018200     05  FILLER PIC X(10) VALUE "3         ".
018300     05  FILLER PIC X(10) VALUE "4         ".
018400     05  FILLER PIC X(10) VALUE "5         ".
018500     05  FILLER PIC X(10) VALUE "6         ".
018600     05  FILLER PIC X(10) VALUE "7         ".
018700     05  FILLER PIC X(10) VALUE "8         ".
018800     05  FILLER PIC X(10) VALUE "9         ".
018900     05  FILLER PIC X(10) VALUE "10        ".
019000     05  FILLER PIC X(10) VALUE "11        ".
019100     05  FILLER PIC X(10) VALUE "12        ".
019200     05  FILLER PIC X(10) VALUE "13        ".
019300     05  FILLER PIC X(10) VALUE "14        ".
019400     05  FILLER PIC X(10) VALUE "15        ".
019500     05  FILLER PIC X(10) VALUE "16        ".
019600     05  FILLER PIC X(10) VALUE "17        ".
019700     05  FILLER PIC X(10) VALUE "18        ".
019800     05  FILLER PIC X(10) VALUE "19        ".
019900     05  FILLER PIC X(10) VALUE "20        ".
020000     05  FILLER PIC X(10) VALUE "21        ".
020100     05  FILLER PIC X(10) VALUE "22        ".
020200     05  FILLER PIC X(10) VALUE "CHR1      ".
020300     05  FILLER PIC X(10) VALUE "CHR2      ".
020400     05  FILLER PIC X(10) VALUE "CHR3      ".
020500     05  FILLER PIC X(10) VALUE "CHR4      ".
020600     05  FILLER PIC X(10) VALUE "CHR5      ".
020700     05  FILLER PIC X(10) VALUE "CHR6      ".
020800     05  FILLER PIC X(10) VALUE "CHR7      ".
020900     05  FILLER PIC X(10) VALUE "CHR8      ".
021000     05  FILLER PIC X(10) VALUE "CHR9      ".
021100     05  FILLER PIC X(10) VALUE "CHR10     ".
021200     05  FILLER PIC X(10) VALUE "CHR11     ".
021300     05  FILLER PIC X(10) VALUE "CHR12     ".
021400     05  FILLER PIC X(10) VALUE "CHR13     ".
021500     05  FILLER PIC X(10) VALUE "CHR14     ".
021600     05  FILLER PIC X(10) VALUE "CHR15     ".
021700     05  FILLER PIC X(10) VALUE "CHR16     ".
021800     05  FILLER PIC X(10) VALUE "CHR17     ".
021900     05  FILLER PIC X(10) VALUE "CHR18     ".
022000     05  FILLER PIC X(10) VALUE "CHR19     ".
022100     05  FILLER PIC X(10) VALUE "CHR20     ".
022200     05  FILLER PIC X(10) VALUE "CHR21     ".
022300     05  FILLER PIC X(10) VALUE "CHR22     ".
022400     05  FILLER PIC X(10) VALUE "X         ".
022500     05  FILLER PIC X(10) VALUE "CHRX      ".
022600     05  FILLER PIC X(10) VALUE "Y         ".
022700     05  FILLER PIC X(10) VALUE "CHRY      ".
022800     05  FILLER PIC X(10) VALUE "NA        ".
022900     05  FILLER PIC X(10) VALUE "MT        ".
023000 01  WS-CHROM-TABLE-RAW REDEFINES WS-CHROM-TABLE-VALUES.
023100     05  WS-CT-RAW-ROW OCCURS 48 TIMES
023200                       INDEXED BY CT-IDX
023300                       PIC X(10).
023400 01  WS-CHROM-TABLE-NORM.
023500     05  FILLER PIC X(02) VALUE "1 ".
023600     05  FILLER PIC X(02) VALUE "2 ".
023700     05  FILLER PIC X(02) VALUE "3 ".
023800     05  FILLER PIC X(02) VALUE "4 ".
023900     05  FILLER PIC X(02) VALUE "5 ".
024000     05  FILLER PIC X(02) VALUE "6 ".
024100     05  FILLER PIC X(02) VALUE "7 ".
024200     05  FILLER PIC X(02) VALUE "8 ".
024300     05  FILLER PIC X(02) VALUE "9 ".
024400     05  FILLER PIC X(02) VALUE "10".
024500     05  FILLER PIC X(02) VALUE "11".
024600     05  FILLER PIC X(02) VALUE "12".
024700     05  FILLER PIC X(02) VALUE "13".
024800     05  FILLER PIC X(02) VALUE "14".
024900     05  FILLER PIC X(02) VALUE "15".
025000     05  FILLER PIC X(02) VALUE "16".
025100     05  FILLER PIC X(02) VALUE "17".
025200     05  FILLER PIC X(02) VALUE "18".
025300     05  FILLER PIC X(02) VALUE "19".
025400     05  FILLER PIC X(02) VALUE "20".
025500     05  FILLER PIC X(02) VALUE "21".
025600     05  FILLER PIC X(02) VALUE "22".
025700     05  FILLER PIC X(02) VALUE "1 ".
025800     05  FILLER PIC X(02) VALUE "2 ".
025900     05  FILLER PIC X(02) VALUE "3 ".
026000     05  FILLER PIC X(02) VALUE "4 ".
026100     05  FILLER PIC X(02) VALUE "5 ".
026200     05  FILLER PIC X(02) VALUE "6 ".
026300     05  FILLER PIC X(02) VALUE "7 ".
026400     05  FILLER PIC X(02) VALUE "8 ".
026500     05  FILLER PIC X(02) VALUE "9 ".
026600     05  FILLER PIC X(02) VALUE "10".
026700     05  FILLER PIC X(02) VALUE "11".
026800     05  FILLER PIC X(02) VALUE "12".
026900     05  FILLER PIC X(02) VALUE "13".
027000     05  FILLER PIC X(02) VALUE "14".
027100     05  FILLER PIC X(02) VALUE "15".
027200     05  FILLER PIC X(02) VALUE "16".
027300     05  FILLER PIC X(02) VALUE "17".
027400     05  FILLER PIC X(02) VALUE "18".
027500     05  FILLER PIC X(02) VALUE "19".
027600     05  FILLER PIC X(02) VALUE "20".
027700     05  FILLER PIC X(02) VALUE "21".
027800     05  FILLER PIC X(02) VALUE "22".
027900     05  FILLER PIC X(02) VALUE "23".
028000     05  FILLER PIC X(02) VALUE "23".
028100     05  FILLER PIC X(02) VALUE "24".
028200     05  FILLER PIC X(02) VALUE "24".
028300     05  FILLER PIC X(02) VALUE "NA".
028400     05  FILLER PIC X(02) VALUE "MT".
028500 01  WS-CHROM-TABLE-NORM-R REDEFINES WS-CHROM-TABLE-NORM.
028600     05  WS-CT-NORM-ROW OCCURS 48 TIMES
028700                        INDEXED BY CT-NORM-IDX
028800                        PIC X(02).
028900
029000 01  WS-WORK-FIELDS.
029100     05  WS-UC-HUGO-SYMBOL        PIC X(40).
029200     05  WS-UC-ALIAS-SYMBOL       PIC X(40).
029300     05  WS-UC-CHROMOSOME         PIC X(05).
029400     05  WS-DIGIT-CHECK REDEFINES WS-UC-CHROMOSOME PIC X(05).
029500     05  WS-ENTREZ-FROM-TEXT      PIC 9(09).
029600     05  WS-ENTREZ-NUMERIC-TEST REDEFINES WS-ENTREZ-FROM-TEXT
029700                                 PIC 9(09).
029800     05  WS-CANDIDATE-CHROM       PIC X(02).
029900     05  WS-CYTOBAND-FIRST-CHAR   PIC X(01).
030000     05  WS-CYTOBAND-DIGITS       PIC X(05).
030100     05  WS-SUB                   PIC 9(02) COMP.
030200     05  WS-LOOP-DONE-SW          PIC X(01) VALUE "N".
030300         88  WS-LOOP-DONE      VALUE "Y".
030400     05  FILLER                   PIC X(20) VALUE SPACES.
030500
030600 01  WS-TRANSLATE-TABLES.
030700     05  WS-LOWER-ALPHABET        PIC X(26)
030800               VALUE "abcdefghijklmnopqrstuvwxyz".
030900     05  WS-UPPER-ALPHABET        PIC X(26)
031000               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031100
031200 LINKAGE SECTION.
031300 COPY GNRESREC.
031400 77  RETURN-CD                     PIC S9(04) COMP.
031500
031600 PROCEDURE DIVISION USING GENE-RESOLVE-REC, RETURN-CD.
031700 0000-MAIN.
031800     MOVE ZERO TO RETURN-CD.
031900     MOVE "N" TO GR-GENE-FOUND-SW.
032000     IF GR-LOAD-GENE-TABLE
032100         PERFORM 100-LOAD-GENE-TABLE THRU 100-EXIT
032200     ELSE IF GR-LOAD-DISAMBIG-TABLE
032300         PERFORM 200-LOAD-DISAMBIG-TABLE THRU 200-EXIT
032400     ELSE IF GR-RESOLVE-WITH-ENTREZ
032500         PERFORM 300-RESOLVE-GENE THRU 300-EXIT
032600     ELSE IF GR-RESOLVE-HUGO-ONLY
032700         PERFORM 310-GUESS-GENE THRU 310-EXIT
032800     ELSE IF GR-NORMALIZE-CHROM
032900         PERFORM 400-NORMALIZE-CHROMOSOME THRU 400-EXIT
033000     ELSE IF GR-CYTOBAND-TO-CHROM
033100         PERFORM 410-CYTOBAND-TO-CHROMOSOME THRU 410-EXIT
033200     ELSE
033300         MOVE -1 TO RETURN-CD.
033400     GOBACK.
033500
033600 100-LOAD-GENE-TABLE.
033700     MOVE "Y" TO GT-MORE-DATA-SW.
033800     MOVE ZERO TO WS-GST-COUNT, WS-GET-COUNT, WS-GAT-COUNT.
033900     OPEN INPUT GENETAB-FILE.
034000*    SKIP THE HEADER ROW -- COLUMN ORDER IS FIXED FOR THIS
034100*    REFERENCE FILE SO NO HEADER-DRIVEN MAP IS NEEDED HERE.
034200     READ GENETAB-FILE INTO GENETAB-LINE-IN
034300         AT END MOVE "N" TO GT-MORE-DATA-SW
034400     END-READ.
034500     PERFORM 110-LOAD-ONE-GENE-ROW THRU 110-EXIT
034600         UNTIL GT-NO-MORE-ROWS.
034700     CLOSE GENETAB-FILE.
034800 100-EXIT.
034900     EXIT.
035000
035100 110-LOAD-ONE-GENE-ROW.
035200     UNSTRING GENETAB-LINE-IN DELIMITED BY X"09"
035300         INTO GT-HUGO-GENE-SYMBOL, GT-ENTREZ-GENE-ID-X,
035400              GT-GENE-TYPE, GT-CYTOBAND, GT-ALIAS.
035500     PERFORM 120-ADD-SYMBOL-AND-ENTREZ THRU 120-EXIT.
035600     IF GT-ALIAS NOT = SPACES
035700         PERFORM 130-ADD-ALIAS-ROW THRU 130-EXIT.
035800     READ GENETAB-FILE INTO GENETAB-LINE-IN
035900         AT END MOVE "N" TO GT-MORE-DATA-SW
036000     END-READ.
036100 110-EXIT.
036200     EXIT.
036300
036400 120-ADD-SYMBOL-AND-ENTREZ.
036500*    SKIP THE ADD IF THIS EXACT SYMBOL WAS ALREADY LOADED --
036600*    THE SAME GENE REPEATS ONCE PER ALIAS ROW IN THE FILE.
036700     SET GST-IDX TO 1.
036800     SET WS-LOOP-DONE-SW TO "N".
036900     PERFORM 125-CHECK-DUP-SYMBOL THRU 125-EXIT
037000             VARYING GST-IDX FROM 1 BY 1
037100             UNTIL GST-IDX > WS-GST-COUNT.
037200     IF WS-LOOP-DONE-SW = "Y"
037300         GO TO 120-EXIT.
037400     IF WS-GST-COUNT >= 20000
037500         GO TO 120-EXIT.
037600     ADD 1 TO WS-GST-COUNT.
037700     MOVE GT-HUGO-GENE-SYMBOL TO WS-GST-HUGO-SYMBOL(WS-GST-COUNT).
037800     MOVE GT-ENTREZ-GENE-ID-X TO WS-GST-ENTREZ-ID(WS-GST-COUNT).
037900     MOVE GT-GENE-TYPE        TO WS-GST-GENE-TYPE(WS-GST-COUNT).
038000     MOVE GT-CYTOBAND         TO WS-GST-CYTOBAND(WS-GST-COUNT).
038100     ADD 1 TO WS-GET-COUNT.
038200     MOVE GT-ENTREZ-GENE-ID-X TO WS-GET-ENTREZ-ID(WS-GET-COUNT).
038300     MOVE GT-HUGO-GENE-SYMBOL TO WS-GET-HUGO-SYMBOL(WS-GET-COUNT).
038400     MOVE GT-GENE-TYPE        TO WS-GET-GENE-TYPE(WS-GET-COUNT).
038500     MOVE GT-CYTOBAND         TO WS-GET-CYTOBAND(WS-GET-COUNT).
038600 120-EXIT.
038700     EXIT.
038800
038900 125-CHECK-DUP-SYMBOL.
039000     IF WS-GST-HUGO-SYMBOL(GST-IDX) = GT-HUGO-GENE-SYMBOL
039100         SET WS-LOOP-DONE-SW TO "Y".
039200 125-EXIT.
039300     EXIT.
039400
039500 130-ADD-ALIAS-ROW.
039600     IF WS-GAT-COUNT >= 20000
039700         GO TO 130-EXIT.
039800     ADD 1 TO WS-GAT-COUNT.
039900     MOVE GT-ALIAS            TO WS-GAT-ALIAS(WS-GAT-COUNT).
040000     MOVE GT-ENTREZ-GENE-ID-X TO WS-GAT-ENTREZ-ID(WS-GAT-COUNT).
040100     MOVE GT-HUGO-GENE-SYMBOL TO WS-GAT-HUGO-SYMBOL(WS-GAT-COUNT).
040200     MOVE GT-GENE-TYPE        TO WS-GAT-GENE-TYPE(WS-GAT-COUNT).
040300     MOVE GT-CYTOBAND         TO WS-GAT-CYTOBAND(WS-GAT-COUNT).
040400 130-EXIT.
040500     EXIT.
040600
040700 200-LOAD-DISAMBIG-TABLE.
040800     MOVE "Y" TO DT-MORE-DATA-SW.
040900     MOVE ZERO TO WS-DIS-COUNT.
041000     OPEN INPUT DISAMTAB-FILE.
041100     READ DISAMTAB-FILE INTO DISAMTAB-LINE-IN
041200         AT END MOVE "N" TO DT-MORE-DATA-SW
041300     END-READ.
041400     PERFORM 210-LOAD-ONE-DISAMBIG-ROW THRU 210-EXIT
041500         UNTIL DT-NO-MORE-ROWS.
041600     CLOSE DISAMTAB-FILE.
041700 200-EXIT.
041800     EXIT.
041900
042000 210-LOAD-ONE-DISAMBIG-ROW.
042100     UNSTRING DISAMTAB-LINE-IN DELIMITED BY X"09"
042200         INTO DT-ALIAS-SYMBOL, DT-ENTREZ-GENE-ID-X.
042300     IF WS-DIS-COUNT < 2000
042400         ADD 1 TO WS-DIS-COUNT
042500         MOVE DT-ALIAS-SYMBOL     TO
042600              WS-DIS-ALIAS-SYMBOL(WS-DIS-COUNT)
042700         MOVE DT-ENTREZ-GENE-ID-X TO
042800              WS-DIS-ENTREZ-ID(WS-DIS-COUNT)
042900     END-IF.
043000     READ DISAMTAB-FILE INTO DISAMTAB-LINE-IN
043100         AT END MOVE "N" TO DT-MORE-DATA-SW
043200     END-READ.
043300 210-EXIT.
043400     EXIT.
043500
043600******************************************************************
043700*    300-RESOLVE-GENE RUNS THE RECORD'S GENE LOOKUP -- TRIES     *
043800*    ENTREZ ID FIRST, THEN EXACT-CASE HUGO SYMBOL, THEN          *
043900*    GUESS-GENE.  GR-RESOLVE-HUGO-ONLY (FUNCTION "H") SKIPS      *
044000*    STRAIGHT TO 310-GUESS-GENE VIA THE MAIN DISPATCH ABOVE.     *
044100******************************************************************
044200 300-RESOLVE-GENE.
044300     MOVE "N" TO GR-GENE-FOUND-SW.
044400     MOVE GR-IN-ENTREZ-ID-TEXT TO WS-ENTREZ-FROM-TEXT.
044500     IF GR-IN-ENTREZ-ID-TEXT NOT = SPACES
044600        AND WS-ENTREZ-NUMERIC-TEST IS NUMERIC
044700        AND WS-ENTREZ-NUMERIC-TEST > 0
044800         PERFORM 305-MATCH-ENTREZ-ID THRU 305-EXIT
044900                 VARYING GET-IDX FROM 1 BY 1
045000                 UNTIL GET-IDX > WS-GET-COUNT.
045100     IF GR-GENE-FOUND
045200         GO TO 300-EXIT.
045300
045400     IF GR-IN-HUGO-SYMBOL NOT = SPACES
045500         PERFORM 307-MATCH-HUGO-SYMBOL THRU 307-EXIT
045600                 VARYING GST-IDX FROM 1 BY 1
045700                 UNTIL GST-IDX > WS-GST-COUNT.
045800     IF GR-GENE-FOUND
045900         GO TO 300-EXIT.
046000
046100     PERFORM 310-GUESS-GENE THRU 310-EXIT.
046200 300-EXIT.
046300     EXIT.
046400
046500 305-MATCH-ENTREZ-ID.
046600     IF WS-GET-ENTREZ-ID(GET-IDX) = WS-ENTREZ-FROM-TEXT
046700         MOVE WS-GET-ENTREZ-ID(GET-IDX)   TO GR-OUT-ENTREZ-GENE-ID
046800         MOVE WS-GET-HUGO-SYMBOL(GET-IDX) TO GR-OUT-HUGO-SYMBOL
046900         MOVE WS-GET-GENE-TYPE(GET-IDX)   TO GR-OUT-GENE-TYPE
047000         MOVE WS-GET-CYTOBAND(GET-IDX)    TO GR-OUT-CYTOBAND
047100         MOVE "Y" TO GR-GENE-FOUND-SW
047200         SET GET-IDX TO WS-GET-COUNT.
047300 305-EXIT.
047400     EXIT.
047500
047600 307-MATCH-HUGO-SYMBOL.
047700     IF WS-GST-HUGO-SYMBOL(GST-IDX) = GR-IN-HUGO-SYMBOL
047800         MOVE WS-GST-ENTREZ-ID(GST-IDX)   TO GR-OUT-ENTREZ-GENE-ID
047900         MOVE WS-GST-HUGO-SYMBOL(GST-IDX) TO GR-OUT-HUGO-SYMBOL
048000         MOVE WS-GST-GENE-TYPE(GST-IDX)   TO GR-OUT-GENE-TYPE
048100         MOVE WS-GST-CYTOBAND(GST-IDX)    TO GR-OUT-CYTOBAND
048200         MOVE "Y" TO GR-GENE-FOUND-SW
048300         SET GST-IDX TO WS-GST-COUNT.
048400 307-EXIT.
048500     EXIT.
048600
048700******************************************************************
048800*    310-GUESS-GENE RUNS THE 5-STEP GENE-GUESSING SEARCH.        *
048900******************************************************************
049000 310-GUESS-GENE.
049100     MOVE "N" TO GR-GENE-FOUND-SW.
049200
049300*    STEP 1 -- ALL-DIGITS HUGO SYMBOL TREATED AS AN ENTREZ ID.
049400     MOVE GR-IN-HUGO-SYMBOL TO WS-ENTREZ-FROM-TEXT.
049500     IF GR-IN-HUGO-SYMBOL NOT = SPACES
049600        AND WS-ENTREZ-NUMERIC-TEST IS NUMERIC
049700         PERFORM 305-MATCH-ENTREZ-ID THRU 305-EXIT
049800                 VARYING GET-IDX FROM 1 BY 1
049900                 UNTIL GET-IDX > WS-GET-COUNT.
050000     IF GR-GENE-FOUND
050100         GO TO 310-EXIT.
050200
050300*    STEP 2 -- UPPER-CASED HUGO SYMBOL IS A KNOWN SYMBOL.
050400     MOVE SPACES TO WS-UC-HUGO-SYMBOL.
050500     MOVE GR-IN-HUGO-SYMBOL TO WS-UC-HUGO-SYMBOL.
050600     INSPECT WS-UC-HUGO-SYMBOL
050700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
050800     IF WS-UC-HUGO-SYMBOL NOT = SPACES
050900         PERFORM 312-MATCH-UC-SYMBOL THRU 312-EXIT
051000                 VARYING GST-IDX FROM 1 BY 1
051100                 UNTIL GST-IDX > WS-GST-COUNT.
051200     IF GR-GENE-FOUND
051300         GO TO 310-EXIT.
051400
051500*    STEP 3 -- UPPER-CASED HUGO SYMBOL IS A DISAMBIGUATION ALIAS.
051600     PERFORM 314-MATCH-DISAMBIG-ALIAS THRU 314-EXIT
051700             VARYING DIS-IDX FROM 1 BY 1
051800             UNTIL DIS-IDX > WS-DIS-COUNT.
051900     IF GR-GENE-FOUND
052000         GO TO 310-EXIT.
052100
052200*    STEP 4 -- EXACT-CASE HUGO SYMBOL IS A KNOWN ALIAS WITH ONE
052300*    OR MORE CANDIDATE GENES; KEEP CANDIDATES WHOSE CYTOBAND
052400*    NORMALIZES TO THE RECORD'S CHROMOSOME, RETURN THE FIRST.
052500     MOVE GR-IN-CHROMOSOME TO GR-IN-CHROMOSOME.
052600     PERFORM 400-NORMALIZE-CHROMOSOME THRU 400-EXIT.
052700     IF GR-OUT-CHROMOSOME = SPACES
052800         GO TO 310-EXIT.
052900     MOVE GR-OUT-CHROMOSOME TO WS-CANDIDATE-CHROM.
053000
053100     PERFORM 316-MATCH-ALIAS-CYTOBAND THRU 316-EXIT
053200             VARYING GAT-IDX FROM 1 BY 1
053300             UNTIL GAT-IDX > WS-GAT-COUNT OR GR-GENE-FOUND.
053400*    STEP 5 -- FALL THROUGH -- GR-GENE-FOUND-SW IS STILL "N".
053500 310-EXIT.
053600     EXIT.
053700
053800 312-MATCH-UC-SYMBOL.
053900     IF WS-GST-HUGO-SYMBOL(GST-IDX) = WS-UC-HUGO-SYMBOL
054000         MOVE WS-GST-ENTREZ-ID(GST-IDX)   TO GR-OUT-ENTREZ-GENE-ID
054100         MOVE WS-GST-HUGO-SYMBOL(GST-IDX) TO GR-OUT-HUGO-SYMBOL
054200         MOVE WS-GST-GENE-TYPE(GST-IDX)   TO GR-OUT-GENE-TYPE
054300         MOVE WS-GST-CYTOBAND(GST-IDX)    TO GR-OUT-CYTOBAND
054400         MOVE "Y" TO GR-GENE-FOUND-SW
054500         SET GST-IDX TO WS-GST-COUNT.
054600 312-EXIT.
054700     EXIT.
054800
054900 314-MATCH-DISAMBIG-ALIAS.
055000     IF WS-DIS-ALIAS-SYMBOL(DIS-IDX) = WS-UC-HUGO-SYMBOL
055100         PERFORM 315-MATCH-DISAMBIG-ENTREZ THRU 315-EXIT
055200                 VARYING GET-IDX FROM 1 BY 1
055300                 UNTIL GET-IDX > WS-GET-COUNT
055400         SET DIS-IDX TO WS-DIS-COUNT.
055500 314-EXIT.
055600     EXIT.
055700
055800 315-MATCH-DISAMBIG-ENTREZ.
055900     IF WS-GET-ENTREZ-ID(GET-IDX) = WS-DIS-ENTREZ-ID(DIS-IDX)
056000         MOVE WS-GET-ENTREZ-ID(GET-IDX)   TO GR-OUT-ENTREZ-GENE-ID
056100         MOVE WS-GET-HUGO-SYMBOL(GET-IDX) TO GR-OUT-HUGO-SYMBOL
056200         MOVE WS-GET-GENE-TYPE(GET-IDX)   TO GR-OUT-GENE-TYPE
056300         MOVE WS-GET-CYTOBAND(GET-IDX)    TO GR-OUT-CYTOBAND
056400         MOVE "Y" TO GR-GENE-FOUND-SW
056500         SET GET-IDX TO WS-GET-COUNT.
056600 315-EXIT.
056700     EXIT.
056800
056900 316-MATCH-ALIAS-CYTOBAND.
057000     IF WS-GAT-ALIAS(GAT-IDX) = GR-IN-HUGO-SYMBOL
057100         MOVE WS-GAT-CYTOBAND(GAT-IDX) TO GR-IN-CYTOBAND
057200         PERFORM 410-CYTOBAND-TO-CHROMOSOME THRU 410-EXIT
057300         IF GR-OUT-CHROMOSOME = WS-CANDIDATE-CHROM
057400             MOVE WS-GAT-ENTREZ-ID(GAT-IDX)   TO GR-OUT-ENTREZ-GENE-ID
057500             MOVE WS-GAT-HUGO-SYMBOL(GAT-IDX) TO GR-OUT-HUGO-SYMBOL
057600             MOVE WS-GAT-GENE-TYPE(GAT-IDX)   TO GR-OUT-GENE-TYPE
057700             MOVE WS-GAT-CYTOBAND(GAT-IDX)    TO GR-OUT-CYTOBAND
057800             MOVE WS-CANDIDATE-CHROM          TO GR-OUT-CHROMOSOME
057900             MOVE "Y" TO GR-GENE-FOUND-SW
058000         END-IF.
058100 316-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500*    400-NORMALIZE-CHROMOSOME MAPS RAW TEXT TO A CANONICAL FORM. *
058600******************************************************************
058700 400-NORMALIZE-CHROMOSOME.
058800     MOVE SPACES TO GR-OUT-CHROMOSOME.
058900     IF GR-IN-CHROMOSOME = SPACES
059000         GO TO 400-EXIT.
059100     MOVE SPACES TO WS-UC-CHROMOSOME.
059200     MOVE GR-IN-CHROMOSOME TO WS-UC-CHROMOSOME.
059300     INSPECT WS-UC-CHROMOSOME
059400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
059500     SET CT-IDX TO 1.
059600     SET CT-NORM-IDX TO 1.
059700     PERFORM 405-MATCH-CHROM-TABLE THRU 405-EXIT
059800             VARYING CT-IDX FROM 1 BY 1
059900             UNTIL CT-IDX > 48.
060000 400-EXIT.
060100     EXIT.
060200
060300 405-MATCH-CHROM-TABLE.
060400     IF WS-CT-RAW-ROW(CT-IDX)(1:5) = WS-UC-CHROMOSOME
060500         SET CT-NORM-IDX TO CT-IDX
060600         MOVE WS-CT-NORM-ROW(CT-NORM-IDX) TO GR-OUT-CHROMOSOME
060700         SET CT-IDX TO 48.
060800 405-EXIT.
060900     EXIT.
061000
061100******************************************************************
061200*    410-CYTOBAND-TO-CHROMOSOME DERIVES THE CHROMOSOME FROM THE  *
061300*    LEADING CYTOBAND LETTER OR DIGITS.                          *
061400******************************************************************
061500 410-CYTOBAND-TO-CHROMOSOME.
061600     MOVE SPACES TO GR-OUT-CHROMOSOME.
061700     IF GR-IN-CYTOBAND = SPACES
061800         GO TO 410-EXIT.
061900     MOVE GR-IN-CYTOBAND(1:1) TO WS-CYTOBAND-FIRST-CHAR.
062000     IF WS-CYTOBAND-FIRST-CHAR = "X" OR "x"
062100         MOVE "X" TO GR-IN-CHROMOSOME
062200         PERFORM 400-NORMALIZE-CHROMOSOME THRU 400-EXIT
062300         GO TO 410-EXIT.
062400     IF WS-CYTOBAND-FIRST-CHAR = "Y" OR "y"
062500         MOVE "Y" TO GR-IN-CHROMOSOME
062600         PERFORM 400-NORMALIZE-CHROMOSOME THRU 400-EXIT
062700         GO TO 410-EXIT.
062800     MOVE SPACES TO WS-CYTOBAND-DIGITS.
062900     MOVE ZERO TO WS-SUB.
063000     PERFORM 415-COPY-CYTOBAND-DIGIT THRU 415-EXIT
063100             VARYING WS-SUB FROM 1 BY 1
063200             UNTIL WS-SUB > 5
063300             OR GR-IN-CYTOBAND(WS-SUB:1) < "0"
063400             OR GR-IN-CYTOBAND(WS-SUB:1) > "9".
063500     MOVE WS-CYTOBAND-DIGITS TO GR-IN-CHROMOSOME.
063600     PERFORM 400-NORMALIZE-CHROMOSOME THRU 400-EXIT.
063700 410-EXIT.
063800     EXIT.
063900
064000 415-COPY-CYTOBAND-DIGIT.
064100     MOVE GR-IN-CYTOBAND(WS-SUB:1) TO WS-CYTOBAND-DIGITS(WS-SUB:1).
064200 415-EXIT.
064300     EXIT.
