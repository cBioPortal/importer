000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FUSSCRN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. ONCOLOGY DATA WAREHOUSE UNIT.
000500 DATE-WRITTEN. 02/06/88.
000600 DATE-COMPILED. 02/06/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCREENS A DAILY GENE-FUSION EXTRACT
001300*          PRODUCED BY THE SEQUENCING LAB'S PIPELINE.
001400*
001500*          EACH ROW NAMES A CANDIDATE FUSION BETWEEN TWO GENES.
001600*          A HEADER ROW NAMES THE COLUMNS -- COLUMN ORDER VARIES
001700*          CENTER TO CENTER, SO THE PROGRAM BUILDS A POSITION
001800*          MAP OFF THE HEADER BEFORE IT READS ANY DATA ROWS.
001900*
002000*          A RECORD IS ACCEPTED ONLY WHEN THE NAMED GENE
002100*          RESOLVES AGAINST THE SHOP GENE-RESOLUTION LIBRARY.
002200*          THE FUSION TEXT IS CARRIED THROUGH AS THE PROTEIN
002300*          CHANGE ON THE SCREENING-RESULT ROW.
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   UT-S-FUSFILE
002800
002900         OUTPUT FILE PRODUCED    -   UT-S-SCRNRES
003000
003100         SUMMARY FILE PRODUCED   -   UT-S-SCRNSUM
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*CHANGE LOG.
003700*    02/06/88  JS   0000  ORIGINAL PROGRAM (AS DALYUPDT)
003800*    02/12/92  TGD  0014  ADDED BALANCING LOGIC ON TRAILER REC
003900*    11/09/98  RSH  9001  REWRITTEN FOR THE MUTATION SCREENING
004000*                         CONVERSION -- REPLACES THE OLD DAILY
004100*                         PATIENT-CHARGES UPDATE WITH THE FUSION
004200*                         GENE-RESOLUTION SCREENING LOGIC
004300*    12/29/98  RSH  9004  Y2K -- WS-DATE REVIEWED, NO CENTURY
004400*                         WINDOWING NEEDED (DISPLAY-ONLY FIELD)
004500*    03/02/99  RSH  9005  Y2K SIGN-OFF -- SEE TICKET DWH-1999-004
004600*    10/23/03  WEK  9023  HEADER-DRIVEN COLUMN MAP ADDED -- SOME
004700*                         CENTERS SEND CENTER/FUSION TRANSPOSED
004750*    03/11/04  WEK  0133  MORE-DATA-SW PULLED OUT OF FLAGS-AND-
004760*                         SWITCHES AND MADE 77-LEVEL, SHOP HABIT
004780*                         FOR A SINGLE END-OF-FILE SWITCH
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     UPSI-0 ON FS-TRACE-ON OFF FS-TRACE-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT FUSFILE
006200     ASSIGN TO UT-S-FUSFILE
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS FF-FCODE.
006500
006600     SELECT SCRNRES-FILE
006700     ASSIGN TO UT-S-SCRNRES
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS SR-FCODE.
007000
007100     SELECT SCRNSUM-FILE
007200     ASSIGN TO UT-S-SCRNSUM
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS SS-FCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500
008600****** THIS FILE COMES FROM THE SEQUENCING LAB PIPELINE
008700****** ONE HEADER ROW, THEN ONE ROW PER CANDIDATE FUSION
008800 FD  FUSFILE
008900     RECORDING MODE IS V
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS FUS-FD-REC.
009200 01  FUS-FD-REC                      PIC X(400).
009300
009400****** ONE ROW WRITTEN FOR EVERY ACCEPTED FUSION RECORD
009500 FD  SCRNRES-FILE
009600     RECORDING MODE IS V
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS SCRNRES-FD-REC.
009900 01  SCRNRES-FD-REC                  PIC X(500).
010000
010100****** ONE ROW WRITTEN AT END OF FILE WITH THE REJECT COUNTS
010200 FD  SCRNSUM-FILE
010300     RECORDING MODE IS V
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS SCRNSUM-FD-REC.
010600 01  SCRNSUM-FD-REC                  PIC X(200).
010700
010800 WORKING-STORAGE SECTION.
010900
011000 COPY FUSREC.
011100 COPY SCRNRES.
011200 COPY SCRNSUM.
011300 COPY ABENDREC.
011400 COPY GNRESREC.
011500 COPY DFWKREC.
011600
011700 01  FILE-STATUS-CODES.
011800     05  FF-FCODE                PIC X(2).
011900         88 FF-CODE-READ    VALUE SPACES.
012000     05  SR-FCODE                PIC X(2).
012100         88 SR-CODE-WRITE   VALUE SPACES.
012200     05  SS-FCODE                PIC X(2).
012300         88 SS-CODE-WRITE   VALUE SPACES.
012400
012450 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012460     88 NO-MORE-DATA VALUE "N".
012500 01  FLAGS-AND-SWITCHES.
012800     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
012900         88 RECORD-REJECTED VALUE "Y".
013000         88 RECORD-ACCEPTED VALUE "N".
013100
013200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013300     05 RECORDS-WRITTEN          PIC 9(9) COMP.
013400     05 RECORDS-READ             PIC 9(9) COMP.
013500     05 COL-SUB                  PIC 9(2) COMP.
013600
013700 01  MISC-WS-FLDS.
013800     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
013900     05 DF-CD                    PIC S9(04) COMP VALUE 0.
014000     05 WS-GENE-FOUND-SW         PIC X(01).
014100         88 WS-GENE-WAS-FOUND VALUE "Y".
014200
014300 01  FUS-COL-NAME-TABLE-VALUES.
014400     05  FILLER PIC X(40) VALUE "HUGO_SYMBOL".
014500     05  FILLER PIC X(40) VALUE "ENTREZ_GENE_ID".
014600     05  FILLER PIC X(40) VALUE "CENTER".
014700     05  FILLER PIC X(40) VALUE "FUSION".
014800 01  FUS-COL-NAME-TABLE REDEFINES FUS-COL-NAME-TABLE-VALUES.
014900     05  FUS-COL-NAME-ENTRY OCCURS 4 TIMES
015000                       INDEXED BY FCN-IDX
015100                       PIC X(40).
015200
015300 LINKAGE SECTION.
015400
015500 PROCEDURE DIVISION.
015600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015700     PERFORM 100-MAINLINE THRU 100-EXIT
015800             UNTIL NO-MORE-DATA.
015900     PERFORM 999-CLEANUP THRU 999-EXIT.
016000     MOVE +0 TO RETURN-CODE.
016100     GOBACK.
016200
016300 000-HOUSEKEEPING.
016400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016500     DISPLAY "******** BEGIN JOB FUSSCRN ********".
016600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
016700                SCREENING-SUMMARY-REC.
016800     MOVE "FUS " TO SS-FILE-NAME.
016900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017000     MOVE "L" TO GR-FUNCTION.
017100     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
017200     MOVE "D" TO GR-FUNCTION.
017300     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
017400     PERFORM 850-READ-HEADER-ROW THRU 850-EXIT.
017500     PERFORM 900-READ-FUSION-ROW THRU 900-EXIT.
017600     IF NO-MORE-DATA
017700         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
017800         GO TO 1000-ABEND-RTN.
017900 000-EXIT.
018000     EXIT.
018100
018200 100-MAINLINE.
018300     MOVE "100-MAINLINE" TO PARA-NAME.
018400     PERFORM 250-PARSE-FUSION-ROW THRU 250-EXIT.
018500     ADD 1 TO SS-TOTAL-DECISIONS.
018600     PERFORM 300-SCREEN-RECORD THRU 300-EXIT.
018700     IF RECORD-ACCEPTED
018800         PERFORM 400-DERIVE-FIELDS THRU 400-EXIT
018900         PERFORM 700-WRITE-SCRNRES THRU 700-EXIT
019000         ADD 1 TO SS-TOTAL-ACCEPTS
019100         ADD 1 TO RECORDS-WRITTEN.
019200     PERFORM 900-READ-FUSION-ROW THRU 900-EXIT.
019300 100-EXIT.
019400     EXIT.
019500
019600******************************************************************
019700*    250-PARSE-FUSION-ROW UNSTRINGS THE RAW TAB-DELIMITED ROW    *
019800*    INTO FUS-ROW-COLUMNS, THEN COPIES EACH TOKEN OUT TO         *
019900*    FUS-RECORD BY THE POSITION MAP RESOLVED FROM THE HEADER.    *
020000******************************************************************
020100 250-PARSE-FUSION-ROW.
020200     INITIALIZE FUS-RECORD, FUS-ROW-COLUMNS.
020300     UNSTRING FUS-LINE-IN DELIMITED BY X"09"
020400         INTO FUS-ROW-COL-VALUE(1), FUS-ROW-COL-VALUE(2),
020500              FUS-ROW-COL-VALUE(3), FUS-ROW-COL-VALUE(4).
020600     IF FUS-POS-HUGO-SYMBOL > 0
020700         MOVE FUS-ROW-COL-VALUE(FUS-POS-HUGO-SYMBOL) TO
020800              FUS-HUGO-SYMBOL.
020900     IF FUS-POS-ENTREZ-GENE-ID > 0
021000         MOVE FUS-ROW-COL-VALUE(FUS-POS-ENTREZ-GENE-ID) TO
021100              FUS-ENTREZ-GENE-ID.
021200     IF FUS-POS-CENTER > 0
021300         MOVE FUS-ROW-COL-VALUE(FUS-POS-CENTER) TO FUS-CENTER.
021400     IF FUS-POS-FUSION > 0
021500         MOVE FUS-ROW-COL-VALUE(FUS-POS-FUSION) TO FUS-FUSION.
021600 250-EXIT.
021700     EXIT.
021800
021900******************************************************************
022000*    300-SCREEN-RECORD RUNS THE FUSION RECORD SCREENING         *
022100*    STEP -- HUGO/ENTREZ PRESENCE, THEN GENE RESOLUTION.         *
022200******************************************************************
022300 300-SCREEN-RECORD.
022400     MOVE "300-SCREEN-RECORD" TO PARA-NAME.
022500     MOVE "N" TO ERROR-FOUND-SW.
022600
022700     MOVE "B" TO DF-FUNCTION.
022800     MOVE FUS-HUGO-SYMBOL TO DF-IN-TEXT.
022900     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
023000     IF DF-VALUE-IS-NULL OR FUS-HUGO-SYMBOL = "unknown"
023100         IF FUS-ENTREZ-GENE-ID NOT > SPACES
023200             MOVE "Y" TO ERROR-FOUND-SW
023300             GO TO 300-EXIT
023400         END-IF.
023500
023600     MOVE FUS-ENTREZ-GENE-ID TO GR-IN-ENTREZ-ID-TEXT.
023700     MOVE FUS-HUGO-SYMBOL(1:40) TO GR-IN-HUGO-SYMBOL.
023800     MOVE SPACES TO GR-IN-CHROMOSOME.
023900     MOVE "R" TO GR-FUNCTION.
024000     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
024100     IF GR-GENE-FOUND
024200         MOVE GR-OUT-ENTREZ-GENE-ID TO SR-ENTREZ-GENE-ID
024300         MOVE GR-OUT-ENTREZ-GENE-ID TO FUS-ENTREZ-GENE-ID
024400         MOVE GR-OUT-HUGO-SYMBOL TO FUS-HUGO-SYMBOL
024500     ELSE
024600         MOVE "Y" TO ERROR-FOUND-SW.
024700 300-EXIT.
024800     EXIT.
024900
025000******************************************************************
025100*    400-DERIVE-FIELDS -- MUTATION TYPE IS ALWAYS "FUSION", THE  *
025200*    PROTEIN CHANGE IS THE FUSION TEXT, SEQUENCE SOURCE IS "NA". *
025300******************************************************************
025400 400-DERIVE-FIELDS.
025500     MOVE "400-DERIVE-FIELDS" TO PARA-NAME.
025600     MOVE "FUS " TO SR-RECORD-TYPE.
025700     MOVE SPACES TO SR-CHROMOSOME.
025800     MOVE "Fusion" TO SR-KEY-FIELD-1.
025900     MOVE FUS-FUSION TO SR-KEY-FIELD-2.
026000     MOVE "NA" TO SR-KEY-FIELD-3.
026100     MOVE SPACES TO SR-KEY-FIELD-4.
026200     MOVE ZERO TO SR-NUMERIC-FIELD-1.
026300     MOVE ZERO TO SR-NUMERIC-FIELD-2.
026400 400-EXIT.
026500     EXIT.
026600
026700 700-WRITE-SCRNRES.
026800     MOVE "700-WRITE-SCRNRES" TO PARA-NAME.
026900     MOVE SR-ENTREZ-GENE-ID TO SR-ENTREZ-GENE-ID-E.
027000     MOVE SR-NUMERIC-FIELD-1 TO SR-NUMERIC-FIELD-1-E.
027100     MOVE SR-NUMERIC-FIELD-2 TO SR-NUMERIC-FIELD-2-E.
027200     STRING SR-RECORD-TYPE     DELIMITED BY SIZE
027300            X"09"              DELIMITED BY SIZE
027400            SR-ENTREZ-GENE-ID-E DELIMITED BY SIZE
027500            X"09"              DELIMITED BY SIZE
027600            SR-CHROMOSOME      DELIMITED BY SPACE
027700            X"09"              DELIMITED BY SIZE
027800            SR-KEY-FIELD-1     DELIMITED BY SPACE
027900            X"09"              DELIMITED BY SIZE
028000            SR-KEY-FIELD-2     DELIMITED BY SPACE
028100            X"09"              DELIMITED BY SIZE
028200            SR-KEY-FIELD-3     DELIMITED BY SPACE
028300            X"09"              DELIMITED BY SIZE
028400            SR-KEY-FIELD-4     DELIMITED BY SPACE
028500            X"09"              DELIMITED BY SIZE
028600            SR-NUMERIC-FIELD-1-E DELIMITED BY SIZE
028700            X"09"              DELIMITED BY SIZE
028800            SR-NUMERIC-FIELD-2-E DELIMITED BY SIZE
028900            INTO SCRNRES-FD-REC.
029000     WRITE SCRNRES-FD-REC.
029100 700-EXIT.
029200     EXIT.
029300
029400 800-OPEN-FILES.
029500     MOVE "800-OPEN-FILES" TO PARA-NAME.
029600     OPEN INPUT FUSFILE.
029700     OPEN OUTPUT SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
029800 800-EXIT.
029900     EXIT.
030000
030100 840-CLOSE-FILES.
030200     MOVE "840-CLOSE-FILES" TO PARA-NAME.
030300     CLOSE FUSFILE, SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
030400 840-EXIT.
030500     EXIT.
030600
030700******************************************************************
030800*    850-READ-HEADER-ROW BUILDS THE POSITION MAP -- THE COLUMN   *
030900*    NAME LIST VARIES BY SEQUENCING CENTER, SO EACH RUN RESOLVES *
031000*    ITS OWN COLUMN ORDER FROM THE HEADER ROW RATHER THAN         *
031100*    ASSUMING A FIXED LAYOUT.                                    *
031200******************************************************************
031300 850-READ-HEADER-ROW.
031400     MOVE "850-READ-HEADER-ROW" TO PARA-NAME.
031500     INITIALIZE FUS-COL-POS.
031600     READ FUSFILE INTO FUS-LINE-IN
031700         AT END
031800             MOVE "N" TO MORE-DATA-SW
031900             GO TO 850-EXIT
032000     END-READ.
032100     INITIALIZE FUS-HDR-COLUMNS.
032200     UNSTRING FUS-LINE-IN DELIMITED BY X"09"
032300         INTO FUS-HDR-COL-NAME(1), FUS-HDR-COL-NAME(2),
032400              FUS-HDR-COL-NAME(3), FUS-HDR-COL-NAME(4).
032500     MOVE 4 TO FUS-HDR-COL-COUNT.
032600     PERFORM 860-MAP-ONE-COLUMN THRU 860-EXIT
032700             VARYING COL-SUB FROM 1 BY 1
032800             UNTIL COL-SUB > 4.
032900 850-EXIT.
033000     EXIT.
033100
033200 860-MAP-ONE-COLUMN.
033300     INSPECT FUS-HDR-COL-NAME(COL-SUB)
033400         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
033500                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033600     PERFORM 865-MATCH-COL-NAME THRU 865-EXIT
033700             VARYING FCN-IDX FROM 1 BY 1
033800             UNTIL FCN-IDX > 4.
033900 860-EXIT.
034000     EXIT.
034100
034200 865-MATCH-COL-NAME.
034300     IF FUS-HDR-COL-NAME(COL-SUB) = FUS-COL-NAME-ENTRY(FCN-IDX)
034400         PERFORM 855-SET-COL-POS THRU 855-EXIT.
034500 865-EXIT.
034600     EXIT.
034700
034800 855-SET-COL-POS.
034900     EVALUATE FCN-IDX
035000         WHEN 1  MOVE COL-SUB TO FUS-POS-HUGO-SYMBOL
035100         WHEN 2  MOVE COL-SUB TO FUS-POS-ENTREZ-GENE-ID
035200         WHEN 3  MOVE COL-SUB TO FUS-POS-CENTER
035300         WHEN 4  MOVE COL-SUB TO FUS-POS-FUSION
035400     END-EVALUATE.
035500 855-EXIT.
035600     EXIT.
035700
035800 900-READ-FUSION-ROW.
035900     MOVE "900-READ-FUSION-ROW" TO PARA-NAME.
036000     READ FUSFILE INTO FUS-LINE-IN
036100         AT END MOVE "N" TO MORE-DATA-SW
036200         GO TO 900-EXIT
036300     END-READ.
036400     ADD 1 TO RECORDS-READ.
036500 900-EXIT.
036600     EXIT.
036700
036800 950-WRITE-SCRNSUM.
036900     MOVE "950-WRITE-SCRNSUM" TO PARA-NAME.
037000     MOVE SS-TOTAL-DECISIONS TO SS-TOTAL-DECISIONS-E.
037100     MOVE SS-TOTAL-ACCEPTS TO SS-TOTAL-ACCEPTS-E.
037200     STRING SS-FILE-NAME              DELIMITED BY SPACE
037300            X"09"                     DELIMITED BY SIZE
037400            SS-TOTAL-DECISIONS-E       DELIMITED BY SIZE
037500            X"09"                     DELIMITED BY SIZE
037600            SS-TOTAL-ACCEPTS-E         DELIMITED BY SIZE
037700            INTO SCRNSUM-FD-REC.
037800     WRITE SCRNSUM-FD-REC.
037900 950-EXIT.
038000     EXIT.
038100
038200 999-CLEANUP.
038300     MOVE "999-CLEANUP" TO PARA-NAME.
038400     PERFORM 950-WRITE-SCRNSUM THRU 950-EXIT.
038500     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
038600     DISPLAY "** RECORDS READ **".
038700     DISPLAY RECORDS-READ.
038800     DISPLAY "** RECORDS WRITTEN **".
038900     DISPLAY RECORDS-WRITTEN.
039000     DISPLAY "******** NORMAL END OF JOB FUSSCRN ********".
039100 999-EXIT.
039200     EXIT.
039300
039400 1000-ABEND-RTN.
039500     WRITE SYSOUT-REC FROM ABEND-REC.
039600     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
039700     DISPLAY "*** ABNORMAL END OF JOB- FUSSCRN ***" UPON CONSOLE.
039800     DIVIDE ZERO-VAL INTO ONE-VAL.
