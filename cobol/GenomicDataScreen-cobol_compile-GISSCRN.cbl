000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GISSCRN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. ONCOLOGY DATA WAREHOUSE UNIT.
000500 DATE-WRITTEN. 06/14/89.
000600 DATE-COMPILED. 06/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCREENS A DAILY GISTIC COPY-NUMBER PEAK
001300*          EXTRACT.  A PEAK IS ACCEPTED WHEN ITS CHROMOSOME
001400*          NORMALIZES AND AT LEAST ONE OF THE GENES LISTED IN THE
001500*          GENES-IN-REGION COLUMN RESOLVES AGAINST THE SHOP
001600*          GENE-RESOLUTION LIBRARY.  UNLIKE THE OTHER SCREENS THIS
001700*          ONE FANS ONE ACCEPTED PEAK OUT INTO SEVERAL OUTPUT ROWS
001800*          -- ONE PER RESOLVED GENE -- SO THE MAINLINE WRITE STEP
001900*          IS DRIVEN OFF A SMALL WORKING TABLE INSTEAD OF A SINGLE
002000*          MOVE.
002100*
002200******************************************************************
002300
002400        INPUT FILE              -   UT-S-GISFILE
002500
002600        OUTPUT FILE PRODUCED    -   UT-S-SCRNRES
002700
002800        SUMMARY FILE PRODUCED   -   UT-S-SCRNSUM
002900
003000        DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*CHANGE LOG.
003400*    01/01/08  JS   0000  ORIGINAL PROGRAM (AS TRMTUPDT)
003500*    03/19/09  TGD  0011  ADDED EQUIPMENT-FILE CROSS REFERENCE
003600*    11/16/98  RSH  9002  REWRITTEN FOR THE MUTATION SCREENING
003700*                         CONVERSION -- THE TREATMENT-CHARGE FAN-OUT
003800*                         LOOP IS REPURPOSED TO FAN A GISTIC PEAK OUT
003900*                         TO ONE ROW PER RESOLVED GENE
004000*    12/29/98  RSH  9004  Y2K -- WS-DATE REVIEWED, NO CENTURY
004100*                         WINDOWING NEEDED (DISPLAY-ONLY FIELD)
004200*    03/02/99  RSH  9005  Y2K SIGN-OFF -- SEE TICKET DWH-1999-004
004300*    10/23/03  WEK  9024  HEADER-DRIVEN COLUMN MAP ADDED
004400*    05/02/07  MFB  9101  SKIP DUPLICATE ENTREZ IDS AND MIRNA-TYPE
004500*                         GENES WITHIN A PEAK'S GENE LIST INSTEAD OF
004600*                         REJECTING THE WHOLE PEAK
004620*    03/11/04  WEK  9026  RE-PUNCHED -- SOURCE WAS RUNNING INTO THE
004640*                         INDICATOR COLUMN, DIVISION/PARAGRAPH NAMES
004660*                         NOW START IN AREA A LIKE THE REST OF THE
004680*                         SHOP'S PROGRAMS
004685*    03/11/04  WEK  0133  MORE-DATA-SW PULLED OUT OF FLAGS-AND-
004690*                         SWITCHES AND MADE 77-LEVEL, SHOP HABIT
004695*                         FOR A SINGLE END-OF-FILE SWITCH
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON FS-TRACE-ON OFF FS-TRACE-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT GISFILE
006100     ASSIGN TO UT-S-GISFILE
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS IS GF-FCODE.
006400
006500     SELECT SCRNRES-FILE
006600     ASSIGN TO UT-S-SCRNRES
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS IS SR-FCODE.
006900
007000     SELECT SCRNSUM-FILE
007100     ASSIGN TO UT-S-SCRNSUM
007200       ORGANIZATION IS LINE SEQUENTIAL
007300       FILE STATUS IS SS-FCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500****** THIS FILE COMES FROM THE COPY-NUMBER PIPELINE (GISTIC2 ALL_
008600****** LESIONS.CONF FORMAT).  ONE HEADER ROW, THEN ONE ROW PER PEAK
008700 FD  GISFILE
008800     RECORDING MODE IS V
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS GIS-FD-REC.
009100 01  GIS-FD-REC                      PIC X(2200).
009200
009300****** ONE ROW WRITTEN FOR EVERY (PEAK, RESOLVED GENE) PAIR
009400 FD  SCRNRES-FILE
009500     RECORDING MODE IS V
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS SCRNRES-FD-REC.
009800 01  SCRNRES-FD-REC                  PIC X(500).
009900
010000****** ONE ROW WRITTEN AT END OF FILE WITH THE REJECT COUNTS
010100 FD  SCRNSUM-FILE
010200     RECORDING MODE IS V
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS SCRNSUM-FD-REC.
010500 01  SCRNSUM-FD-REC                  PIC X(200).
010600
010700 WORKING-STORAGE SECTION.
010800
010900 COPY GISREC.
011000 COPY SCRNRES.
011100 COPY SCRNSUM.
011200 COPY ABENDREC.
011300 COPY GNRESREC.
011400 COPY DFWKREC.
011500
011600 01  FILE-STATUS-CODES.
011700     05  GF-FCODE                PIC X(2).
011800         88 GF-CODE-READ    VALUE SPACES.
011900     05  SR-FCODE                PIC X(2).
012000         88 SR-CODE-WRITE   VALUE SPACES.
012100     05  SS-FCODE                PIC X(2).
012200         88 SS-CODE-WRITE   VALUE SPACES.
012300
012350 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012360     88 NO-MORE-DATA VALUE "N".
012400 01  FLAGS-AND-SWITCHES.
012700     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
012800         88 RECORD-REJECTED VALUE "Y".
012900         88 RECORD-ACCEPTED VALUE "N".
013000     05 WS-GENE-FOUND-SW         PIC X(01) VALUE "N".
013100         88 WS-GENE-WAS-FOUND VALUE "Y".
013200     05 WS-AMP-SW                PIC X(01) VALUE "N".
013300         88 WS-IS-AMPLIFICATION VALUE "Y".
013400
013500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013600     05 RECORDS-WRITTEN          PIC 9(9) COMP.
013700     05 RECORDS-READ             PIC 9(9) COMP.
013800     05 COL-SUB                  PIC 9(2) COMP.
013900     05 ROW-SUB                  PIC 9(4) COMP.
014000
014100 01  MISC-WS-FLDS.
014200     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
014300     05 DF-CD                    PIC S9(04) COMP VALUE 0.
014400     05 WS-PEAK-CHROM-NORM       PIC X(02).
014500     05 WS-GENE-TOKEN            PIC X(40).
014600     05 WS-SYMBOL-PART           PIC X(40).
014700     05 WS-EXTRA-PART            PIC X(40).
014800     05 WS-BRACKET-LEN           PIC 9(04) COMP.
014900     05 WS-DUP-FOUND-SW          PIC X(01) VALUE "N".
015000         88 WS-ENTREZ-IS-DUP  VALUE "Y".
015100     05 WS-DUP-SUB               PIC 9(04) COMP.
015200     05 WS-FAN-SUB               PIC 9(04) COMP.
015300     05 WS-GENES-WORK            PIC X(2000).
015400
015500 01  GIS-COL-NAME-TABLE-VALUES.
015600     05  FILLER PIC X(40) VALUE "CHROMOSOME".
015700     05  FILLER PIC X(40) VALUE "PEAK_START".
015800     05  FILLER PIC X(40) VALUE "PEAK_END".
015900     05  FILLER PIC X(40) VALUE "GENES_IN_REGION".
016000     05  FILLER PIC X(40) VALUE "Q_VALUE".
016100     05  FILLER PIC X(40) VALUE "CYTOBAND".
016200     05  FILLER PIC X(40) VALUE "AMP".
016300 01  GIS-COL-NAME-TABLE REDEFINES GIS-COL-NAME-TABLE-VALUES.
016400     05  GIS-COL-NAME-ENTRY OCCURS 7 TIMES
016500                       INDEXED BY SCN-IDX
016600                       PIC X(40).
016700
016800 LINKAGE SECTION.
016900
017000 PROCEDURE DIVISION.
017100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017200     PERFORM 100-MAINLINE THRU 100-EXIT
017300             UNTIL NO-MORE-DATA.
017400     PERFORM 999-CLEANUP THRU 999-EXIT.
017500     MOVE +0 TO RETURN-CODE.
017600     GOBACK.
017700
017800 000-HOUSEKEEPING.
017900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018000     DISPLAY "******** BEGIN JOB GISSCRN ********".
018100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
018200                SCREENING-SUMMARY-REC.
018300     MOVE "GIS " TO SS-FILE-NAME.
018400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018500     MOVE "L" TO GR-FUNCTION.
018600     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
018700     MOVE "D" TO GR-FUNCTION.
018800     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
018900     PERFORM 850-READ-HEADER-ROW THRU 850-EXIT.
019000     PERFORM 900-READ-GIS-ROW THRU 900-EXIT.
019100     IF NO-MORE-DATA
019200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019300         GO TO 1000-ABEND-RTN.
019400 000-EXIT.
019500     EXIT.
019600
019700 100-MAINLINE.
019800     MOVE "100-MAINLINE" TO PARA-NAME.
019900     PERFORM 250-PARSE-GIS-ROW THRU 250-EXIT.
020000     ADD 1 TO SS-TOTAL-DECISIONS.
020100     PERFORM 300-SCREEN-RECORD THRU 300-EXIT.
020200     IF RECORD-ACCEPTED
020300         PERFORM 400-DERIVE-FIELDS THRU 400-EXIT
020400         PERFORM 700-WRITE-SCRNRES THRU 700-EXIT
020500                 VARYING WS-FAN-SUB FROM 1 BY 1
020600                 UNTIL WS-FAN-SUB > GIS-PEAK-GENE-CNT
020700         ADD GIS-PEAK-GENE-CNT TO RECORDS-WRITTEN
020800         ADD 1 TO SS-TOTAL-ACCEPTS.
020900     PERFORM 900-READ-GIS-ROW THRU 900-EXIT.
021000 100-EXIT.
021100     EXIT.
021200
021300******************************************************************
021400*    250-PARSE-GIS-ROW UNSTRINGS THE RAW TAB-DELIMITED ROW INTO    *
021500*    GIS-ROW-COLUMNS, THEN COPIES EACH TOKEN OUT TO GIS-RECORD BY  *
021600*    THE POSITION MAP RESOLVED FROM THE HEADER.                    *
021700******************************************************************
021800 250-PARSE-GIS-ROW.
021900     INITIALIZE GIS-RECORD, GIS-ROW-COLUMNS.
022000     UNSTRING GIS-LINE-IN DELIMITED BY X"09"
022100         INTO GIS-ROW-COL-VALUE(1), GIS-ROW-COL-VALUE(2),
022200              GIS-ROW-COL-VALUE(3), GIS-ROW-COL-VALUE(4),
022300              GIS-ROW-COL-VALUE(5), GIS-ROW-COL-VALUE(6),
022400              GIS-ROW-COL-VALUE(7).
022500     IF GIS-POS-CHROMOSOME > 0
022600         MOVE GIS-ROW-COL-VALUE(GIS-POS-CHROMOSOME) TO
022700              GIS-CHROMOSOME.
022800     IF GIS-POS-PEAK-START > 0
022900         MOVE GIS-ROW-COL-VALUE(GIS-POS-PEAK-START) TO
023000              GIS-PEAK-START.
023100     IF GIS-POS-PEAK-END > 0
023200         MOVE GIS-ROW-COL-VALUE(GIS-POS-PEAK-END) TO
023300              GIS-PEAK-END.
023400     IF GIS-POS-GENES-IN-REGION > 0
023500         MOVE GIS-ROW-COL-VALUE(GIS-POS-GENES-IN-REGION) TO
023600              GIS-GENES-IN-REGION.
023700     IF GIS-POS-Q-VALUE > 0
023800         MOVE GIS-ROW-COL-VALUE(GIS-POS-Q-VALUE) TO GIS-Q-VALUE.
023900     IF GIS-POS-CYTOBAND > 0
024000         MOVE GIS-ROW-COL-VALUE(GIS-POS-CYTOBAND) TO GIS-CYTOBAND.
024100     IF GIS-POS-AMP > 0
024200         MOVE GIS-ROW-COL-VALUE(GIS-POS-AMP) TO GIS-AMP.
024300 250-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700*    300-SCREEN-RECORD RUNS THE GISTIC RECORD SCREENING            *
024800*    STEP -- CHROMOSOME MUST NORMALIZE, AND THE GENE LIST MUST     *
024900*    YIELD AT LEAST ONE RESOLVED GENE.  320-PARSE-GENE-LIST AND    *
025000*    330-RESOLVE-ONE-GENE DO THE PER-TOKEN WORK.                   *
025100******************************************************************
025200 300-SCREEN-RECORD.
025300     MOVE "300-SCREEN-RECORD" TO PARA-NAME.
025400     MOVE "N" TO ERROR-FOUND-SW.
025500     MOVE GIS-CHROMOSOME TO GR-IN-CHROMOSOME.
025600     MOVE "N" TO GR-FUNCTION.
025700     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
025800     MOVE GR-OUT-CHROMOSOME TO WS-PEAK-CHROM-NORM.
025900     IF WS-PEAK-CHROM-NORM = SPACES
026000         MOVE "Y" TO ERROR-FOUND-SW
026100         GO TO 300-EXIT.
026200     PERFORM 320-PARSE-GENE-LIST THRU 320-EXIT.
026300     IF GIS-PEAK-GENE-CNT = ZERO
026400         MOVE "Y" TO ERROR-FOUND-SW.
026500 300-EXIT.
026600     EXIT.
026700
026800******************************************************************
026900*    320-PARSE-GENE-LIST STRIPS THE SURROUNDING [ ] AND SPLITS ON  *
027000*    "," TO BUILD THE RAW TOKEN TABLE, THEN CALLS                  *
027100*    330-RESOLVE-ONE-GENE FOR EACH TOKEN.                          *
027200******************************************************************
027300 320-PARSE-GENE-LIST.
027400     INITIALIZE GIS-GENE-TOKEN-TBL, GIS-PEAK-GENE-TBL.
027500     MOVE SPACES TO WS-GENES-WORK.
027600     MOVE ZERO TO WS-BRACKET-LEN.
027700     INSPECT GIS-GENES-IN-REGION TALLYING WS-BRACKET-LEN
027800             FOR CHARACTERS BEFORE INITIAL SPACES.
027900     IF WS-BRACKET-LEN > 0
028000         IF GIS-GENES-IN-REGION(1:1) = "["
028100             MOVE GIS-GENES-IN-REGION(2:WS-BRACKET-LEN) TO
028200                  WS-GENES-WORK
028300             SUBTRACT 1 FROM WS-BRACKET-LEN
028400         ELSE
028500             MOVE GIS-GENES-IN-REGION TO WS-GENES-WORK
028600         END-IF
028700     END-IF.
028800     IF WS-BRACKET-LEN > 0
028900         IF WS-GENES-WORK(WS-BRACKET-LEN:1) = "]"
029000             MOVE SPACES TO WS-GENES-WORK(WS-BRACKET-LEN:1)
029100         END-IF
029200     END-IF.
029300     MOVE WS-GENES-WORK TO GIS-GENES-IN-REGION.
029400     UNSTRING GIS-GENES-IN-REGION DELIMITED BY ","
029500         INTO GIS-GENE-TOKEN(1),  GIS-GENE-TOKEN(2),
029600              GIS-GENE-TOKEN(3),  GIS-GENE-TOKEN(4),
029700              GIS-GENE-TOKEN(5),  GIS-GENE-TOKEN(6),
029800              GIS-GENE-TOKEN(7),  GIS-GENE-TOKEN(8),
029900              GIS-GENE-TOKEN(9),  GIS-GENE-TOKEN(10),
030000              GIS-GENE-TOKEN(11), GIS-GENE-TOKEN(12),
030100              GIS-GENE-TOKEN(13), GIS-GENE-TOKEN(14),
030200              GIS-GENE-TOKEN(15), GIS-GENE-TOKEN(16),
030300              GIS-GENE-TOKEN(17), GIS-GENE-TOKEN(18),
030400              GIS-GENE-TOKEN(19), GIS-GENE-TOKEN(20)
030500         TALLYING IN GIS-GENE-TOKEN-CNT.
030600     PERFORM 330-RESOLVE-ONE-GENE THRU 330-EXIT
030700             VARYING ROW-SUB FROM 1 BY 1
030800             UNTIL ROW-SUB > GIS-GENE-TOKEN-CNT.
030900 320-EXIT.
031000     EXIT.
031100
031200******************************************************************
031300*    330-RESOLVE-ONE-GENE -- TAKES THE PART BEFORE "|" AS THE      *
031400*    SYMBOL, RESOLVES IT AGAINST THE PEAK'S NORMALIZED CHROMOSOME, *
031500*    AND SKIPS (DOES NOT REJECT) TOKENS THAT DON'T RESOLVE, THAT   *
031600*    RESOLVE TO A MIRNA-TYPE GENE, OR THAT DUPLICATE AN ENTREZ ID  *
031700*    ALREADY ACCEPTED FOR THIS PEAK.                                *
031800******************************************************************
031900 330-RESOLVE-ONE-GENE.
032000     MOVE GIS-GENE-TOKEN(ROW-SUB) TO WS-GENE-TOKEN.
032100     IF WS-GENE-TOKEN = SPACES
032200         GO TO 330-EXIT.
032300     MOVE SPACES TO WS-SYMBOL-PART, WS-EXTRA-PART.
032400     UNSTRING WS-GENE-TOKEN DELIMITED BY "|"
032500         INTO WS-SYMBOL-PART, WS-EXTRA-PART.
032600     IF WS-SYMBOL-PART = SPACES
032700         GO TO 330-EXIT.
032800     MOVE WS-SYMBOL-PART TO GR-IN-HUGO-SYMBOL.
032900     MOVE WS-PEAK-CHROM-NORM TO GR-IN-CHROMOSOME.
033000     MOVE "H" TO GR-FUNCTION.
033100     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
033200     IF NOT GR-GENE-FOUND
033300         GO TO 330-EXIT.
033400     IF GR-OUT-GENE-TYPE = "miRNA"
033500         GO TO 330-EXIT.
033600     MOVE "N" TO WS-DUP-FOUND-SW.
033700     PERFORM 335-CHECK-DUP-ENTREZ THRU 335-EXIT
033800             VARYING WS-DUP-SUB FROM 1 BY 1
033900             UNTIL WS-DUP-SUB > GIS-PEAK-GENE-CNT.
034000     IF WS-ENTREZ-IS-DUP
034100         GO TO 330-EXIT.
034200     ADD 1 TO GIS-PEAK-GENE-CNT.
034300     MOVE GR-OUT-ENTREZ-GENE-ID TO
034400          GIS-PEAK-GENE-ENTREZ(GIS-PEAK-GENE-CNT).
034500 330-EXIT.
034600     EXIT.
034700
034800 335-CHECK-DUP-ENTREZ.
034900     IF GIS-PEAK-GENE-ENTREZ(WS-DUP-SUB) = GR-OUT-ENTREZ-GENE-ID
035000         MOVE "Y" TO WS-DUP-FOUND-SW.
035100 335-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500*    400-DERIVE-FIELDS -- CHROMOSOME AND AMP ARE PEAK-LEVEL AND    *
035600*    THE SAME ON EVERY FANNED-OUT ROW; ENTREZ-GENE-ID VARIES BY    *
035700*    ROW AND IS MOVED JUST BEFORE EACH WRITE IN 700-WRITE-SCRNRES. *
035800******************************************************************
035900 400-DERIVE-FIELDS.
036000     MOVE "400-DERIVE-FIELDS" TO PARA-NAME.
036100     MOVE "GIS " TO SR-RECORD-TYPE.
036200     MOVE WS-PEAK-CHROM-NORM TO SR-CHROMOSOME.
036300     MOVE "N" TO WS-AMP-SW.
036400     IF GIS-AMP = "1"
036500         MOVE "Y" TO WS-AMP-SW.
036600     IF WS-IS-AMPLIFICATION
036700         MOVE "AMP" TO SR-KEY-FIELD-1
036800     ELSE
036900         MOVE "DEL" TO SR-KEY-FIELD-1
037000     END-IF.
037100     MOVE GIS-CYTOBAND TO SR-KEY-FIELD-2.
037200     MOVE GIS-Q-VALUE  TO SR-KEY-FIELD-3.
037300     MOVE SPACES TO SR-KEY-FIELD-4.
037400     MOVE "P" TO DF-FUNCTION.
037500     MOVE GIS-PEAK-START TO DF-IN-TOKEN.
037600     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
037700     MOVE DF-OUT-INTEGER TO SR-NUMERIC-FIELD-1.
037800     MOVE "P" TO DF-FUNCTION.
037900     MOVE GIS-PEAK-END TO DF-IN-TOKEN.
038000     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
038100     MOVE DF-OUT-INTEGER TO SR-NUMERIC-FIELD-2.
038200 400-EXIT.
038300     EXIT.
038400
038500 700-WRITE-SCRNRES.
038600     MOVE "700-WRITE-SCRNRES" TO PARA-NAME.
038700     MOVE GIS-PEAK-GENE-ENTREZ(WS-FAN-SUB) TO SR-ENTREZ-GENE-ID.
038800     MOVE SR-ENTREZ-GENE-ID TO SR-ENTREZ-GENE-ID-E.
038900     MOVE SR-NUMERIC-FIELD-1 TO SR-NUMERIC-FIELD-1-E.
039000     MOVE SR-NUMERIC-FIELD-2 TO SR-NUMERIC-FIELD-2-E.
039100     STRING SR-RECORD-TYPE     DELIMITED BY SIZE
039200            X"09"              DELIMITED BY SIZE
039300            SR-ENTREZ-GENE-ID-E DELIMITED BY SIZE
039400            X"09"              DELIMITED BY SIZE
039500            SR-CHROMOSOME      DELIMITED BY SPACE
039600            X"09"              DELIMITED BY SIZE
039700            SR-KEY-FIELD-1     DELIMITED BY SPACE
039800            X"09"              DELIMITED BY SIZE
039900            SR-KEY-FIELD-2     DELIMITED BY SPACE
040000            X"09"              DELIMITED BY SIZE
040100            SR-KEY-FIELD-3     DELIMITED BY SPACE
040200            X"09"              DELIMITED BY SIZE
040300            SR-KEY-FIELD-4     DELIMITED BY SPACE
040400            X"09"              DELIMITED BY SIZE
040500            SR-NUMERIC-FIELD-1-E DELIMITED BY SIZE
040600            X"09"              DELIMITED BY SIZE
040700            SR-NUMERIC-FIELD-2-E DELIMITED BY SIZE
040800            INTO SCRNRES-FD-REC.
040900     WRITE SCRNRES-FD-REC.
041000 700-EXIT.
041100     EXIT.
041200
041300 800-OPEN-FILES.
041400     MOVE "800-OPEN-FILES" TO PARA-NAME.
041500     OPEN INPUT GISFILE.
041600     OPEN OUTPUT SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
041700 800-EXIT.
041800     EXIT.
041900
042000 840-CLOSE-FILES.
042100     MOVE "840-CLOSE-FILES" TO PARA-NAME.
042200     CLOSE GISFILE, SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
042300 840-EXIT.
042400     EXIT.
042500
042600******************************************************************
042700*    850-READ-HEADER-ROW BUILDS THE POSITION MAP -- THE COLUMN     *
042800*    NAME LIST VARIES BY PIPELINE RUN, SO EACH RUN RESOLVES ITS    *
042900*    OWN COLUMN ORDER FROM THE HEADER ROW RATHER THAN ASSUMING A   *
043000*    FIXED LAYOUT.                                                  *
043100******************************************************************
043200 850-READ-HEADER-ROW.
043300     MOVE "850-READ-HEADER-ROW" TO PARA-NAME.
043400     INITIALIZE GIS-COL-POS.
043500     READ GISFILE INTO GIS-LINE-IN
043600         AT END
043700             MOVE "N" TO MORE-DATA-SW
043800             GO TO 850-EXIT
043900     END-READ.
044000     INITIALIZE GIS-HDR-COLUMNS.
044100     UNSTRING GIS-LINE-IN DELIMITED BY X"09"
044200         INTO GIS-HDR-COL-NAME(1), GIS-HDR-COL-NAME(2),
044300              GIS-HDR-COL-NAME(3), GIS-HDR-COL-NAME(4),
044400              GIS-HDR-COL-NAME(5), GIS-HDR-COL-NAME(6),
044500              GIS-HDR-COL-NAME(7).
044600     MOVE 7 TO GIS-HDR-COL-COUNT.
044700     PERFORM 860-MAP-ONE-COLUMN THRU 860-EXIT
044800             VARYING COL-SUB FROM 1 BY 1
044900             UNTIL COL-SUB > 7.
045000 850-EXIT.
045100     EXIT.
045200
045300 860-MAP-ONE-COLUMN.
045400     INSPECT GIS-HDR-COL-NAME(COL-SUB)
045500         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
045600                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045700     PERFORM 865-MATCH-COL-NAME THRU 865-EXIT
045800             VARYING SCN-IDX FROM 1 BY 1
045900             UNTIL SCN-IDX > 7.
046000 860-EXIT.
046100     EXIT.
046200
046300 865-MATCH-COL-NAME.
046400     IF GIS-HDR-COL-NAME(COL-SUB) = GIS-COL-NAME-ENTRY(SCN-IDX)
046500         PERFORM 855-SET-COL-POS THRU 855-EXIT.
046600 865-EXIT.
046700     EXIT.
046800
046900 855-SET-COL-POS.
047000     EVALUATE SCN-IDX
047100         WHEN 1  MOVE COL-SUB TO GIS-POS-CHROMOSOME
047200         WHEN 2  MOVE COL-SUB TO GIS-POS-PEAK-START
047300         WHEN 3  MOVE COL-SUB TO GIS-POS-PEAK-END
047400         WHEN 4  MOVE COL-SUB TO GIS-POS-GENES-IN-REGION
047500         WHEN 5  MOVE COL-SUB TO GIS-POS-Q-VALUE
047600         WHEN 6  MOVE COL-SUB TO GIS-POS-CYTOBAND
047700         WHEN 7  MOVE COL-SUB TO GIS-POS-AMP
047800     END-EVALUATE.
047900 855-EXIT.
048000     EXIT.
048100
048200 900-READ-GIS-ROW.
048300     MOVE "900-READ-GIS-ROW" TO PARA-NAME.
048400     READ GISFILE INTO GIS-LINE-IN
048500         AT END MOVE "N" TO MORE-DATA-SW
048600         GO TO 900-EXIT
048700     END-READ.
048800     ADD 1 TO RECORDS-READ.
048900 900-EXIT.
049000     EXIT.
049100
049200 950-WRITE-SCRNSUM.
049300     MOVE "950-WRITE-SCRNSUM" TO PARA-NAME.
049400     MOVE SS-TOTAL-DECISIONS TO SS-TOTAL-DECISIONS-E.
049500     MOVE SS-TOTAL-ACCEPTS TO SS-TOTAL-ACCEPTS-E.
049600     STRING SS-FILE-NAME              DELIMITED BY SPACE
049700            X"09"                     DELIMITED BY SIZE
049800            SS-TOTAL-DECISIONS-E       DELIMITED BY SIZE
049900            X"09"                     DELIMITED BY SIZE
050000            SS-TOTAL-ACCEPTS-E         DELIMITED BY SIZE
050100            INTO SCRNSUM-FD-REC.
050200     WRITE SCRNSUM-FD-REC.
050300 950-EXIT.
050400     EXIT.
050500
050600 999-CLEANUP.
050700     MOVE "999-CLEANUP" TO PARA-NAME.
050800     PERFORM 950-WRITE-SCRNSUM THRU 950-EXIT.
050900     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
051000     DISPLAY "** RECORDS READ **".
051100     DISPLAY RECORDS-READ.
051200     DISPLAY "** RECORDS WRITTEN **".
051300     DISPLAY RECORDS-WRITTEN.
051400     DISPLAY "******** NORMAL END OF JOB GISSCRN ********".
051500 999-EXIT.
051600     EXIT.
051700
051800 1000-ABEND-RTN.
051900     WRITE SYSOUT-REC FROM ABEND-REC.
052000     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
052100     DISPLAY "*** ABNORMAL END OF JOB- GISSCRN ***" UPON CONSOLE.
052200     DIVIDE ZERO-VAL INTO ONE-VAL.
