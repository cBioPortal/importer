000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MAFSCRN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. ONCOLOGY DATA WAREHOUSE UNIT.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCREENS A DAILY SOMATIC MUTATION (MAF)
001300*          EXTRACT PRODUCED BY THE SEQUENCING LAB'S PIPELINE.
001400*
001500*          IT CONTAINS ONE RECORD PER CALLED MUTATION FOR A
001600*          STUDY'S SAMPLES.  A HEADER ROW NAMES THE COLUMNS --
001700*          COLUMN ORDER VARIES CENTER TO CENTER, SO THE PROGRAM
001800*          BUILDS A POSITION MAP OFF THE HEADER BEFORE IT READS
001900*          ANY DATA ROWS.
002000*
002100*          THE PROGRAM SCREENS EACH RECORD AGAINST THE GENE
002200*          RESOLUTION AND MUTATION-FILTER CRITERIA, DERIVES THE
002300*          REMAINING OUTPUT FIELDS FOR ACCEPTED RECORDS, WRITES
002400*          A SCREENING-RESULT ROW FOR EACH, AND WRITES ONE
002500*          SCREENING-SUMMARY ROW WITH THE REJECT-REASON COUNTS
002600*          AT END OF FILE.
002700*
002800******************************************************************
002900
003000         INPUT FILE              -   UT-S-MAFFILE
003100
003200         OUTPUT FILE PRODUCED    -   UT-S-SCRNRES
003300
003400         SUMMARY FILE PRODUCED   -   UT-S-SCRNSUM
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*CHANGE LOG.
004000*    01/23/88  JS   0000  ORIGINAL PROGRAM (AS DALYEDIT)
004100*    02/12/92  TGD  0014  ADDED BALANCING LOGIC ON TRAILER REC
004200*    11/09/98  RSH  9000  REWRITTEN FOR THE MUTATION SCREENING
004300*                         CONVERSION -- REPLACES THE OLD DAILY
004400*                         PATIENT-CHARGES EDIT WITH THE MAF
004500*                         GENE-RESOLUTION / MUTATION-FILTER LOGIC
004600*    12/29/98  RSH  9004  Y2K -- WS-DATE REVIEWED, NO CENTURY
004700*                         WINDOWING NEEDED (DISPLAY-ONLY FIELD)
004800*    03/02/99  RSH  9005  Y2K SIGN-OFF -- SEE TICKET DWH-1999-004
004900*    07/14/00  LMS  9011  ADDED THE PROMOTER-WHITELIST CHECK FOR
005000*                         5'FLANK MUTATIONS ON TERT (ENTREZ 7015)
005100*    05/02/02  MFB  9017  PROTEIN POSITION FALLBACK NOW SCANS
005200*                         AMINO-ACID-CHANGE WHEN PROTEIN-POSITION
005300*                         IS BLANK OR NON-NUMERIC
005400*    10/23/03  WEK  9022  OMA SCORE TRANSFORM TABLE ADDED
005500*    03/11/04  WEK  9024  440-RESOLVE-COUNTS WAS ONLY FALLING BACK
005600*                         TWO TIERS DEEP -- ADDED THE DEPTH*VAF
005700*                         THIRD TIER (442-RESOLVE-DEPTH-VAF) FOR
005800*                         ALL FOUR COUNTS, PER THE PORTAL'S OWN
005900*                         READ-COUNT DERIVATION RULES.  NEW "V"
006000*                         FUNCTION ADDED TO DATFLDU FOR THE
006100*                         ROUNDED PRODUCT.
006200*    03/11/04  WEK  0133  MORE-DATA-SW PULLED OUT OF FLAGS-AND-
006300*                         SWITCHES AND MADE 77-LEVEL, SHOP HABIT
006400*                         FOR A SINGLE END-OF-FILE SWITCH
006420*    04/02/04  WEK  0140  ENTREZ-GENE-ID PRESENCE TEST IN 300-
006440*                         SCREEN-RECORD WAS COMPARING THE RAW
006460*                         TEXT FIELD TO SPACES, WHICH NEVER
006480*                         CAUGHT "0" OR A NEGATIVE VALUE.  ADDED
006500*                         A "P" PARSE INTO A NUMERIC WORK FIELD
006520*                         AND TEST THAT AGAINST ZERO INSTEAD
006540******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     UPSI-0 ON MS-TRACE-ON OFF MS-TRACE-OFF.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT MAFFILE
007900     ASSIGN TO UT-S-MAFFILE
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       FILE STATUS IS MF-FCODE.
008200
008300     SELECT SCRNRES-FILE
008400     ASSIGN TO UT-S-SCRNRES
008500       ORGANIZATION IS LINE SEQUENTIAL
008600       FILE STATUS IS SR-FCODE.
008700
008800     SELECT SCRNSUM-FILE
008900     ASSIGN TO UT-S-SCRNSUM
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       FILE STATUS IS SS-FCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300****** THIS FILE COMES FROM THE SEQUENCING LAB PIPELINE
010400****** ONE HEADER ROW, THEN ONE ROW PER CALLED MUTATION
010500 FD  MAFFILE
010600     RECORDING MODE IS V
010700     LABEL RECORDS ARE STANDARD
010800     DATA RECORD IS MAF-FD-REC.
010900 01  MAF-FD-REC                      PIC X(2000).
011000
011100****** ONE ROW WRITTEN FOR EVERY ACCEPTED MUTATION RECORD
011200 FD  SCRNRES-FILE
011300     RECORDING MODE IS V
011400     LABEL RECORDS ARE STANDARD
011500     DATA RECORD IS SCRNRES-FD-REC.
011600 01  SCRNRES-FD-REC                  PIC X(500).
011700
011800****** ONE ROW WRITTEN AT END OF FILE WITH THE REJECT COUNTS
011900 FD  SCRNSUM-FILE
012000     RECORDING MODE IS V
012100     LABEL RECORDS ARE STANDARD
012200     DATA RECORD IS SCRNSUM-FD-REC.
012300 01  SCRNSUM-FD-REC                  PIC X(200).
012400
012500 WORKING-STORAGE SECTION.
012600
012700 COPY MAFREC.
012800 COPY SCRNRES.
012900 COPY SCRNSUM.
013000 COPY ABENDREC.
013100 COPY GNRESREC.
013200 COPY DFWKREC.
013300
013400 01  FILE-STATUS-CODES.
013500     05  MF-FCODE                PIC X(2).
013600         88 MF-CODE-READ    VALUE SPACES.
013700     05  SR-FCODE                PIC X(2).
013800         88 SR-CODE-WRITE   VALUE SPACES.
013900     05  SS-FCODE                PIC X(2).
014000         88 SS-CODE-WRITE   VALUE SPACES.
014100
014200 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
014300     88 NO-MORE-DATA VALUE "N".
014400 01  FLAGS-AND-SWITCHES.
014500     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
014600         88 RECORD-REJECTED VALUE "Y".
014700         88 RECORD-ACCEPTED VALUE "N".
014800     05 HEADER-LOADED-SW         PIC X(01) VALUE "N".
014900         88 HEADER-IS-LOADED VALUE "Y".
015000
015100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015200     05 RECORDS-WRITTEN          PIC 9(9) COMP.
015300     05 RECORDS-READ             PIC 9(9) COMP.
015400     05 COL-SUB                  PIC 9(2) COMP.
015500     05 WS-SUB                   PIC 9(3) COMP.
015600     05 WS-SUB2                  PIC 9(3) COMP.
015700
015800 01  MISC-WS-FLDS.
015900     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
016000     05 DF-CD                    PIC S9(04) COMP VALUE 0.
016100     05 WS-MUTATION-TYPE         PIC X(30).
016200     05 WS-MUTATION-TYPE-UC      PIC X(30).
016300     05 WS-MUTATION-STATUS-UC    PIC X(20).
016400     05 WS-VALIDATION-STATUS-UC  PIC X(20).
016500     05 WS-ENTREZ-NUMERIC-TEST   PIC S9(09) COMP.
016600     05 WS-GENE-FOUND-SW         PIC X(01).
016700         88 WS-GENE-WAS-FOUND VALUE "Y".
016800     05 WS-CHROMOSOME-NORM       PIC X(02).
016900     05 WS-START-POS-N           PIC S9(09) COMP.
017000     05 WS-END-POS-N             PIC S9(09) COMP.
017100     05 WS-REF-ALLELE-LEN        PIC 9(04) COMP.
017200     05 WS-ALLELE-LEN            PIC 9(04) COMP.
017300     05 WS-TUMOR-SEQ-ALLELE      PIC X(255).
017400     05 WS-PROTEIN-CHANGE        PIC X(60).
017500     05 WS-PROTEIN-START         PIC S9(09) COMP.
017600     05 WS-PROTEIN-END           PIC S9(09) COMP.
017700     05 WS-TUMOR-ALT-CT          PIC S9(09) COMP.
017800     05 WS-TUMOR-REF-CT          PIC S9(09) COMP.
017900     05 WS-NORMAL-ALT-CT         PIC S9(09) COMP.
018000     05 WS-NORMAL-REF-CT         PIC S9(09) COMP.
018100     05 WS-TUMOR-DEPTH-CT        PIC S9(09) COMP.
018200     05 WS-TUMOR-ALT-FROM-VAF    PIC S9(09) COMP.
018300     05 WS-NORMAL-DEPTH-CT       PIC S9(09) COMP.
018400     05 WS-NORMAL-ALT-FROM-VAF   PIC S9(09) COMP.
018500     05 WS-OMA-SCORE-OUT         PIC X(15).
018600     05 WS-CYTOBAND-DIGITS       PIC X(20).
018700     05 WS-CYTOBAND-DIGITS-NUM REDEFINES WS-CYTOBAND-DIGITS
018800                                 PIC 9(20).
018900     05 WS-PP-BEFORE-SLASH       PIC X(20).
019000     05 WS-PP-AFTER-SLASH        PIC X(20).
019100     05 WS-PP-FIRST-TOKEN        PIC X(20).
019200     05 WS-PP-FIRST-TOKEN-NUM REDEFINES WS-PP-FIRST-TOKEN
019300                                 PIC 9(20).
019400     05 WS-PP-SECOND-TOKEN       PIC X(20).
019500
019600 01  MAF-COL-NAME-TABLE-VALUES.
019700     05  FILLER PIC X(40) VALUE "HUGO_SYMBOL".
019800     05  FILLER PIC X(40) VALUE "ENTREZ_GENE_ID".
019900     05  FILLER PIC X(40) VALUE "CENTER".
020000     05  FILLER PIC X(40) VALUE "NCBI_BUILD".
020100     05  FILLER PIC X(40) VALUE "CHROMOSOME".
020200     05  FILLER PIC X(40) VALUE "START_POSITION".
020300     05  FILLER PIC X(40) VALUE "END_POSITION".
020400     05  FILLER PIC X(40) VALUE "STRAND".
020500     05  FILLER PIC X(40) VALUE "VARIANT_CLASSIFICATION".
020600     05  FILLER PIC X(40) VALUE "VARIANT_TYPE".
020700     05  FILLER PIC X(40) VALUE "REFERENCE_ALLELE".
020800     05  FILLER PIC X(40) VALUE "TUMOR_SEQ_ALLELE1".
020900     05  FILLER PIC X(40) VALUE "TUMOR_SEQ_ALLELE2".
021000     05  FILLER PIC X(40) VALUE "MATCHED_NORM_SAMPLE_BARCODE".
021100     05  FILLER PIC X(40) VALUE "VALIDATION_STATUS".
021200     05  FILLER PIC X(40) VALUE "MUTATION_STATUS".
021300     05  FILLER PIC X(40) VALUE "SEQUENCE_SOURCE".
021400     05  FILLER PIC X(40) VALUE "HGVSP_SHORT".
021500     05  FILLER PIC X(40) VALUE "AMINO_ACID_CHANGE".
021600     05  FILLER PIC X(40) VALUE "PROTEIN_POSITION".
021700     05  FILLER PIC X(40) VALUE "T_REF_COUNT".
021800     05  FILLER PIC X(40) VALUE "T_ALT_COUNT".
021900     05  FILLER PIC X(40) VALUE "N_REF_COUNT".
022000     05  FILLER PIC X(40) VALUE "N_ALT_COUNT".
022100     05  FILLER PIC X(40) VALUE "T_TOTAL_COVERAGE".
022200     05  FILLER PIC X(40) VALUE "T_VARIANT_COVERAGE".
022300     05  FILLER PIC X(40) VALUE "N_TOTAL_COVERAGE".
022400     05  FILLER PIC X(40) VALUE "N_VARIANT_COVERAGE".
022500     05  FILLER PIC X(40) VALUE "TUMOR_DEPTH".
022600     05  FILLER PIC X(40) VALUE "TUMOR_VAF".
022700     05  FILLER PIC X(40) VALUE "NORMAL_DEPTH".
022800     05  FILLER PIC X(40) VALUE "NORMAL_VAF".
022900     05  FILLER PIC X(40) VALUE "ONCOTATOR_VARIANT_CLASSIFICATION".
023000     05  FILLER PIC X(40) VALUE "MA:FIMPACT".
023100     05  FILLER PIC X(40) VALUE "MA:FIS".
023200     05  FILLER PIC X(40) VALUE "MA:LINK.VAR".
023300     05  FILLER PIC X(40) VALUE "MA:PROTEIN.CHANGE".
023400 01  MAF-COL-NAME-TABLE REDEFINES MAF-COL-NAME-TABLE-VALUES.
023500     05  MAF-COL-NAME-ENTRY OCCURS 35 TIMES
023600                       INDEXED BY MCN-IDX
023700                       PIC X(40).
023800
023900 LINKAGE SECTION.
024000
024100 PROCEDURE DIVISION.
024200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024300     PERFORM 100-MAINLINE THRU 100-EXIT
024400             UNTIL NO-MORE-DATA.
024500     PERFORM 999-CLEANUP THRU 999-EXIT.
024600     MOVE +0 TO RETURN-CODE.
024700     GOBACK.
024800
024900 000-HOUSEKEEPING.
025000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025100     DISPLAY "******** BEGIN JOB MAFSCRN ********".
025200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
025300                SCREENING-SUMMARY-REC.
025400     MOVE "MAF " TO SS-FILE-NAME.
025500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025600     MOVE "L" TO GR-FUNCTION.
025700     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
025800     MOVE "D" TO GR-FUNCTION.
025900     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
026000     PERFORM 850-READ-HEADER-ROW THRU 850-EXIT.
026100     PERFORM 900-READ-MAF-ROW THRU 900-EXIT.
026200     IF NO-MORE-DATA
026300         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
026400         GO TO 1000-ABEND-RTN.
026500 000-EXIT.
026600     EXIT.
026700
026800 100-MAINLINE.
026900     MOVE "100-MAINLINE" TO PARA-NAME.
027000     PERFORM 250-PARSE-MAF-ROW THRU 250-EXIT.
027100     MOVE "N" TO ERROR-FOUND-SW.
027200     PERFORM 300-SCREEN-RECORD THRU 300-EXIT.
027300     ADD 1 TO SS-TOTAL-DECISIONS.
027400     IF RECORD-ACCEPTED
027500         PERFORM 350-MUTATION-FILTER THRU 350-EXIT.
027600     IF RECORD-ACCEPTED
027700         PERFORM 400-DERIVE-FIELDS THRU 400-EXIT
027800         PERFORM 700-WRITE-SCRNRES THRU 700-EXIT
027900         ADD 1 TO SS-TOTAL-ACCEPTS
028000         ADD 1 TO RECORDS-WRITTEN.
028100     PERFORM 900-READ-MAF-ROW THRU 900-EXIT.
028200 100-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600*    250-PARSE-MAF-ROW UNSTRINGS THE RAW TAB-DELIMITED ROW INTO  *
028700*    MAF-ROW-COLUMNS, THEN COPIES EACH TOKEN OUT TO MAF-RECORD   *
028800*    BY THE POSITION MAP RESOLVED FROM THE HEADER ROW.           *
028900******************************************************************
029000 250-PARSE-MAF-ROW.
029100     INITIALIZE MAF-RECORD, MAF-ROW-COLUMNS.
029200     UNSTRING MAF-LINE-IN DELIMITED BY X"09"
029300         INTO MAF-ROW-COL-VALUE(1),  MAF-ROW-COL-VALUE(2),
029400              MAF-ROW-COL-VALUE(3),  MAF-ROW-COL-VALUE(4),
029500              MAF-ROW-COL-VALUE(5),  MAF-ROW-COL-VALUE(6),
029600              MAF-ROW-COL-VALUE(7),  MAF-ROW-COL-VALUE(8),
029700              MAF-ROW-COL-VALUE(9),  MAF-ROW-COL-VALUE(10),
029800              MAF-ROW-COL-VALUE(11), MAF-ROW-COL-VALUE(12),
029900              MAF-ROW-COL-VALUE(13), MAF-ROW-COL-VALUE(14),
030000              MAF-ROW-COL-VALUE(15), MAF-ROW-COL-VALUE(16),
030100              MAF-ROW-COL-VALUE(17), MAF-ROW-COL-VALUE(18),
030200              MAF-ROW-COL-VALUE(19), MAF-ROW-COL-VALUE(20),
030300              MAF-ROW-COL-VALUE(21), MAF-ROW-COL-VALUE(22),
030400              MAF-ROW-COL-VALUE(23), MAF-ROW-COL-VALUE(24),
030500              MAF-ROW-COL-VALUE(25), MAF-ROW-COL-VALUE(26),
030600              MAF-ROW-COL-VALUE(27), MAF-ROW-COL-VALUE(28),
030700              MAF-ROW-COL-VALUE(29), MAF-ROW-COL-VALUE(30),
030800              MAF-ROW-COL-VALUE(31), MAF-ROW-COL-VALUE(32),
030900              MAF-ROW-COL-VALUE(33), MAF-ROW-COL-VALUE(34),
031000              MAF-ROW-COL-VALUE(35).
031100     IF MAF-POS-HUGO-SYMBOL > 0
031200         MOVE MAF-ROW-COL-VALUE(MAF-POS-HUGO-SYMBOL) TO
031300              MAF-HUGO-SYMBOL.
031400     IF MAF-POS-ENTREZ-GENE-ID > 0
031500         MOVE MAF-ROW-COL-VALUE(MAF-POS-ENTREZ-GENE-ID) TO
031600              MAF-ENTREZ-GENE-ID.
031700     IF MAF-POS-CENTER > 0
031800         MOVE MAF-ROW-COL-VALUE(MAF-POS-CENTER) TO MAF-CENTER.
031900     IF MAF-POS-NCBI-BUILD > 0
032000         MOVE MAF-ROW-COL-VALUE(MAF-POS-NCBI-BUILD) TO
032100              MAF-NCBI-BUILD.
032200     IF MAF-POS-CHROMOSOME > 0
032300         MOVE MAF-ROW-COL-VALUE(MAF-POS-CHROMOSOME) TO
032400              MAF-CHROMOSOME.
032500     IF MAF-POS-START-POSITION > 0
032600         MOVE MAF-ROW-COL-VALUE(MAF-POS-START-POSITION) TO
032700              MAF-START-POSITION.
032800     IF MAF-POS-END-POSITION > 0
032900         MOVE MAF-ROW-COL-VALUE(MAF-POS-END-POSITION) TO
033000              MAF-END-POSITION.
033100     IF MAF-POS-STRAND > 0
033200         MOVE MAF-ROW-COL-VALUE(MAF-POS-STRAND) TO MAF-STRAND.
033300     IF MAF-POS-VARIANT-CLASS > 0
033400         MOVE MAF-ROW-COL-VALUE(MAF-POS-VARIANT-CLASS) TO
033500              MAF-VARIANT-CLASSIFICATION.
033600     IF MAF-POS-VARIANT-TYPE > 0
033700         MOVE MAF-ROW-COL-VALUE(MAF-POS-VARIANT-TYPE) TO
033800              MAF-VARIANT-TYPE.
033900     IF MAF-POS-REFERENCE-ALLELE > 0
034000         MOVE MAF-ROW-COL-VALUE(MAF-POS-REFERENCE-ALLELE) TO
034100              MAF-REFERENCE-ALLELE.
034200     IF MAF-POS-TUMOR-SEQ-ALLELE1 > 0
034300         MOVE MAF-ROW-COL-VALUE(MAF-POS-TUMOR-SEQ-ALLELE1) TO
034400              MAF-TUMOR-SEQ-ALLELE1.
034500     IF MAF-POS-TUMOR-SEQ-ALLELE2 > 0
034600         MOVE MAF-ROW-COL-VALUE(MAF-POS-TUMOR-SEQ-ALLELE2) TO
034700              MAF-TUMOR-SEQ-ALLELE2.
034800     IF MAF-POS-MATCHED-NORM-BARCODE > 0
034900         MOVE MAF-ROW-COL-VALUE(MAF-POS-MATCHED-NORM-BARCODE) TO
035000              MAF-MATCHED-NORM-BARCODE.
035100     IF MAF-POS-VALIDATION-STATUS > 0
035200         MOVE MAF-ROW-COL-VALUE(MAF-POS-VALIDATION-STATUS) TO
035300              MAF-VALIDATION-STATUS.
035400     IF MAF-POS-MUTATION-STATUS > 0
035500         MOVE MAF-ROW-COL-VALUE(MAF-POS-MUTATION-STATUS) TO
035600              MAF-MUTATION-STATUS.
035700     IF MAF-POS-SEQUENCE-SOURCE > 0
035800         MOVE MAF-ROW-COL-VALUE(MAF-POS-SEQUENCE-SOURCE) TO
035900              MAF-SEQUENCE-SOURCE.
036000     IF MAF-POS-HGVSP-SHORT > 0
036100         MOVE MAF-ROW-COL-VALUE(MAF-POS-HGVSP-SHORT) TO
036200              MAF-HGVSP-SHORT.
036300     IF MAF-POS-AMINO-ACID-CHANGE > 0
036400         MOVE MAF-ROW-COL-VALUE(MAF-POS-AMINO-ACID-CHANGE) TO
036500              MAF-AMINO-ACID-CHANGE.
036600     IF MAF-POS-PROTEIN-POSITION > 0
036700         MOVE MAF-ROW-COL-VALUE(MAF-POS-PROTEIN-POSITION) TO
036800              MAF-PROTEIN-POSITION.
036900     IF MAF-POS-T-REF-COUNT > 0
037000         MOVE MAF-ROW-COL-VALUE(MAF-POS-T-REF-COUNT) TO
037100              MAF-T-REF-COUNT.
037200     IF MAF-POS-T-ALT-COUNT > 0
037300         MOVE MAF-ROW-COL-VALUE(MAF-POS-T-ALT-COUNT) TO
037400              MAF-T-ALT-COUNT.
037500     IF MAF-POS-N-REF-COUNT > 0
037600         MOVE MAF-ROW-COL-VALUE(MAF-POS-N-REF-COUNT) TO
037700              MAF-N-REF-COUNT.
037800     IF MAF-POS-N-ALT-COUNT > 0
037900         MOVE MAF-ROW-COL-VALUE(MAF-POS-N-ALT-COUNT) TO
038000              MAF-N-ALT-COUNT.
038100     IF MAF-POS-T-TOT-COV > 0
038200         MOVE MAF-ROW-COL-VALUE(MAF-POS-T-TOT-COV) TO
038300              MAF-T-TOT-COV.
038400     IF MAF-POS-T-VAR-COV > 0
038500         MOVE MAF-ROW-COL-VALUE(MAF-POS-T-VAR-COV) TO
038600              MAF-T-VAR-COV.
038700     IF MAF-POS-N-TOT-COV > 0
038800         MOVE MAF-ROW-COL-VALUE(MAF-POS-N-TOT-COV) TO
038900              MAF-N-TOT-COV.
039000     IF MAF-POS-N-VAR-COV > 0
039100         MOVE MAF-ROW-COL-VALUE(MAF-POS-N-VAR-COV) TO
039200              MAF-N-VAR-COV.
039300     IF MAF-POS-TUMOR-DEPTH > 0
039400         MOVE MAF-ROW-COL-VALUE(MAF-POS-TUMOR-DEPTH) TO
039500              MAF-TUMOR-DEPTH.
039600     IF MAF-POS-TUMOR-VAF > 0
039700         MOVE MAF-ROW-COL-VALUE(MAF-POS-TUMOR-VAF) TO
039800              MAF-TUMOR-VAF.
039900     IF MAF-POS-NORMAL-DEPTH > 0
040000         MOVE MAF-ROW-COL-VALUE(MAF-POS-NORMAL-DEPTH) TO
040100              MAF-NORMAL-DEPTH.
040200     IF MAF-POS-NORMAL-VAF > 0
040300         MOVE MAF-ROW-COL-VALUE(MAF-POS-NORMAL-VAF) TO
040400              MAF-NORMAL-VAF.
040500     IF MAF-POS-ONCOTATOR-VAR-CLASS > 0
040600         MOVE MAF-ROW-COL-VALUE(MAF-POS-ONCOTATOR-VAR-CLASS) TO
040700              MAF-ONCOTATOR-VAR-CLASS.
040800     IF MAF-POS-MA-FIMPACT > 0
040900         MOVE MAF-ROW-COL-VALUE(MAF-POS-MA-FIMPACT) TO
041000              MAF-MA-FIMPACT.
041100     IF MAF-POS-MA-FIS > 0
041200         MOVE MAF-ROW-COL-VALUE(MAF-POS-MA-FIS) TO MAF-MA-FIS.
041300     IF MAF-POS-MA-LINK-VAR > 0
041400         MOVE MAF-ROW-COL-VALUE(MAF-POS-MA-LINK-VAR) TO
041500              MAF-MA-LINK-VAR.
041600     IF MAF-POS-MA-PROTEIN-CHANGE > 0
041700         MOVE MAF-ROW-COL-VALUE(MAF-POS-MA-PROTEIN-CHANGE) TO
041800              MAF-MA-PROTEIN-CHANGE.
041900 250-EXIT.
042000     EXIT.
042100
042200******************************************************************
042300*    300-SCREEN-RECORD RUNS THE RECORD-LEVEL SCREENING          *
042400*    STEP -- VALIDATION-STATUS, MUTATION-TYPE RESOLUTION, HUGO/  *
042500*    ENTREZ PRESENCE, GENE RESOLUTION, AND CHROMOSOME PRESENCE.  *
042600******************************************************************
042700 300-SCREEN-RECORD.
042800     MOVE "300-SCREEN-RECORD" TO PARA-NAME.
042900     MOVE "N" TO ERROR-FOUND-SW.
043000
043100     MOVE "B" TO DF-FUNCTION.
043200     MOVE MAF-VALIDATION-STATUS TO DF-IN-TEXT.
043300     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
043400     IF DF-VALUE-IS-NULL
043500         MOVE "Y" TO ERROR-FOUND-SW
043600         GO TO 300-EXIT.
043700     MOVE SPACES TO WS-MUTATION-TYPE-UC.
043800     MOVE MAF-VALIDATION-STATUS(1:8) TO WS-MUTATION-TYPE-UC(1:8).
043900     INSPECT WS-MUTATION-TYPE-UC
044000         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
044100                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044200     IF WS-MUTATION-TYPE-UC(1:9) = "WILDTYPE "
044300         MOVE "Y" TO ERROR-FOUND-SW
044400         GO TO 300-EXIT.
044500
044600     PERFORM 320-RESOLVE-MUTATION-TYPE THRU 320-EXIT.
044700     MOVE SPACES TO WS-MUTATION-TYPE-UC.
044800     MOVE WS-MUTATION-TYPE TO WS-MUTATION-TYPE-UC.
044900     INSPECT WS-MUTATION-TYPE-UC
045000         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
045100                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045200     IF WS-MUTATION-TYPE-UC(1:3) = "RNA" AND
045300        WS-MUTATION-TYPE-UC(4:1) = SPACE
045400         MOVE "Y" TO ERROR-FOUND-SW
045500         GO TO 300-EXIT.
045600
045700     MOVE "B" TO DF-FUNCTION.
045800     MOVE MAF-HUGO-SYMBOL TO DF-IN-TEXT.
045900     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
046000     MOVE "P" TO DF-FUNCTION.
046100     MOVE MAF-ENTREZ-GENE-ID TO DF-IN-TOKEN.
046200     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
046300     MOVE DF-OUT-INTEGER TO WS-ENTREZ-NUMERIC-TEST.
046400     IF DF-VALUE-IS-NULL OR MAF-HUGO-SYMBOL = "unknown"
046500         IF WS-ENTREZ-NUMERIC-TEST NOT > ZERO
046600             IF MAF-HUGO-SYMBOL = "unknown" AND
046700                WS-MUTATION-TYPE-UC(1:3) NOT = "RNA"
046800                 MOVE "IGR" TO WS-MUTATION-TYPE
046900             ELSE
047000                 MOVE "Y" TO ERROR-FOUND-SW
047100                 GO TO 300-EXIT
047200             END-IF
047300         END-IF
047400     END-IF.
047500
047600     PERFORM 330-RESOLVE-GENE THRU 330-EXIT.
047700     IF NOT WS-GENE-WAS-FOUND
047800         IF MAF-HUGO-SYMBOL NOT = "unknown" AND
047900            WS-MUTATION-TYPE NOT = "IGR"
048000             MOVE "Y" TO ERROR-FOUND-SW
048100             GO TO 300-EXIT.
048200
048300     MOVE MAF-CHROMOSOME TO GR-IN-CHROMOSOME.
048400     MOVE "N" TO GR-FUNCTION.
048500     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
048600     MOVE GR-OUT-CHROMOSOME TO WS-CHROMOSOME-NORM.
048700     IF WS-CHROMOSOME-NORM = SPACES
048800         MOVE "Y" TO ERROR-FOUND-SW.
048900 300-EXIT.
049000     EXIT.
049100
049200******************************************************************
049300*    320-RESOLVE-MUTATION-TYPE DERIVES THE MUTATION-TYPE STRING. *
049400******************************************************************
049500 320-RESOLVE-MUTATION-TYPE.
049600     MOVE MAF-VARIANT-CLASSIFICATION(1:30) TO WS-MUTATION-TYPE.
049700     PERFORM 322-IS-ACCEPTABLE THRU 322-EXIT.
049800     IF NOT WS-GENE-WAS-FOUND
049900         MOVE MAF-ONCOTATOR-VAR-CLASS(1:30) TO WS-MUTATION-TYPE
050000         PERFORM 322-IS-ACCEPTABLE THRU 322-EXIT
050100         IF NOT WS-GENE-WAS-FOUND
050200             MOVE MAF-VARIANT-CLASSIFICATION(1:30) TO
050300                  WS-MUTATION-TYPE
050400         END-IF
050500     END-IF.
050600 320-EXIT.
050700     EXIT.
050800
050900******************************************************************
051000*    322-IS-ACCEPTABLE TESTS THE MUTATION TYPE FOR ACCEPTANCE,   *
051100*    USING WS-GENE-FOUND-SW AS A BORROWED TRUE/FALSE FLAG (NOT  *
051200*    A GENE RESULT) -- SET "Y" WHEN WS-MUTATION-TYPE IS OKAY.    *
051300******************************************************************
051400 322-IS-ACCEPTABLE.
051500     MOVE "Y" TO WS-GENE-FOUND-SW.
051600     IF WS-MUTATION-TYPE = SPACES
051700         MOVE "N" TO WS-GENE-FOUND-SW
051800         GO TO 322-EXIT.
051900     MOVE SPACES TO WS-MUTATION-TYPE-UC.
052000     MOVE WS-MUTATION-TYPE TO WS-MUTATION-TYPE-UC.
052100     INSPECT WS-MUTATION-TYPE-UC
052200         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
052300                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052400     IF WS-MUTATION-TYPE-UC = "RNA"
052500         MOVE "N" TO WS-GENE-FOUND-SW
052600         GO TO 322-EXIT.
052700     IF WS-MUTATION-TYPE-UC(1:6)  = "SILENT"   OR
052800        WS-MUTATION-TYPE-UC(1:3)  = "LOH"       OR
052900        WS-MUTATION-TYPE-UC(1:8)  = "WILDTYPE"  OR
053000        WS-MUTATION-TYPE-UC(1:5)  = "3'UTR"     OR
053100        WS-MUTATION-TYPE-UC(1:5)  = "5'UTR"     OR
053200        WS-MUTATION-TYPE-UC(1:7)  = "5'FLANK"   OR
053300        WS-MUTATION-TYPE-UC(1:3)  = "IGR"
053400         MOVE "N" TO WS-GENE-FOUND-SW.
053500 322-EXIT.
053600     EXIT.
053700
053800******************************************************************
053900*    330-RESOLVE-GENE CALLS THE SHOP GENE RESOLUTION LIBRARY.    *
054000******************************************************************
054100 330-RESOLVE-GENE.
054200     MOVE MAF-ENTREZ-GENE-ID TO GR-IN-ENTREZ-ID-TEXT.
054300     MOVE MAF-HUGO-SYMBOL(1:40) TO GR-IN-HUGO-SYMBOL.
054400     MOVE MAF-CHROMOSOME(1:5) TO GR-IN-CHROMOSOME.
054500     MOVE "R" TO GR-FUNCTION.
054600     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
054700     IF GR-GENE-FOUND
054800         MOVE "Y" TO WS-GENE-FOUND-SW
054900         MOVE GR-OUT-ENTREZ-GENE-ID TO SR-ENTREZ-GENE-ID
055000         IF MAF-CHROMOSOME = SPACES
055100             MOVE GR-OUT-CYTOBAND TO GR-IN-CYTOBAND
055200             MOVE "Y" TO GR-FUNCTION
055300             CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD
055400             MOVE GR-OUT-CHROMOSOME TO MAF-CHROMOSOME
055500         END-IF
055600         MOVE GR-OUT-ENTREZ-GENE-ID TO MAF-ENTREZ-GENE-ID
055700         MOVE GR-OUT-HUGO-SYMBOL TO MAF-HUGO-SYMBOL
055800     ELSE
055900         MOVE "N" TO WS-GENE-FOUND-SW.
056000 330-EXIT.
056100     EXIT.
056200
056300******************************************************************
056400*    350-MUTATION-FILTER RUNS THE PORTAL'S 8-RULE ACCEPT/REJECT  *
056500*    SCREENING SEQUENCE, IN THE EXACT ORDER OF THE BUSINESS      *
056600*    RULES, WITH ONE COUNTER PER REJECT REASON.                  *
056700******************************************************************
056800 350-MUTATION-FILTER.
056900     MOVE "350-MUTATION-FILTER" TO PARA-NAME.
057000     MOVE SPACES TO WS-MUTATION-TYPE-UC.
057100     MOVE WS-MUTATION-TYPE TO WS-MUTATION-TYPE-UC.
057200     INSPECT WS-MUTATION-TYPE-UC
057300         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
057400                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
057500     MOVE SPACES TO WS-MUTATION-STATUS-UC.
057600     MOVE MAF-MUTATION-STATUS TO WS-MUTATION-STATUS-UC.
057700     INSPECT WS-MUTATION-STATUS-UC
057800         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
057900                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
058000     MOVE SPACES TO WS-VALIDATION-STATUS-UC.
058100     MOVE MAF-VALIDATION-STATUS TO WS-VALIDATION-STATUS-UC.
058200     INSPECT WS-VALIDATION-STATUS-UC
058300         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
058400                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
058500
058600     IF MAF-MUTATION-STATUS = SPACES OR
058700        WS-MUTATION-STATUS-UC(1:4) = "NONE"
058800         ADD 1 TO SS-REJECTS-MUTSTAT-NONE
058900         MOVE "Y" TO ERROR-FOUND-SW
059000         GO TO 350-EXIT.
059100
059200     IF WS-MUTATION-TYPE = SPACES OR
059300        WS-MUTATION-TYPE-UC(1:6) = "SILENT" OR
059400        WS-MUTATION-TYPE-UC(1:6) = "INTRON"
059500         ADD 1 TO SS-REJECTS-SILENT-OR-INTRON
059600         MOVE "Y" TO ERROR-FOUND-SW
059700         GO TO 350-EXIT.
059800
059900     IF MAF-MUTATION-STATUS = SPACES OR
060000        WS-MUTATION-STATUS-UC(1:3) = "LOH" OR
060100        WS-MUTATION-STATUS-UC(1:8) = "WILDTYPE"
060200         ADD 1 TO SS-REJECTS-LOH-OR-WILDTYPE
060300         MOVE "Y" TO ERROR-FOUND-SW
060400         GO TO 350-EXIT.
060500
060600     IF MAF-VALIDATION-STATUS = SPACES OR
060700        WS-VALIDATION-STATUS-UC(1:8) = "REDACTED"
060800         ADD 1 TO SS-REJECTS-REDACTED
060900         MOVE "Y" TO ERROR-FOUND-SW
061000         GO TO 350-EXIT.
061100
061200     IF WS-MUTATION-TYPE = SPACES OR
061300        WS-MUTATION-TYPE-UC(1:5) = "3'UTR" OR
061400        WS-MUTATION-TYPE-UC(1:7) = "3'FLANK" OR
061500        WS-MUTATION-TYPE-UC(1:5) = "5'UTR"
061600         ADD 1 TO SS-REJECTS-UTR
061700         MOVE "Y" TO ERROR-FOUND-SW
061800         GO TO 350-EXIT.
061900
062000     IF WS-MUTATION-TYPE = SPACES OR
062100        WS-MUTATION-TYPE-UC(1:7) = "5'FLANK"
062200         IF SR-ENTREZ-GENE-ID = 7015
062300             MOVE "Promoter" TO WS-MUTATION-TYPE
062400             GO TO 350-EXIT
062500         ELSE
062600             ADD 1 TO SS-REJECTS-UTR
062700             MOVE "Y" TO ERROR-FOUND-SW
062800             GO TO 350-EXIT
062900         END-IF.
063000
063100     IF WS-MUTATION-TYPE = SPACES OR
063200        WS-MUTATION-TYPE-UC(1:3) = "IGR"
063300         ADD 1 TO SS-REJECTS-IGR
063400         MOVE "Y" TO ERROR-FOUND-SW
063500         GO TO 350-EXIT.
063600
063700     MOVE "N" TO ERROR-FOUND-SW.
063800 350-EXIT.
063900     EXIT.
064000
064100******************************************************************
064200*    400-DERIVE-FIELDS RUNS THE PORTAL'S OUTPUT-FIELD             *
064300*    DERIVATIONS FOR AN ACCEPTED RECORD.                         *
064400******************************************************************
064500 400-DERIVE-FIELDS.
064600     MOVE "400-DERIVE-FIELDS" TO PARA-NAME.
064700     IF MAF-REFERENCE-ALLELE = SPACES
064800         MOVE "-" TO MAF-REFERENCE-ALLELE.
064900
065000     MOVE MAF-TUMOR-SEQ-ALLELE1 TO WS-TUMOR-SEQ-ALLELE.
065100     IF MAF-REFERENCE-ALLELE NOT = SPACES AND
065200        MAF-REFERENCE-ALLELE = MAF-TUMOR-SEQ-ALLELE1
065300         MOVE MAF-TUMOR-SEQ-ALLELE2 TO WS-TUMOR-SEQ-ALLELE.
065400
065500     MOVE "P" TO DF-FUNCTION.
065600     MOVE MAF-START-POSITION TO DF-IN-TOKEN.
065700     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
065800     MOVE DF-OUT-INTEGER TO WS-START-POS-N.
065900     IF WS-START-POS-N < 0
066000         MOVE 0 TO WS-START-POS-N.
066100
066200     IF MAF-REFERENCE-ALLELE = "-"
066300         COMPUTE WS-END-POS-N = WS-START-POS-N + 1
066400     ELSE
066500         MOVE ZERO TO WS-ALLELE-LEN
066600         INSPECT WS-TUMOR-SEQ-ALLELE TALLYING WS-ALLELE-LEN
066700             FOR CHARACTERS BEFORE INITIAL SPACE
066800         COMPUTE WS-END-POS-N =
066900                 WS-START-POS-N + WS-ALLELE-LEN - 1.
067000
067100     PERFORM 420-RESOLVE-PROTEIN-CHANGE THRU 420-EXIT.
067200     PERFORM 430-RESOLVE-PROTEIN-POSITION THRU 430-EXIT.
067300     PERFORM 440-RESOLVE-COUNTS THRU 440-EXIT.
067400     PERFORM 450-TRANSFORM-OMA-SCORE THRU 450-EXIT.
067500
067600     MOVE "MAF " TO SR-RECORD-TYPE.
067700     MOVE WS-CHROMOSOME-NORM TO SR-CHROMOSOME.
067800     MOVE MAF-HUGO-SYMBOL TO SR-KEY-FIELD-1.
067900     MOVE WS-MUTATION-TYPE TO SR-KEY-FIELD-2.
068000     MOVE WS-PROTEIN-CHANGE TO SR-KEY-FIELD-3.
068100     MOVE MAF-MATCHED-NORM-BARCODE TO SR-KEY-FIELD-4.
068200     MOVE WS-START-POS-N TO SR-NUMERIC-FIELD-1.
068300     MOVE WS-END-POS-N TO SR-NUMERIC-FIELD-2.
068400 400-EXIT.
068500     EXIT.
068600
068700 420-RESOLVE-PROTEIN-CHANGE.
068800     MOVE MAF-HGVSP-SHORT TO WS-PROTEIN-CHANGE.
068900     IF WS-PROTEIN-CHANGE = SPACES
069000         MOVE MAF-AMINO-ACID-CHANGE TO WS-PROTEIN-CHANGE.
069100     IF WS-PROTEIN-CHANGE = SPACES
069200         MOVE MAF-MA-PROTEIN-CHANGE TO WS-PROTEIN-CHANGE.
069300     IF WS-PROTEIN-CHANGE = SPACES
069400         MOVE "MUTATED" TO WS-PROTEIN-CHANGE.
069500     IF WS-PROTEIN-CHANGE(1:2) = "p."
069600         MOVE WS-PROTEIN-CHANGE(3:58) TO WS-PROTEIN-CHANGE.
069700 420-EXIT.
069800     EXIT.
069900
070000******************************************************************
070100*    430-RESOLVE-PROTEIN-POSITION -- SPLITS PROTEIN-POSITION ON  *
070200*    "/" THEN "-"; FALLS BACK TO THE FIRST DIGIT RUN IN THE      *
070300*    PROTEIN CHANGE TEXT WHEN THE POSITION FIELD IS UNUSABLE.    *
070400******************************************************************
070500 430-RESOLVE-PROTEIN-POSITION.
070600     MOVE -1 TO WS-PROTEIN-START, WS-PROTEIN-END.
070700     MOVE SPACES TO WS-PP-BEFORE-SLASH WS-PP-AFTER-SLASH
070800                    WS-PP-FIRST-TOKEN WS-PP-SECOND-TOKEN.
070900     IF MAF-PROTEIN-POSITION NOT = SPACES
071000         UNSTRING MAF-PROTEIN-POSITION DELIMITED BY "/"
071100             INTO WS-PP-BEFORE-SLASH, WS-PP-AFTER-SLASH
071200         UNSTRING WS-PP-BEFORE-SLASH DELIMITED BY "-"
071300             INTO WS-PP-FIRST-TOKEN, WS-PP-SECOND-TOKEN
071400         MOVE "P" TO DF-FUNCTION
071500         MOVE WS-PP-FIRST-TOKEN TO DF-IN-TOKEN
071600         CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
071700         IF DF-VALUE-NOT-NULL
071800             MOVE DF-OUT-INTEGER TO WS-PROTEIN-START
071900         END-IF
072000         IF WS-PP-SECOND-TOKEN NOT = SPACES
072100             MOVE "P" TO DF-FUNCTION
072200             MOVE WS-PP-SECOND-TOKEN TO DF-IN-TOKEN
072300             CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
072400             IF DF-VALUE-NOT-NULL
072500                 MOVE DF-OUT-INTEGER TO WS-PROTEIN-END
072600             END-IF
072700         END-IF
072800     END-IF.
072900     IF WS-PROTEIN-START = -1
073000         PERFORM 435-SCAN-PROTEIN-CHANGE THRU 435-EXIT.
073100     IF WS-PROTEIN-END = -1
073200         MOVE WS-PROTEIN-START TO WS-PROTEIN-END.
073300 430-EXIT.
073400     EXIT.
073500
073600******************************************************************
073700*    435-SCAN-PROTEIN-CHANGE -- LETTER-DIGITS-NONDIGIT SCAN OF   *
073800*    THE PROTEIN CHANGE TEXT (E.G. "P.V600E" YIELDS 600).        *
073900******************************************************************
074000 435-SCAN-PROTEIN-CHANGE.
074100     MOVE -1 TO WS-PROTEIN-START.
074200     MOVE ZERO TO WS-SUB.
074300     PERFORM 436-SCAN-ONE-POS THRU 436-EXIT
074400             VARYING WS-SUB FROM 1 BY 1
074500             UNTIL WS-SUB > 55.
074600 435-EXIT.
074700     EXIT.
074800
074900 436-SCAN-ONE-POS.
075000     IF WS-PROTEIN-CHANGE(WS-SUB:1) >= "0" AND
075100        WS-PROTEIN-CHANGE(WS-SUB:1) <= "9"
075200         IF WS-SUB = 1 OR
075300            (WS-PROTEIN-CHANGE(WS-SUB - 1:1) < "0" OR
075400             WS-PROTEIN-CHANGE(WS-SUB - 1:1) > "9")
075500             MOVE SPACES TO WS-CYTOBAND-DIGITS
075600             MOVE ZERO TO WS-SUB2
075700             PERFORM 437-COPY-DIGIT THRU 437-EXIT
075800                     VARYING WS-SUB2 FROM WS-SUB BY 1
075900                     UNTIL WS-SUB2 > 55
076000                     OR WS-PROTEIN-CHANGE(WS-SUB2:1) < "0"
076100                     OR WS-PROTEIN-CHANGE(WS-SUB2:1) > "9"
076200             MOVE "P" TO DF-FUNCTION
076300             MOVE WS-CYTOBAND-DIGITS(1:20) TO DF-IN-TOKEN
076400             CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
076500             IF DF-VALUE-NOT-NULL
076600                 MOVE DF-OUT-INTEGER TO WS-PROTEIN-START
076700                 MOVE 56 TO WS-SUB
076800             END-IF
076900         END-IF
077000     END-IF.
077100 436-EXIT.
077200     EXIT.
077300
077400 437-COPY-DIGIT.
077500     MOVE WS-PROTEIN-CHANGE(WS-SUB2:1) TO
077600          WS-CYTOBAND-DIGITS(WS-SUB2 - WS-SUB + 1:1).
077700 437-EXIT.
077800     EXIT.
077900
078000******************************************************************
078100*    440-RESOLVE-COUNTS -- TUMOR/NORMAL REF+ALT COUNT FALLBACK   *
078200*    CHAIN (DIRECT COLUMN, THEN COVERAGE, THEN DEPTH*VAF).       *
078300******************************************************************
078400 440-RESOLVE-COUNTS.
078500     PERFORM 442-RESOLVE-DEPTH-VAF THRU 442-EXIT.
078600     MOVE -1 TO WS-TUMOR-ALT-CT.
078700     MOVE "P" TO DF-FUNCTION.
078800     MOVE MAF-T-ALT-COUNT TO DF-IN-TOKEN.
078900     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
079000     IF DF-VALUE-NOT-NULL
079100         MOVE DF-OUT-INTEGER TO WS-TUMOR-ALT-CT
079200     ELSE
079300         MOVE MAF-T-VAR-COV TO DF-IN-TOKEN
079400         CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
079500         IF DF-VALUE-NOT-NULL
079600             MOVE DF-OUT-INTEGER TO WS-TUMOR-ALT-CT
079700         ELSE IF WS-TUMOR-ALT-FROM-VAF NOT = -1
079800             MOVE WS-TUMOR-ALT-FROM-VAF TO WS-TUMOR-ALT-CT
079900         END-IF
080000     END-IF.
080100
080200     MOVE -1 TO WS-TUMOR-REF-CT.
080300     MOVE MAF-T-REF-COUNT TO DF-IN-TOKEN.
080400     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
080500     IF DF-VALUE-NOT-NULL
080600         MOVE DF-OUT-INTEGER TO WS-TUMOR-REF-CT
080700     ELSE
080800         MOVE MAF-T-TOT-COV TO DF-IN-TOKEN
080900         CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
081000         IF DF-VALUE-NOT-NULL
081100             MOVE DF-OUT-INTEGER TO WS-TUMOR-REF-CT
081200             MOVE MAF-T-VAR-COV TO DF-IN-TOKEN
081300             CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
081400             IF DF-VALUE-NOT-NULL
081500                 SUBTRACT DF-OUT-INTEGER FROM WS-TUMOR-REF-CT
081600             END-IF
081700         ELSE IF WS-TUMOR-DEPTH-CT NOT = -1
081800             COMPUTE WS-TUMOR-REF-CT =
081900                 WS-TUMOR-DEPTH-CT - WS-TUMOR-ALT-FROM-VAF
082000         END-IF
082100     END-IF.
082200
082300     MOVE -1 TO WS-NORMAL-ALT-CT.
082400     MOVE MAF-N-ALT-COUNT TO DF-IN-TOKEN.
082500     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
082600     IF DF-VALUE-NOT-NULL
082700         MOVE DF-OUT-INTEGER TO WS-NORMAL-ALT-CT
082800     ELSE
082900         MOVE MAF-N-VAR-COV TO DF-IN-TOKEN
083000         CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
083100         IF DF-VALUE-NOT-NULL
083200             MOVE DF-OUT-INTEGER TO WS-NORMAL-ALT-CT
083300         ELSE IF WS-NORMAL-ALT-FROM-VAF NOT = -1
083400             MOVE WS-NORMAL-ALT-FROM-VAF TO WS-NORMAL-ALT-CT
083500         END-IF
083600     END-IF.
083700
083800     MOVE -1 TO WS-NORMAL-REF-CT.
083900     MOVE MAF-N-REF-COUNT TO DF-IN-TOKEN.
084000     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
084100     IF DF-VALUE-NOT-NULL
084200         MOVE DF-OUT-INTEGER TO WS-NORMAL-REF-CT
084300     ELSE
084400         MOVE MAF-N-TOT-COV TO DF-IN-TOKEN
084500         CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
084600         IF DF-VALUE-NOT-NULL
084700             MOVE DF-OUT-INTEGER TO WS-NORMAL-REF-CT
084800             MOVE MAF-N-VAR-COV TO DF-IN-TOKEN
084900             CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
085000             IF DF-VALUE-NOT-NULL
085100                 SUBTRACT DF-OUT-INTEGER FROM WS-NORMAL-REF-CT
085200             END-IF
085300         ELSE IF WS-NORMAL-DEPTH-CT NOT = -1
085400             COMPUTE WS-NORMAL-REF-CT =
085500                 WS-NORMAL-DEPTH-CT - WS-NORMAL-ALT-FROM-VAF
085600         END-IF
085700     END-IF.
085800 440-EXIT.
085900     EXIT.
086000
086100******************************************************************
086200*    442-RESOLVE-DEPTH-VAF -- PRECOMPUTES THE THIRD-TIER DEPTH*   *
086300*    VAF PRODUCT FOR BOTH TUMOR AND NORMAL BEFORE 440 STARTS ITS  *
086400*    DIRECT-COLUMN/COVERAGE CASCADE, SO EACH TIER-3 BRANCH ABOVE  *
086500*    IS A PLAIN MOVE/COMPUTE INSTEAD OF A NESTED CALL.  LEAVES    *
086600*    THE MISSING SENTINEL OF -1 IN WS-*-DEPTH-CT WHENEVER EITHER  *
086700*    THE DEPTH OR THE VAF TOKEN FAILS TO PARSE, SO NEITHER TIER-3 *
086800*    BRANCH ABOVE FIRES ON A PARTIAL RESULT.                      *
086900*    03/11/04  WEK  9024  ORIGINAL PARAGRAPH                      *
087000******************************************************************
087100 442-RESOLVE-DEPTH-VAF.
087200     MOVE -1 TO WS-TUMOR-DEPTH-CT.
087300     MOVE -1 TO WS-TUMOR-ALT-FROM-VAF.
087400     MOVE "P" TO DF-FUNCTION.
087500     MOVE MAF-TUMOR-DEPTH TO DF-IN-TOKEN.
087600     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
087700     IF DF-VALUE-NOT-NULL
087800         MOVE DF-OUT-INTEGER TO WS-TUMOR-DEPTH-CT
087900         MOVE "V" TO DF-FUNCTION
088000         MOVE MAF-TUMOR-VAF TO DF-IN-TOKEN
088100         MOVE WS-TUMOR-DEPTH-CT TO DF-IN-INTEGER
088200         CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
088300         IF DF-VALUE-NOT-NULL
088400             MOVE DF-OUT-INTEGER TO WS-TUMOR-ALT-FROM-VAF
088500         ELSE
088600             MOVE -1 TO WS-TUMOR-DEPTH-CT
088700         END-IF
088800     END-IF.
088900     MOVE -1 TO WS-NORMAL-DEPTH-CT.
089000     MOVE -1 TO WS-NORMAL-ALT-FROM-VAF.
089100     MOVE "P" TO DF-FUNCTION.
089200     MOVE MAF-NORMAL-DEPTH TO DF-IN-TOKEN.
089300     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
089400     IF DF-VALUE-NOT-NULL
089500         MOVE DF-OUT-INTEGER TO WS-NORMAL-DEPTH-CT
089600         MOVE "V" TO DF-FUNCTION
089700         MOVE MAF-NORMAL-VAF TO DF-IN-TOKEN
089800         MOVE WS-NORMAL-DEPTH-CT TO DF-IN-INTEGER
089900         CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
090000         IF DF-VALUE-NOT-NULL
090100             MOVE DF-OUT-INTEGER TO WS-NORMAL-ALT-FROM-VAF
090200         ELSE
090300             MOVE -1 TO WS-NORMAL-DEPTH-CT
090400         END-IF
090500     END-IF.
090600 442-EXIT.
090700     EXIT.
090800
090900******************************************************************
091000*    450-TRANSFORM-OMA-SCORE MAPS THE OMA SCORE TO ITS CODE.     *
091100******************************************************************
091200 450-TRANSFORM-OMA-SCORE.
091300     MOVE MAF-MA-FIMPACT TO WS-OMA-SCORE-OUT.
091400     IF MAF-MA-FIMPACT = "H" OR MAF-MA-FIMPACT(1:4) = "high"
091500        OR MAF-MA-FIMPACT(1:4) = "HIGH"
091600         MOVE "H" TO WS-OMA-SCORE-OUT
091700     ELSE IF MAF-MA-FIMPACT = "M" OR
091800             MAF-MA-FIMPACT(1:6) = "medium" OR
091900             MAF-MA-FIMPACT(1:6) = "MEDIUM"
092000         MOVE "M" TO WS-OMA-SCORE-OUT
092100     ELSE IF MAF-MA-FIMPACT = "L" OR
092200             MAF-MA-FIMPACT(1:3) = "low" OR
092300             MAF-MA-FIMPACT(1:3) = "LOW"
092400         MOVE "L" TO WS-OMA-SCORE-OUT
092500     ELSE IF MAF-MA-FIMPACT = "N" OR
092600             MAF-MA-FIMPACT(1:7) = "neutral" OR
092700             MAF-MA-FIMPACT(1:7) = "NEUTRAL"
092800         MOVE "N" TO WS-OMA-SCORE-OUT
092900     ELSE IF MAF-MA-FIMPACT = SPACES
093000         MOVE "NA" TO WS-OMA-SCORE-OUT.
093100     INSPECT MAF-MA-LINK-VAR REPLACING ALL '"' BY SPACE.
093200 450-EXIT.
093300     EXIT.
093400
093500 700-WRITE-SCRNRES.
093600     MOVE "700-WRITE-SCRNRES" TO PARA-NAME.
093700     MOVE SR-ENTREZ-GENE-ID TO SR-ENTREZ-GENE-ID-E.
093800     MOVE SR-NUMERIC-FIELD-1 TO SR-NUMERIC-FIELD-1-E.
093900     MOVE SR-NUMERIC-FIELD-2 TO SR-NUMERIC-FIELD-2-E.
094000     STRING SR-RECORD-TYPE     DELIMITED BY SIZE
094100            X"09"              DELIMITED BY SIZE
094200            SR-ENTREZ-GENE-ID-E DELIMITED BY SIZE
094300            X"09"              DELIMITED BY SIZE
094400            SR-CHROMOSOME      DELIMITED BY SPACE
094500            X"09"              DELIMITED BY SIZE
094600            SR-KEY-FIELD-1     DELIMITED BY SPACE
094700            X"09"              DELIMITED BY SIZE
094800            SR-KEY-FIELD-2     DELIMITED BY SPACE
094900            X"09"              DELIMITED BY SIZE
095000            SR-KEY-FIELD-3     DELIMITED BY SPACE
095100            X"09"              DELIMITED BY SIZE
095200            SR-KEY-FIELD-4     DELIMITED BY SPACE
095300            X"09"              DELIMITED BY SIZE
095400            SR-NUMERIC-FIELD-1-E DELIMITED BY SIZE
095500            X"09"              DELIMITED BY SIZE
095600            SR-NUMERIC-FIELD-2-E DELIMITED BY SIZE
095700            INTO SCRNRES-FD-REC.
095800     WRITE SCRNRES-FD-REC.
095900 700-EXIT.
096000     EXIT.
096100
096200 800-OPEN-FILES.
096300     MOVE "800-OPEN-FILES" TO PARA-NAME.
096400     OPEN INPUT MAFFILE.
096500     OPEN OUTPUT SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
096600 800-EXIT.
096700     EXIT.
096800
096900 840-CLOSE-FILES.
097000     MOVE "840-CLOSE-FILES" TO PARA-NAME.
097100     CLOSE MAFFILE, SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
097200 840-EXIT.
097300     EXIT.
097400
097500******************************************************************
097600*    850-READ-HEADER-ROW BUILDS THE POSITION MAP -- THE COLUMN   *
097700*    NAME LIST VARIES BY SEQUENCING CENTER, SO EACH RUN RESOLVES *
097800*    ITS OWN COLUMN ORDER FROM THE HEADER ROW RATHER THAN         *
097900*    ASSUMING A FIXED LAYOUT.                                    *
098000******************************************************************
098100 850-READ-HEADER-ROW.
098200     MOVE "850-READ-HEADER-ROW" TO PARA-NAME.
098300     INITIALIZE MAF-COL-POS.
098400     READ MAFFILE INTO MAF-LINE-IN
098500         AT END
098600             MOVE "N" TO MORE-DATA-SW
098700             GO TO 850-EXIT
098800     END-READ.
098900     PERFORM 851-SKIP-COMMENT-LINE THRU 851-EXIT
099000             UNTIL MAF-LINE-IN(1:1) NOT = "#".
099100     INITIALIZE MAF-HDR-COLUMNS.
099200     UNSTRING MAF-LINE-IN DELIMITED BY X"09"
099300         INTO MAF-HDR-COL-NAME(1),  MAF-HDR-COL-NAME(2),
099400              MAF-HDR-COL-NAME(3),  MAF-HDR-COL-NAME(4),
099500              MAF-HDR-COL-NAME(5),  MAF-HDR-COL-NAME(6),
099600              MAF-HDR-COL-NAME(7),  MAF-HDR-COL-NAME(8),
099700              MAF-HDR-COL-NAME(9),  MAF-HDR-COL-NAME(10),
099800              MAF-HDR-COL-NAME(11), MAF-HDR-COL-NAME(12),
099900              MAF-HDR-COL-NAME(13), MAF-HDR-COL-NAME(14),
100000              MAF-HDR-COL-NAME(15), MAF-HDR-COL-NAME(16),
100100              MAF-HDR-COL-NAME(17), MAF-HDR-COL-NAME(18),
100200              MAF-HDR-COL-NAME(19), MAF-HDR-COL-NAME(20),
100300              MAF-HDR-COL-NAME(21), MAF-HDR-COL-NAME(22),
100400              MAF-HDR-COL-NAME(23), MAF-HDR-COL-NAME(24),
100500              MAF-HDR-COL-NAME(25), MAF-HDR-COL-NAME(26),
100600              MAF-HDR-COL-NAME(27), MAF-HDR-COL-NAME(28),
100700              MAF-HDR-COL-NAME(29), MAF-HDR-COL-NAME(30),
100800              MAF-HDR-COL-NAME(31), MAF-HDR-COL-NAME(32),
100900              MAF-HDR-COL-NAME(33), MAF-HDR-COL-NAME(34),
101000              MAF-HDR-COL-NAME(35).
101100     MOVE 35 TO MAF-HDR-COL-COUNT.
101200     PERFORM 860-MAP-ONE-COLUMN THRU 860-EXIT
101300             VARYING COL-SUB FROM 1 BY 1
101400             UNTIL COL-SUB > 35.
101500 850-EXIT.
101600     EXIT.
101700
101800 851-SKIP-COMMENT-LINE.
101900     READ MAFFILE INTO MAF-LINE-IN
102000         AT END
102100             MOVE "N" TO MORE-DATA-SW
102200             GO TO 850-EXIT
102300     END-READ.
102400 851-EXIT.
102500     EXIT.
102600
102700 860-MAP-ONE-COLUMN.
102800     INSPECT MAF-HDR-COL-NAME(COL-SUB)
102900         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
103000                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
103100     PERFORM 865-MATCH-COL-NAME THRU 865-EXIT
103200             VARYING MCN-IDX FROM 1 BY 1
103300             UNTIL MCN-IDX > 35.
103400 860-EXIT.
103500     EXIT.
103600
103700 865-MATCH-COL-NAME.
103800     IF MAF-HDR-COL-NAME(COL-SUB) = MAF-COL-NAME-ENTRY(MCN-IDX)
103900         PERFORM 855-SET-COL-POS THRU 855-EXIT.
104000 865-EXIT.
104100     EXIT.
104200
104300 855-SET-COL-POS.
104400     EVALUATE MCN-IDX
104500         WHEN 1  MOVE COL-SUB TO MAF-POS-HUGO-SYMBOL
104600         WHEN 2  MOVE COL-SUB TO MAF-POS-ENTREZ-GENE-ID
104700         WHEN 3  MOVE COL-SUB TO MAF-POS-CENTER
104800         WHEN 4  MOVE COL-SUB TO MAF-POS-NCBI-BUILD
104900         WHEN 5  MOVE COL-SUB TO MAF-POS-CHROMOSOME
105000         WHEN 6  MOVE COL-SUB TO MAF-POS-START-POSITION
105100         WHEN 7  MOVE COL-SUB TO MAF-POS-END-POSITION
105200         WHEN 8  MOVE COL-SUB TO MAF-POS-STRAND
105300         WHEN 9  MOVE COL-SUB TO MAF-POS-VARIANT-CLASS
105400         WHEN 10 MOVE COL-SUB TO MAF-POS-VARIANT-TYPE
105500         WHEN 11 MOVE COL-SUB TO MAF-POS-REFERENCE-ALLELE
105600         WHEN 12 MOVE COL-SUB TO MAF-POS-TUMOR-SEQ-ALLELE1
105700         WHEN 13 MOVE COL-SUB TO MAF-POS-TUMOR-SEQ-ALLELE2
105800         WHEN 14 MOVE COL-SUB TO MAF-POS-MATCHED-NORM-BARCODE
105900         WHEN 15 MOVE COL-SUB TO MAF-POS-VALIDATION-STATUS
106000         WHEN 16 MOVE COL-SUB TO MAF-POS-MUTATION-STATUS
106100         WHEN 17 MOVE COL-SUB TO MAF-POS-SEQUENCE-SOURCE
106200         WHEN 18 MOVE COL-SUB TO MAF-POS-HGVSP-SHORT
106300         WHEN 19 MOVE COL-SUB TO MAF-POS-AMINO-ACID-CHANGE
106400         WHEN 20 MOVE COL-SUB TO MAF-POS-PROTEIN-POSITION
106500         WHEN 21 MOVE COL-SUB TO MAF-POS-T-REF-COUNT
106600         WHEN 22 MOVE COL-SUB TO MAF-POS-T-ALT-COUNT
106700         WHEN 23 MOVE COL-SUB TO MAF-POS-N-REF-COUNT
106800         WHEN 24 MOVE COL-SUB TO MAF-POS-N-ALT-COUNT
106900         WHEN 25 MOVE COL-SUB TO MAF-POS-T-TOT-COV
107000         WHEN 26 MOVE COL-SUB TO MAF-POS-T-VAR-COV
107100         WHEN 27 MOVE COL-SUB TO MAF-POS-N-TOT-COV
107200         WHEN 28 MOVE COL-SUB TO MAF-POS-N-VAR-COV
107300         WHEN 29 MOVE COL-SUB TO MAF-POS-TUMOR-DEPTH
107400         WHEN 30 MOVE COL-SUB TO MAF-POS-TUMOR-VAF
107500         WHEN 31 MOVE COL-SUB TO MAF-POS-NORMAL-DEPTH
107600         WHEN 32 MOVE COL-SUB TO MAF-POS-NORMAL-VAF
107700         WHEN 33 MOVE COL-SUB TO MAF-POS-ONCOTATOR-VAR-CLASS
107800         WHEN 34 MOVE COL-SUB TO MAF-POS-MA-FIMPACT
107900         WHEN 35 MOVE COL-SUB TO MAF-POS-MA-FIS
108000     END-EVALUATE.
108100 855-EXIT.
108200     EXIT.
108300
108400 900-READ-MAF-ROW.
108500     MOVE "900-READ-MAF-ROW" TO PARA-NAME.
108600     READ MAFFILE INTO MAF-LINE-IN
108700         AT END MOVE "N" TO MORE-DATA-SW
108800         GO TO 900-EXIT
108900     END-READ.
109000     ADD 1 TO RECORDS-READ.
109100 900-EXIT.
109200     EXIT.
109300
109400 950-WRITE-SCRNSUM.
109500     MOVE "950-WRITE-SCRNSUM" TO PARA-NAME.
109600     MOVE SS-TOTAL-DECISIONS TO SS-TOTAL-DECISIONS-E.
109700     MOVE SS-TOTAL-ACCEPTS TO SS-TOTAL-ACCEPTS-E.
109800     MOVE SS-REJECTS-MUTSTAT-NONE TO SS-REJECTS-MUTSTAT-NONE-E.
109900     MOVE SS-REJECTS-SILENT-OR-INTRON TO
110000          SS-REJECTS-SILENT-OR-INTRON-E.
110100     MOVE SS-REJECTS-LOH-OR-WILDTYPE TO
110200          SS-REJECTS-LOH-OR-WILDTYPE-E.
110300     MOVE SS-REJECTS-REDACTED TO SS-REJECTS-REDACTED-E.
110400     MOVE SS-REJECTS-UTR TO SS-REJECTS-UTR-E.
110500     MOVE SS-REJECTS-IGR TO SS-REJECTS-IGR-E.
110600     STRING SS-FILE-NAME              DELIMITED BY SPACE
110700            X"09"                     DELIMITED BY SIZE
110800            SS-TOTAL-DECISIONS-E       DELIMITED BY SIZE
110900            X"09"                     DELIMITED BY SIZE
111000            SS-TOTAL-ACCEPTS-E         DELIMITED BY SIZE
111100            X"09"                     DELIMITED BY SIZE
111200            SS-REJECTS-MUTSTAT-NONE-E  DELIMITED BY SIZE
111300            X"09"                     DELIMITED BY SIZE
111400            SS-REJECTS-SILENT-OR-INTRON-E DELIMITED BY SIZE
111500            X"09"                     DELIMITED BY SIZE
111600            SS-REJECTS-LOH-OR-WILDTYPE-E DELIMITED BY SIZE
111700            X"09"                     DELIMITED BY SIZE
111800            SS-REJECTS-REDACTED-E      DELIMITED BY SIZE
111900            X"09"                     DELIMITED BY SIZE
112000            SS-REJECTS-UTR-E           DELIMITED BY SIZE
112100            X"09"                     DELIMITED BY SIZE
112200            SS-REJECTS-IGR-E           DELIMITED BY SIZE
112300            INTO SCRNSUM-FD-REC.
112400     WRITE SCRNSUM-FD-REC.
112500 950-EXIT.
112600     EXIT.
112700
112800 999-CLEANUP.
112900     MOVE "999-CLEANUP" TO PARA-NAME.
113000     PERFORM 950-WRITE-SCRNSUM THRU 950-EXIT.
113100     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
113200     DISPLAY "** RECORDS READ **".
113300     DISPLAY RECORDS-READ.
113400     DISPLAY "** RECORDS WRITTEN **".
113500     DISPLAY RECORDS-WRITTEN.
113600     DISPLAY "******** NORMAL END OF JOB MAFSCRN ********".
113700 999-EXIT.
113800     EXIT.
113900
114000 1000-ABEND-RTN.
114100     WRITE SYSOUT-REC FROM ABEND-REC.
114200     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
114300     DISPLAY "*** ABNORMAL END OF JOB- MAFSCRN ***" UPON CONSOLE.
114400     DIVIDE ZERO-VAL INTO ONE-VAL.
