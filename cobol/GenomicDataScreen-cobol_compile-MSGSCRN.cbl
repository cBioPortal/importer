000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MSGSCRN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. ONCOLOGY DATA WAREHOUSE UNIT.
000500 DATE-WRITTEN. 07/09/89.
000600 DATE-COMPILED. 07/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCREENS A DAILY MUTSIG SIGNIFICANCE
001300*          EXTRACT.  A ROW IS ACCEPTED WHEN ITS HUGO-SYMBOL
001400*          RESOLVES AGAINST THE SHOP GENE-RESOLUTION LIBRARY --
001500*          NO CHROMOSOME HINT IS AVAILABLE ON THIS FILE, SO THE
001600*          RESOLUTION CALL IS SYMBOL-ONLY.
001700*
001800*          P-VALUE AND Q-VALUE SOMETIMES ARRIVE WITH A LEADING "<"
001900*          (E.G. "<1E-16") -- THE CHARACTER IS STRIPPED BEFORE THE
002000*          FIELD IS EDITED, BUT NEITHER VALUE HAS A HOME IN THE
002100*          FIXED SCREENING-RESULT LAYOUT -- SEE 400-DERIVE-FIELDS.
002200*
002300******************************************************************
002400
002500        INPUT FILE              -   UT-S-MSGFILE
002600
002700        OUTPUT FILE PRODUCED    -   UT-S-SCRNRES
002800
002900        SUMMARY FILE PRODUCED   -   UT-S-SCRNSUM
003000
003100        DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*CHANGE LOG.
003500*    01/01/08  JS   0000  ORIGINAL PROGRAM (AS TRMTSRCH)
003600*    03/19/09  TGD  0011  ADDED EQUIPMENT-FILE CROSS REFERENCE
003700*    11/16/98  RSH  9002  REWRITTEN FOR THE MUTATION SCREENING
003800*                         CONVERSION -- THE LAB-TEST TABLE SEARCH IS
003900*                         REPLACED BY A SINGLE GENRESLV LOOKUP PER
004000*                         ROW
004100*    12/29/98  RSH  9004  Y2K -- WS-DATE REVIEWED, NO CENTURY
004200*                         WINDOWING NEEDED (DISPLAY-ONLY FIELD)
004300*    03/02/99  RSH  9005  Y2K SIGN-OFF -- SEE TICKET DWH-1999-004
004400*    10/23/03  WEK  9024  HEADER-DRIVEN COLUMN MAP ADDED
004500*    02/11/05  WEK  9077  SOME CENTERS TITLE THE COVERAGE/MUTATION
004600*                         COLUMNS "Nnon"/"nnon" INSTEAD OF "N"/"n" --
004700*                         850-READ-HEADER-ROW NOW CHECKS BOTH
004720*    03/11/04  WEK  9026  RE-PUNCHED -- SOURCE WAS RUNNING INTO THE
004740*                         INDICATOR COLUMN, DIVISION/PARAGRAPH NAMES
004760*                         NOW START IN AREA A LIKE THE REST OF THE
004780*                         SHOP'S PROGRAMS
004785*    03/11/04  WEK  0133  MORE-DATA-SW PULLED OUT OF FLAGS-AND-
004790*                         SWITCHES AND MADE 77-LEVEL, SHOP HABIT
004795*                         FOR A SINGLE END-OF-FILE SWITCH
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     UPSI-0 ON FS-TRACE-ON OFF FS-TRACE-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT MSGFILE
006200     ASSIGN TO UT-S-MSGFILE
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS MF-FCODE.
006500
006600     SELECT SCRNRES-FILE
006700     ASSIGN TO UT-S-SCRNRES
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS SR-FCODE.
007000
007100     SELECT SCRNSUM-FILE
007200     ASSIGN TO UT-S-SCRNSUM
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS SS-FCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500
008600****** THIS FILE COMES FROM THE MUTSIG SIGNIFICANCE PIPELINE
008700****** ONE HEADER ROW, THEN ONE ROW PER RANKED GENE
008800 FD  MSGFILE
008900     RECORDING MODE IS V
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS MSG-FD-REC.
009200 01  MSG-FD-REC                      PIC X(300).
009300
009400****** ONE ROW WRITTEN FOR EVERY ACCEPTED MUTSIG GENE
009500 FD  SCRNRES-FILE
009600     RECORDING MODE IS V
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS SCRNRES-FD-REC.
009900 01  SCRNRES-FD-REC                  PIC X(500).
010000
010100****** ONE ROW WRITTEN AT END OF FILE WITH THE REJECT COUNTS
010200 FD  SCRNSUM-FILE
010300     RECORDING MODE IS V
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS SCRNSUM-FD-REC.
010600 01  SCRNSUM-FD-REC                  PIC X(200).
010700
010800 WORKING-STORAGE SECTION.
010900
011000 COPY MSGREC.
011100 COPY SCRNRES.
011200 COPY SCRNSUM.
011300 COPY ABENDREC.
011400 COPY GNRESREC.
011500 COPY DFWKREC.
011600
011700 01  FILE-STATUS-CODES.
011800     05  MF-FCODE                PIC X(2).
011900         88 MF-CODE-READ    VALUE SPACES.
012000     05  SR-FCODE                PIC X(2).
012100         88 SR-CODE-WRITE   VALUE SPACES.
012200     05  SS-FCODE                PIC X(2).
012300         88 SS-CODE-WRITE   VALUE SPACES.
012400
012450 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012460     88 NO-MORE-DATA VALUE "N".
012500 01  FLAGS-AND-SWITCHES.
012800     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
012900         88 RECORD-REJECTED VALUE "Y".
013000         88 RECORD-ACCEPTED VALUE "N".
013100
013200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013300     05 RECORDS-WRITTEN          PIC 9(9) COMP.
013400     05 RECORDS-READ             PIC 9(9) COMP.
013500     05 COL-SUB                  PIC 9(2) COMP.
013600
013700 01  MISC-WS-FLDS.
013800     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
013900     05 DF-CD                    PIC S9(04) COMP VALUE 0.
014000     05 WS-COVERAGE-DISPLAY      PIC 9(12).
014100     05 WS-P-VALUE-WORK          PIC X(15).
014200     05 WS-P-VALUE-SHIFTED       PIC X(15).
014300     05 WS-Q-VALUE-WORK          PIC X(15).
014400     05 WS-Q-VALUE-SHIFTED       PIC X(15).
014500
014600 01  MSG-COL-NAME-TABLE-VALUES.
014700     05  FILLER PIC X(40) VALUE "RANK".
014800     05  FILLER PIC X(40) VALUE "GENE".
014900     05  FILLER PIC X(40) VALUE "N".
015000     05  FILLER PIC X(40) VALUE "n".
015100     05  FILLER PIC X(40) VALUE "P".
015200     05  FILLER PIC X(40) VALUE "Q".
015300     05  FILLER PIC X(40) VALUE "Nnon".
015400     05  FILLER PIC X(40) VALUE "nnon".
015500 01  MSG-COL-NAME-TABLE REDEFINES MSG-COL-NAME-TABLE-VALUES.
015600     05  MSG-COL-NAME-ENTRY OCCURS 8 TIMES
015700                       INDEXED BY SCN-IDX
015800                       PIC X(40).
015900
016000 LINKAGE SECTION.
016100
016200 PROCEDURE DIVISION.
016300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016400     PERFORM 100-MAINLINE THRU 100-EXIT
016500             UNTIL NO-MORE-DATA.
016600     PERFORM 999-CLEANUP THRU 999-EXIT.
016700     MOVE +0 TO RETURN-CODE.
016800     GOBACK.
016900
017000 000-HOUSEKEEPING.
017100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017200     DISPLAY "******** BEGIN JOB MSGSCRN ********".
017300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
017400                SCREENING-SUMMARY-REC.
017500     MOVE "MSG " TO SS-FILE-NAME.
017600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017700     MOVE "L" TO GR-FUNCTION.
017800     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
017900     MOVE "D" TO GR-FUNCTION.
018000     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
018100     PERFORM 850-READ-HEADER-ROW THRU 850-EXIT.
018200     PERFORM 900-READ-MSG-ROW THRU 900-EXIT.
018300     IF NO-MORE-DATA
018400         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018500         GO TO 1000-ABEND-RTN.
018600 000-EXIT.
018700     EXIT.
018800
018900 100-MAINLINE.
019000     MOVE "100-MAINLINE" TO PARA-NAME.
019100     PERFORM 250-PARSE-MSG-ROW THRU 250-EXIT.
019200     ADD 1 TO SS-TOTAL-DECISIONS.
019300     PERFORM 300-SCREEN-RECORD THRU 300-EXIT.
019400     IF RECORD-ACCEPTED
019500         PERFORM 400-DERIVE-FIELDS THRU 400-EXIT
019600         PERFORM 700-WRITE-SCRNRES THRU 700-EXIT
019700         ADD 1 TO SS-TOTAL-ACCEPTS
019800         ADD 1 TO RECORDS-WRITTEN.
019900     PERFORM 900-READ-MSG-ROW THRU 900-EXIT.
020000 100-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400*    250-PARSE-MSG-ROW UNSTRINGS THE RAW TAB-DELIMITED ROW INTO    *
020500*    MSG-ROW-COLUMNS, THEN COPIES EACH TOKEN OUT TO MSG-RECORD BY  *
020600*    THE POSITION MAP RESOLVED FROM THE HEADER.                    *
020700******************************************************************
020800 250-PARSE-MSG-ROW.
020900     INITIALIZE MSG-RECORD, MSG-ROW-COLUMNS.
021000     UNSTRING MSG-LINE-IN DELIMITED BY X"09"
021100         INTO MSG-ROW-COL-VALUE(1), MSG-ROW-COL-VALUE(2),
021200              MSG-ROW-COL-VALUE(3), MSG-ROW-COL-VALUE(4),
021300              MSG-ROW-COL-VALUE(5), MSG-ROW-COL-VALUE(6).
021400     IF MSG-POS-RANK > 0
021500         MOVE MSG-ROW-COL-VALUE(MSG-POS-RANK) TO MSG-RANK.
021600     IF MSG-POS-HUGO-SYMBOL > 0
021700         MOVE MSG-ROW-COL-VALUE(MSG-POS-HUGO-SYMBOL) TO
021800              MSG-HUGO-SYMBOL.
021900     IF MSG-POS-NUM-BASES-COVERED > 0
022000         MOVE MSG-ROW-COL-VALUE(MSG-POS-NUM-BASES-COVERED) TO
022100              MSG-NUM-BASES-COVERED.
022200     IF MSG-POS-NUM-MUTATIONS > 0
022300         MOVE MSG-ROW-COL-VALUE(MSG-POS-NUM-MUTATIONS) TO
022400              MSG-NUM-MUTATIONS.
022500     IF MSG-POS-P-VALUE > 0
022600         MOVE MSG-ROW-COL-VALUE(MSG-POS-P-VALUE) TO MSG-P-VALUE.
022700     IF MSG-POS-Q-VALUE > 0
022800         MOVE MSG-ROW-COL-VALUE(MSG-POS-Q-VALUE) TO MSG-Q-VALUE.
022900 250-EXIT.
023000     EXIT.
023100
023200******************************************************************
023300*    300-SCREEN-RECORD RUNS THE MUTSIG RECORD SCREENING            *
023400*    STEP -- HUGO-SYMBOL MUST RESOLVE.  NO CHROMOSOME HINT IS      *
023500*    AVAILABLE ON THIS FILE SO GR-IN-CHROMOSOME IS LEFT BLANK.     *
023600******************************************************************
023700 300-SCREEN-RECORD.
023800     MOVE "300-SCREEN-RECORD" TO PARA-NAME.
023900     MOVE "N" TO ERROR-FOUND-SW.
024000     IF MSG-HUGO-SYMBOL = SPACES
024100         MOVE "Y" TO ERROR-FOUND-SW
024200         GO TO 300-EXIT.
024300     MOVE MSG-HUGO-SYMBOL TO GR-IN-HUGO-SYMBOL.
024400     MOVE SPACES TO GR-IN-CHROMOSOME.
024500     MOVE "H" TO GR-FUNCTION.
024600     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
024700     IF NOT GR-GENE-FOUND
024800         MOVE "Y" TO ERROR-FOUND-SW.
024900 300-EXIT.
025000     EXIT.
025100
025200******************************************************************
025300*    400-DERIVE-FIELDS -- ENTREZ-GENE-ID COMES FROM THE RESOLVE    *
025400*    CALL; RANK AND NUM-MUTATIONS FIT THE TWO NUMERIC SLOTS AND    *
025500*    NUM-BASES-COVERED IS CARRIED AS A ZERO-PADDED KEY FIELD, THE  *
025600*    SAME TREATMENT SVSCRN GIVES MAPQ.  P-VALUE/Q-VALUE ARE        *
025700*    STRIPPED OF A LEADING "<" AND EDITED FOR BALANCING ONLY --    *
025800*    NEITHER HAS A SLOT IN THE FIXED SCREENING-RESULT LAYOUT.      *
025900******************************************************************
026000 400-DERIVE-FIELDS.
026100     MOVE "400-DERIVE-FIELDS" TO PARA-NAME.
026200     MOVE "MSG " TO SR-RECORD-TYPE.
026300     MOVE GR-OUT-ENTREZ-GENE-ID TO SR-ENTREZ-GENE-ID.
026400     MOVE SPACES TO SR-CHROMOSOME.
026500     MOVE GR-OUT-HUGO-SYMBOL TO SR-KEY-FIELD-1.
026600     MOVE SPACES TO SR-KEY-FIELD-2, SR-KEY-FIELD-3, SR-KEY-FIELD-4.
026700
026800     MOVE "P" TO DF-FUNCTION.
026900     MOVE MSG-RANK TO DF-IN-TOKEN.
027000     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
027100     MOVE DF-OUT-INTEGER TO SR-NUMERIC-FIELD-1.
027200
027300     MOVE "P" TO DF-FUNCTION.
027400     MOVE MSG-NUM-MUTATIONS TO DF-IN-TOKEN.
027500     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
027600     MOVE DF-OUT-INTEGER TO SR-NUMERIC-FIELD-2.
027700
027800     MOVE "P" TO DF-FUNCTION.
027900     MOVE MSG-NUM-BASES-COVERED TO DF-IN-TOKEN.
028000     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
028100     IF DF-VALUE-NOT-NULL
028200         MOVE DF-OUT-INTEGER TO WS-COVERAGE-DISPLAY
028300         MOVE WS-COVERAGE-DISPLAY TO SR-KEY-FIELD-2
028400     END-IF.
028500
028600     MOVE MSG-P-VALUE TO WS-P-VALUE-WORK.
028700     MOVE SPACES TO WS-P-VALUE-SHIFTED.
028800     IF WS-P-VALUE-WORK(1:1) = "<"
028900         MOVE WS-P-VALUE-WORK(2:14) TO WS-P-VALUE-SHIFTED
029000     ELSE
029100         MOVE WS-P-VALUE-WORK TO WS-P-VALUE-SHIFTED
029200     END-IF.
029300     MOVE "B" TO DF-FUNCTION.
029400     MOVE WS-P-VALUE-SHIFTED TO DF-IN-TEXT.
029500     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
029600
029700     MOVE MSG-Q-VALUE TO WS-Q-VALUE-WORK.
029800     MOVE SPACES TO WS-Q-VALUE-SHIFTED.
029900     IF WS-Q-VALUE-WORK(1:1) = "<"
030000         MOVE WS-Q-VALUE-WORK(2:14) TO WS-Q-VALUE-SHIFTED
030100     ELSE
030200         MOVE WS-Q-VALUE-WORK TO WS-Q-VALUE-SHIFTED
030300     END-IF.
030400     MOVE "B" TO DF-FUNCTION.
030500     MOVE WS-Q-VALUE-SHIFTED TO DF-IN-TEXT.
030600     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
030700 400-EXIT.
030800     EXIT.
030900
031000 700-WRITE-SCRNRES.
031100     MOVE "700-WRITE-SCRNRES" TO PARA-NAME.
031200     MOVE SR-ENTREZ-GENE-ID TO SR-ENTREZ-GENE-ID-E.
031300     MOVE SR-NUMERIC-FIELD-1 TO SR-NUMERIC-FIELD-1-E.
031400     MOVE SR-NUMERIC-FIELD-2 TO SR-NUMERIC-FIELD-2-E.
031500     STRING SR-RECORD-TYPE     DELIMITED BY SIZE
031600            X"09"              DELIMITED BY SIZE
031700            SR-ENTREZ-GENE-ID-E DELIMITED BY SIZE
031800            X"09"              DELIMITED BY SIZE
031900            SR-CHROMOSOME      DELIMITED BY SPACE
032000            X"09"              DELIMITED BY SIZE
032100            SR-KEY-FIELD-1     DELIMITED BY SPACE
032200            X"09"              DELIMITED BY SIZE
032300            SR-KEY-FIELD-2     DELIMITED BY SPACE
032400            X"09"              DELIMITED BY SIZE
032500            SR-KEY-FIELD-3     DELIMITED BY SPACE
032600            X"09"              DELIMITED BY SIZE
032700            SR-KEY-FIELD-4     DELIMITED BY SPACE
032800            X"09"              DELIMITED BY SIZE
032900            SR-NUMERIC-FIELD-1-E DELIMITED BY SIZE
033000            X"09"              DELIMITED BY SIZE
033100            SR-NUMERIC-FIELD-2-E DELIMITED BY SIZE
033200            INTO SCRNRES-FD-REC.
033300     WRITE SCRNRES-FD-REC.
033400 700-EXIT.
033500     EXIT.
033600
033700 800-OPEN-FILES.
033800     MOVE "800-OPEN-FILES" TO PARA-NAME.
033900     OPEN INPUT MSGFILE.
034000     OPEN OUTPUT SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
034100 800-EXIT.
034200     EXIT.
034300
034400 840-CLOSE-FILES.
034500     MOVE "840-CLOSE-FILES" TO PARA-NAME.
034600     CLOSE MSGFILE, SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
034700 840-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100*    850-READ-HEADER-ROW BUILDS THE POSITION MAP -- SOME CENTERS   *
035200*    TITLE THE COVERAGE/MUTATION COLUMNS "N"/"n" AND OTHERS "Nnon"/*
035300*    "nnon", SO BOTH SPELLINGS ARE IN THE NAME TABLE.  THE HEADER  *
035400*    IS CHECKED CASE-SENSITIVE HERE (NO INSPECT CONVERTING) SINCE  *
035500*    "N" AND "n" ARE DISTINCT COLUMNS ON THIS FILE.                 *
035600******************************************************************
035700 850-READ-HEADER-ROW.
035800     MOVE "850-READ-HEADER-ROW" TO PARA-NAME.
035900     INITIALIZE MSG-COL-POS.
036000     READ MSGFILE INTO MSG-LINE-IN
036100         AT END
036200             MOVE "N" TO MORE-DATA-SW
036300             GO TO 850-EXIT
036400     END-READ.
036500     INITIALIZE MSG-HDR-COLUMNS.
036600     UNSTRING MSG-LINE-IN DELIMITED BY X"09"
036700         INTO MSG-HDR-COL-NAME(1), MSG-HDR-COL-NAME(2),
036800              MSG-HDR-COL-NAME(3), MSG-HDR-COL-NAME(4),
036900              MSG-HDR-COL-NAME(5), MSG-HDR-COL-NAME(6).
037000     MOVE 6 TO MSG-HDR-COL-COUNT.
037100     PERFORM 860-MAP-ONE-COLUMN THRU 860-EXIT
037200             VARYING COL-SUB FROM 1 BY 1
037300             UNTIL COL-SUB > 6.
037400 850-EXIT.
037500     EXIT.
037600
037700 860-MAP-ONE-COLUMN.
037800     PERFORM 865-MATCH-COL-NAME THRU 865-EXIT
037900             VARYING SCN-IDX FROM 1 BY 1
038000             UNTIL SCN-IDX > 8.
038100 860-EXIT.
038200     EXIT.
038300
038400 865-MATCH-COL-NAME.
038500     IF MSG-HDR-COL-NAME(COL-SUB) = MSG-COL-NAME-ENTRY(SCN-IDX)
038600         PERFORM 855-SET-COL-POS THRU 855-EXIT.
038700 865-EXIT.
038800     EXIT.
038900
039000 855-SET-COL-POS.
039100     EVALUATE SCN-IDX
039200         WHEN 1  MOVE COL-SUB TO MSG-POS-RANK
039300         WHEN 2  MOVE COL-SUB TO MSG-POS-HUGO-SYMBOL
039400         WHEN 3  MOVE COL-SUB TO MSG-POS-NUM-BASES-COVERED
039500         WHEN 4  MOVE COL-SUB TO MSG-POS-NUM-MUTATIONS
039600         WHEN 5  MOVE COL-SUB TO MSG-POS-P-VALUE
039700         WHEN 6  MOVE COL-SUB TO MSG-POS-Q-VALUE
039800         WHEN 7  MOVE COL-SUB TO MSG-POS-NUM-BASES-COVERED
039900         WHEN 8  MOVE COL-SUB TO MSG-POS-NUM-MUTATIONS
040000     END-EVALUATE.
040100 855-EXIT.
040200     EXIT.
040300
040400 900-READ-MSG-ROW.
040500     MOVE "900-READ-MSG-ROW" TO PARA-NAME.
040600     READ MSGFILE INTO MSG-LINE-IN
040700         AT END MOVE "N" TO MORE-DATA-SW
040800         GO TO 900-EXIT
040900     END-READ.
041000     ADD 1 TO RECORDS-READ.
041100 900-EXIT.
041200     EXIT.
041300
041400 950-WRITE-SCRNSUM.
041500     MOVE "950-WRITE-SCRNSUM" TO PARA-NAME.
041600     MOVE SS-TOTAL-DECISIONS TO SS-TOTAL-DECISIONS-E.
041700     MOVE SS-TOTAL-ACCEPTS TO SS-TOTAL-ACCEPTS-E.
041800     STRING SS-FILE-NAME              DELIMITED BY SPACE
041900            X"09"                     DELIMITED BY SIZE
042000            SS-TOTAL-DECISIONS-E       DELIMITED BY SIZE
042100            X"09"                     DELIMITED BY SIZE
042200            SS-TOTAL-ACCEPTS-E         DELIMITED BY SIZE
042300            INTO SCRNSUM-FD-REC.
042400     WRITE SCRNSUM-FD-REC.
042500 950-EXIT.
042600     EXIT.
042700
042800 999-CLEANUP.
042900     MOVE "999-CLEANUP" TO PARA-NAME.
043000     PERFORM 950-WRITE-SCRNSUM THRU 950-EXIT.
043100     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
043200     DISPLAY "** RECORDS READ **".
043300     DISPLAY RECORDS-READ.
043400     DISPLAY "** RECORDS WRITTEN **".
043500     DISPLAY RECORDS-WRITTEN.
043600     DISPLAY "******** NORMAL END OF JOB MSGSCRN ********".
043700 999-EXIT.
043800     EXIT.
043900
044000 1000-ABEND-RTN.
044100     WRITE SYSOUT-REC FROM ABEND-REC.
044200     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
044300     DISPLAY "*** ABNORMAL END OF JOB- MSGSCRN ***" UPON CONSOLE.
044400     DIVIDE ZERO-VAL INTO ONE-VAL.
