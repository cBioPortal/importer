000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SEGSCRN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. ONCOLOGY DATA WAREHOUSE UNIT.
000500 DATE-WRITTEN. 08/21/89.
000600 DATE-COMPILED. 08/21/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCREENS A DAILY COPY-NUMBER SEGMENT (SEG)
001300*          EXTRACT.  A ROW IS ACCEPTED WHEN ITS CHROMOSOME
001400*          NORMALIZES AGAINST THE SHOP CHROMOSOME TABLE AND ITS
001500*          SEGMENT BOUNDS ARE IN ORDER (LOC-START LESS THAN
001600*          LOC-END).  NO GENE RESOLUTION IS PERFORMED ON THIS
001700*          FILE -- A SEGMENT COVERS A REGION, NOT A SINGLE GENE.
001800*
001900*          THIS PROGRAM CARRIES NO PRINTED PATIENT LISTING -- THAT
002000*          FUNCTION OF THE ORIGINAL PATLIST WENT AWAY WHEN THE UNIT
002100*          TOOK OVER THE GENOMIC SCREENING WORKLOAD.  SEE THE
002200*          CHANGE LOG.
002300*
002400******************************************************************
002500
002600       INPUT FILE              -   UT-S-SEGFILE
002700
002800       OUTPUT FILE PRODUCED    -   UT-S-SCRNRES
002900
003000       SUMMARY FILE PRODUCED   -   UT-S-SCRNSUM
003100
003200       DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*CHANGE LOG.
003600*    01/23/88  JS   0000  ORIGINAL PROGRAM (AS PATLIST)
003700*    03/19/09  TGD  0011  ADDED EQUIPMENT-FILE CROSS REFERENCE
003800*    11/16/98  RSH  9002  REWRITTEN FOR THE COPY-NUMBER SEGMENT
003900*                         SCREENING CONVERSION -- THE PATIENT/
004000*                         TREATMENT LISTING LOGIC AND ALL PRINT-LINE
004100*                         MACHINERY ARE REMOVED, THE PATMSTR/PATINS
004200*                         VSAM FILES ARE NO LONGER OPENED
004300*    12/29/98  RSH  9004  Y2K -- WS-DATE REVIEWED, NO CENTURY
004400*                         WINDOWING NEEDED (DISPLAY-ONLY FIELD)
004500*    03/02/99  RSH  9005  Y2K SIGN-OFF -- SEE TICKET DWH-1999-004
004600*    10/23/03  WEK  9024  HEADER-DRIVEN COLUMN MAP ADDED
004700*    05/02/07  MFB  9101  LOC-START MUST BE STRICTLY LESS THAN
004800*                         LOC-END OR THE SEGMENT IS REJECTED
004820*    03/11/04  WEK  9026  RE-PUNCHED -- SOURCE WAS RUNNING INTO THE
004840*                         INDICATOR COLUMN, DIVISION/PARAGRAPH NAMES
004860*                         NOW START IN AREA A LIKE THE REST OF THE
004880*                         SHOP'S PROGRAMS
004885*    03/11/04  WEK  0133  MORE-DATA-SW PULLED OUT OF FLAGS-AND-
004890*                         SWITCHES AND MADE 77-LEVEL, SHOP HABIT
004895*                         FOR A SINGLE END-OF-FILE SWITCH
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     UPSI-0 ON FS-TRACE-ON OFF FS-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT SEGFILE
006300     ASSIGN TO UT-S-SEGFILE
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS IS SF-FCODE.
006600
006700     SELECT SCRNRES-FILE
006800     ASSIGN TO UT-S-SCRNRES
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       FILE STATUS IS SR-FCODE.
007100
007200     SELECT SCRNSUM-FILE
007300     ASSIGN TO UT-S-SCRNSUM
007400       ORGANIZATION IS LINE SEQUENTIAL
007500       FILE STATUS IS SS-FCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(130).
008600
008700****** THIS FILE COMES FROM THE COPY-NUMBER SEGMENTATION PIPELINE
008800****** ONE HEADER ROW, THEN ONE ROW PER SEGMENT PER SAMPLE
008900 FD  SEGFILE
009000     RECORDING MODE IS V
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS SEG-FD-REC.
009300 01  SEG-FD-REC                      PIC X(300).
009400
009500****** ONE ROW WRITTEN FOR EVERY ACCEPTED SEGMENT
009600 FD  SCRNRES-FILE
009700     RECORDING MODE IS V
009800     LABEL RECORDS ARE STANDARD
009900     DATA RECORD IS SCRNRES-FD-REC.
010000 01  SCRNRES-FD-REC                  PIC X(500).
010100
010200****** ONE ROW WRITTEN AT END OF FILE WITH THE REJECT COUNTS
010300 FD  SCRNSUM-FILE
010400     RECORDING MODE IS V
010500     LABEL RECORDS ARE STANDARD
010600     DATA RECORD IS SCRNSUM-FD-REC.
010700 01  SCRNSUM-FD-REC                  PIC X(200).
010800
010900 WORKING-STORAGE SECTION.
011000
011100 COPY SEGREC.
011200 COPY SCRNRES.
011300 COPY SCRNSUM.
011400 COPY ABENDREC.
011500 COPY GNRESREC.
011600 COPY DFWKREC.
011700
011800 01  FILE-STATUS-CODES.
011900     05  SF-FCODE                PIC X(2).
012000         88 SF-CODE-READ    VALUE SPACES.
012100     05  SR-FCODE                PIC X(2).
012200         88 SR-CODE-WRITE   VALUE SPACES.
012300     05  SS-FCODE                PIC X(2).
012400         88 SS-CODE-WRITE   VALUE SPACES.
012500
012550 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012560     88 NO-MORE-DATA VALUE "N".
012600 01  FLAGS-AND-SWITCHES.
012900     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
013000         88 RECORD-REJECTED VALUE "Y".
013100         88 RECORD-ACCEPTED VALUE "N".
013200
013300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013400     05 RECORDS-WRITTEN          PIC 9(9) COMP.
013500     05 RECORDS-READ             PIC 9(9) COMP.
013600     05 COL-SUB                  PIC 9(2) COMP.
013700
013800 01  MISC-WS-FLDS.
013900     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
014000     05 DF-CD                    PIC S9(04) COMP VALUE 0.
014100     05 WS-CHROM-NORM            PIC X(02).
014200     05 WS-LOC-START-N           PIC S9(09) COMP.
014300     05 WS-LOC-END-N             PIC S9(09) COMP.
014400     05 WS-LOC-START-DISPLAY     PIC 9(12).
014500     05 WS-LOC-END-DISPLAY       PIC 9(12).
014510     05 WS-SEG-MEAN-INT          PIC X(10).
014520     05 WS-SEG-MEAN-FRAC         PIC X(04).
014530     05 WS-SEG-MEAN-TOKEN        PIC X(20).
014600
014700 01  SEG-COL-NAME-TABLE-VALUES.
014800     05  FILLER PIC X(40) VALUE "ID".
014900     05  FILLER PIC X(40) VALUE "CHROMOSOME".
015000     05  FILLER PIC X(40) VALUE "LOC.START".
015100     05  FILLER PIC X(40) VALUE "LOC.END".
015200     05  FILLER PIC X(40) VALUE "NUM.MARK".
015300     05  FILLER PIC X(40) VALUE "SEG.MEAN".
015400 01  SEG-COL-NAME-TABLE REDEFINES SEG-COL-NAME-TABLE-VALUES.
015500     05  SEG-COL-NAME-ENTRY OCCURS 6 TIMES
015600                       INDEXED BY SCN-IDX
015700                       PIC X(40).
015800
015900 LINKAGE SECTION.
016000
016100 PROCEDURE DIVISION.
016200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016300     PERFORM 100-MAINLINE THRU 100-EXIT
016400             UNTIL NO-MORE-DATA.
016500     PERFORM 999-CLEANUP THRU 999-EXIT.
016600     MOVE +0 TO RETURN-CODE.
016700     GOBACK.
016800
016900 000-HOUSEKEEPING.
017000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017100     DISPLAY "******** BEGIN JOB SEGSCRN ********".
017200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
017300                SCREENING-SUMMARY-REC.
017400     MOVE "SEG " TO SS-FILE-NAME.
017500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017600     MOVE "L" TO GR-FUNCTION.
017700     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
017800     MOVE "D" TO GR-FUNCTION.
017900     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
018000     PERFORM 850-READ-HEADER-ROW THRU 850-EXIT.
018100     PERFORM 900-READ-SEG-ROW THRU 900-EXIT.
018200     IF NO-MORE-DATA
018300         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018400         GO TO 1000-ABEND-RTN.
018500 000-EXIT.
018600     EXIT.
018700
018800 100-MAINLINE.
018900     MOVE "100-MAINLINE" TO PARA-NAME.
019000     PERFORM 250-PARSE-SEG-ROW THRU 250-EXIT.
019100     ADD 1 TO SS-TOTAL-DECISIONS.
019200     PERFORM 300-SCREEN-RECORD THRU 300-EXIT.
019300     IF RECORD-ACCEPTED
019400         PERFORM 400-DERIVE-FIELDS THRU 400-EXIT
019500         PERFORM 700-WRITE-SCRNRES THRU 700-EXIT
019600         ADD 1 TO SS-TOTAL-ACCEPTS
019700         ADD 1 TO RECORDS-WRITTEN.
019800     PERFORM 900-READ-SEG-ROW THRU 900-EXIT.
019900 100-EXIT.
020000     EXIT.
020100
020200******************************************************************
020300*    250-PARSE-SEG-ROW UNSTRINGS THE RAW TAB-DELIMITED ROW INTO      *
020400*    SEG-ROW-COLUMNS, THEN COPIES EACH TOKEN OUT TO SEG-RECORD BY    *
020500*    THE POSITION MAP RESOLVED FROM THE HEADER.                      *
020600******************************************************************
020700 250-PARSE-SEG-ROW.
020800     INITIALIZE SEG-RECORD, SEG-ROW-COLUMNS.
020900     UNSTRING SEG-LINE-IN DELIMITED BY X"09"
021000         INTO SEG-ROW-COL-VALUE(1), SEG-ROW-COL-VALUE(2),
021100              SEG-ROW-COL-VALUE(3), SEG-ROW-COL-VALUE(4),
021200              SEG-ROW-COL-VALUE(5), SEG-ROW-COL-VALUE(6).
021300     IF SEG-POS-SAMPLE-ID > 0
021400         MOVE SEG-ROW-COL-VALUE(SEG-POS-SAMPLE-ID) TO SEG-SAMPLE-ID.
021500     IF SEG-POS-CHROM > 0
021600         MOVE SEG-ROW-COL-VALUE(SEG-POS-CHROM) TO SEG-CHROM.
021700     IF SEG-POS-LOC-START > 0
021800         MOVE SEG-ROW-COL-VALUE(SEG-POS-LOC-START) TO SEG-LOC-START.
021900     IF SEG-POS-LOC-END > 0
022000         MOVE SEG-ROW-COL-VALUE(SEG-POS-LOC-END) TO SEG-LOC-END.
022100     IF SEG-POS-NUM-PROBES > 0
022200         MOVE SEG-ROW-COL-VALUE(SEG-POS-NUM-PROBES) TO SEG-NUM-PROBES.
022300     IF SEG-POS-SEG-MEAN > 0
022400         MOVE SEG-ROW-COL-VALUE(SEG-POS-SEG-MEAN) TO SEG-SEG-MEAN.
022500 250-EXIT.
022600     EXIT.
022700
022800******************************************************************
022900*    300-SCREEN-RECORD RUNS THE COPY-NUMBER SEGMENT SCREENING       *
023000*    STEP -- THE CHROMOSOME MUST NORMALIZE AND LOC-START MUST BE     *
023100*    STRICTLY LESS THAN LOC-END.                                     *
023200******************************************************************
023300 300-SCREEN-RECORD.
023400     MOVE "300-SCREEN-RECORD" TO PARA-NAME.
023500     MOVE "N" TO ERROR-FOUND-SW.
023600     MOVE SEG-CHROM TO GR-IN-CHROMOSOME.
023700     MOVE "N" TO GR-FUNCTION.
023800     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
023900     MOVE GR-OUT-CHROMOSOME TO WS-CHROM-NORM.
024000     IF WS-CHROM-NORM = SPACES
024100         MOVE "Y" TO ERROR-FOUND-SW
024200         GO TO 300-EXIT.
024300
024400     MOVE "P" TO DF-FUNCTION.
024500     MOVE SEG-LOC-START TO DF-IN-TOKEN.
024600     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
024700     MOVE DF-OUT-INTEGER TO WS-LOC-START-N.
024800
024900     MOVE "P" TO DF-FUNCTION.
025000     MOVE SEG-LOC-END TO DF-IN-TOKEN.
025100     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
025200     MOVE DF-OUT-INTEGER TO WS-LOC-END-N.
025300
025400     IF WS-LOC-START-N NOT LESS THAN WS-LOC-END-N
025500         MOVE "Y" TO ERROR-FOUND-SW.
025600 300-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000*    400-DERIVE-FIELDS -- CHROMOSOME COMES FROM THE NORMALIZE CALL,  *
026100*    LOC-START/LOC-END ARE ALREADY PARSED IN 300-SCREEN-RECORD AND   *
026200*    ARE CARRIED AS KEY TEXT.  NUM-PROBES AND SEG-MEAN ARE EACH      *
026300*    PARSED INTO THE TWO NUMERIC SLOTS.  NO GENE IS RESOLVED FOR A   *
026400*    SEGMENT RECORD SO ENTREZ-GENE-ID IS ZERO, PER THE SPEC.         *
026500******************************************************************
026600 400-DERIVE-FIELDS.
026700     MOVE "400-DERIVE-FIELDS" TO PARA-NAME.
026800     MOVE "SEG " TO SR-RECORD-TYPE.
026900     MOVE ZERO TO SR-ENTREZ-GENE-ID.
027000     MOVE WS-CHROM-NORM TO SR-CHROMOSOME.
027100     MOVE SEG-SAMPLE-ID TO SR-KEY-FIELD-1.
027200     MOVE WS-LOC-START-N TO WS-LOC-START-DISPLAY.
027300     MOVE WS-LOC-START-DISPLAY TO SR-KEY-FIELD-2.
027400     MOVE WS-LOC-END-N TO WS-LOC-END-DISPLAY.
027500     MOVE WS-LOC-END-DISPLAY TO SR-KEY-FIELD-3.
027600     MOVE SPACES TO SR-KEY-FIELD-4.
027700
027800     MOVE "P" TO DF-FUNCTION.
027900     MOVE SEG-NUM-PROBES TO DF-IN-TOKEN.
028000     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
028100     MOVE DF-OUT-INTEGER TO SR-NUMERIC-FIELD-1.
028200
028300*    SEG-MEAN ARRIVES AS SIGNED-DECIMAL TEXT (E.G. "-0.1234") WITH
028310*    EXACTLY 4 FRACTION DIGITS.  THE DECIMAL POINT IS STRIPPED SO
028320*    THE SIGNED DIGIT STRING CAN BE RIGHT-JUSTIFIED THROUGH THE
028330*    "P" FUNCTION -- THE RESULT IS THE VALUE ALREADY SCALED BY
028340*    10000, SO IT SURVIVES THE INTERCHANGE INTACT.  THE READING
028350*    PROGRAM UN-SCALES IT BACK.
028400     MOVE SPACES TO WS-SEG-MEAN-INT.
028410     MOVE SPACES TO WS-SEG-MEAN-FRAC.
028420     UNSTRING SEG-SEG-MEAN DELIMITED BY "."
028430         INTO WS-SEG-MEAN-INT WS-SEG-MEAN-FRAC.
028440     MOVE SPACES TO WS-SEG-MEAN-TOKEN.
028450     STRING WS-SEG-MEAN-INT DELIMITED BY SPACE
028460            WS-SEG-MEAN-FRAC DELIMITED BY SIZE
028470            INTO WS-SEG-MEAN-TOKEN.
028480     MOVE "P" TO DF-FUNCTION.
028490     MOVE WS-SEG-MEAN-TOKEN TO DF-IN-TOKEN.
028495     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
028498     MOVE DF-OUT-INTEGER TO SR-NUMERIC-FIELD-2.
028700 400-EXIT.
028800     EXIT.
028900
029000 700-WRITE-SCRNRES.
029100     MOVE "700-WRITE-SCRNRES" TO PARA-NAME.
029200     MOVE SR-ENTREZ-GENE-ID TO SR-ENTREZ-GENE-ID-E.
029300     MOVE SR-NUMERIC-FIELD-1 TO SR-NUMERIC-FIELD-1-E.
029400     MOVE SR-NUMERIC-FIELD-2 TO SR-NUMERIC-FIELD-2-E.
029500     STRING SR-RECORD-TYPE     DELIMITED BY SIZE
029600            X"09"              DELIMITED BY SIZE
029700            SR-ENTREZ-GENE-ID-E DELIMITED BY SIZE
029800            X"09"              DELIMITED BY SIZE
029900            SR-CHROMOSOME      DELIMITED BY SPACE
030000            X"09"              DELIMITED BY SIZE
030100            SR-KEY-FIELD-1     DELIMITED BY SPACE
030200            X"09"              DELIMITED BY SIZE
030300            SR-KEY-FIELD-2     DELIMITED BY SPACE
030400            X"09"              DELIMITED BY SIZE
030500            SR-KEY-FIELD-3     DELIMITED BY SPACE
030600            X"09"              DELIMITED BY SIZE
030700            SR-KEY-FIELD-4     DELIMITED BY SPACE
030800            X"09"              DELIMITED BY SIZE
030900            SR-NUMERIC-FIELD-1-E DELIMITED BY SIZE
031000            X"09"              DELIMITED BY SIZE
031100            SR-NUMERIC-FIELD-2-E DELIMITED BY SIZE
031200            INTO SCRNRES-FD-REC.
031300     WRITE SCRNRES-FD-REC.
031400 700-EXIT.
031500     EXIT.
031600
031700 800-OPEN-FILES.
031800     MOVE "800-OPEN-FILES" TO PARA-NAME.
031900     OPEN INPUT SEGFILE.
032000     OPEN OUTPUT SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
032100 800-EXIT.
032200     EXIT.
032300
032400 840-CLOSE-FILES.
032500     MOVE "840-CLOSE-FILES" TO PARA-NAME.
032600     CLOSE SEGFILE, SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
032700 840-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100*    850-READ-HEADER-ROW BUILDS THE POSITION MAP -- THE SEG PIPELINE *
033200*    NAMES ITS COLUMNS "ID"/"CHROMOSOME"/"LOC.START"/"LOC.END"/       *
033300*    "NUM.MARK"/"SEG.MEAN", UPPER-CASED BEFORE THE COMPARE SO A       *
033400*    LOWER-CASE HEADER STILL MATCHES.                                 *
033500******************************************************************
033600 850-READ-HEADER-ROW.
033700     MOVE "850-READ-HEADER-ROW" TO PARA-NAME.
033800     INITIALIZE SEG-COL-POS.
033900     READ SEGFILE INTO SEG-LINE-IN
034000         AT END
034100             MOVE "N" TO MORE-DATA-SW
034200             GO TO 850-EXIT
034300     END-READ.
034400     INITIALIZE SEG-HDR-COLUMNS.
034500     UNSTRING SEG-LINE-IN DELIMITED BY X"09"
034600         INTO SEG-HDR-COL-NAME(1), SEG-HDR-COL-NAME(2),
034700              SEG-HDR-COL-NAME(3), SEG-HDR-COL-NAME(4),
034800              SEG-HDR-COL-NAME(5), SEG-HDR-COL-NAME(6).
034900     MOVE 6 TO SEG-HDR-COL-COUNT.
035000     INSPECT SEG-HDR-COL-NAME-ALL CONVERTING
035100         "abcdefghijklmnopqrstuvwxyz" TO
035200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035300     PERFORM 860-MAP-ONE-COLUMN THRU 860-EXIT
035400             VARYING COL-SUB FROM 1 BY 1
035500             UNTIL COL-SUB > 6.
035600 850-EXIT.
035700     EXIT.
035800
035900 860-MAP-ONE-COLUMN.
036000     PERFORM 865-MATCH-COL-NAME THRU 865-EXIT
036100             VARYING SCN-IDX FROM 1 BY 1
036200             UNTIL SCN-IDX > 6.
036300 860-EXIT.
036400     EXIT.
036500
036600 865-MATCH-COL-NAME.
036700     IF SEG-HDR-COL-NAME(COL-SUB) = SEG-COL-NAME-ENTRY(SCN-IDX)
036800         PERFORM 855-SET-COL-POS THRU 855-EXIT.
036900 865-EXIT.
037000     EXIT.
037100
037200 855-SET-COL-POS.
037300     EVALUATE SCN-IDX
037400         WHEN 1  MOVE COL-SUB TO SEG-POS-SAMPLE-ID
037500         WHEN 2  MOVE COL-SUB TO SEG-POS-CHROM
037600         WHEN 3  MOVE COL-SUB TO SEG-POS-LOC-START
037700         WHEN 4  MOVE COL-SUB TO SEG-POS-LOC-END
037800         WHEN 5  MOVE COL-SUB TO SEG-POS-NUM-PROBES
037900         WHEN 6  MOVE COL-SUB TO SEG-POS-SEG-MEAN
038000     END-EVALUATE.
038100 855-EXIT.
038200     EXIT.
038300
038400 900-READ-SEG-ROW.
038500     MOVE "900-READ-SEG-ROW" TO PARA-NAME.
038600     READ SEGFILE INTO SEG-LINE-IN
038700         AT END MOVE "N" TO MORE-DATA-SW
038800         GO TO 900-EXIT
038900     END-READ.
039000     ADD 1 TO RECORDS-READ.
039100 900-EXIT.
039200     EXIT.
039300
039400 950-WRITE-SCRNSUM.
039500     MOVE "950-WRITE-SCRNSUM" TO PARA-NAME.
039600     MOVE SS-TOTAL-DECISIONS TO SS-TOTAL-DECISIONS-E.
039700     MOVE SS-TOTAL-ACCEPTS TO SS-TOTAL-ACCEPTS-E.
039800     STRING SS-FILE-NAME              DELIMITED BY SPACE
039900            X"09"                     DELIMITED BY SIZE
040000            SS-TOTAL-DECISIONS-E       DELIMITED BY SIZE
040100            X"09"                     DELIMITED BY SIZE
040200            SS-TOTAL-ACCEPTS-E         DELIMITED BY SIZE
040300            INTO SCRNSUM-FD-REC.
040400     WRITE SCRNSUM-FD-REC.
040500 950-EXIT.
040600     EXIT.
040700
040800 999-CLEANUP.
040900     MOVE "999-CLEANUP" TO PARA-NAME.
041000     PERFORM 950-WRITE-SCRNSUM THRU 950-EXIT.
041100     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
041200     DISPLAY "** RECORDS READ **".
041300     DISPLAY RECORDS-READ.
041400     DISPLAY "** RECORDS WRITTEN **".
041500     DISPLAY RECORDS-WRITTEN.
041600     DISPLAY "******** NORMAL END OF JOB SEGSCRN ********".
041700 999-EXIT.
041800     EXIT.
041900
042000 1000-ABEND-RTN.
042100     WRITE SYSOUT-REC FROM ABEND-REC.
042200     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
042300     DISPLAY "*** ABNORMAL END OF JOB- SEGSCRN ***" UPON CONSOLE.
042400     DIVIDE ZERO-VAL INTO ONE-VAL.
