000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SVSCRN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. ONCOLOGY DATA WAREHOUSE UNIT.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED. 04/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCREENS A DAILY STRUCTURAL-VARIANT
001300*          (BREAKPOINT) EXTRACT PRODUCED BY THE SEQUENCING LAB'S
001400*          PIPELINE.  A ROW IS ACCEPTED ONLY WHEN BOTH NAMED GENES
001500*          -- SITE1 AND SITE2 -- EACH RESOLVE AGAINST THE SHOP
001600*          GENE-RESOLUTION LIBRARY, USING THE ROW'S OWN CHROMOSOME
001700*          AS A HINT AND FALLING BACK TO THE RESOLVED GENE'S
001800*          CYTOBAND WHEN THE ROW DID NOT SUPPLY ONE.
001900*
002000*          READ COUNTS AND VARIANT COUNTS ARE CARRIED THROUGH FOR
002100*          BALANCING PURPOSES BUT ARE NOT ALL PART OF THE FIXED
002200*          SCREENING-RESULT LAYOUT -- SEE 400-DERIVE-FIELDS.
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   UT-S-SVFILE
002700
002800         OUTPUT FILE PRODUCED    -   UT-S-SCRNRES
002900
003000         SUMMARY FILE PRODUCED   -   UT-S-SCRNSUM
003100
003200         DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*CHANGE LOG.
003600*    01/01/08  JS   0000  ORIGINAL PROGRAM (AS PATSRCH)
003700*    03/19/09  TGD  0011  ADDED EQUIPMENT-FILE CROSS REFERENCE
003800*    11/16/98  RSH  9002  REWRITTEN FOR THE MUTATION SCREENING
003900*                         CONVERSION -- REPLACES THE PATMSTR RANDOM
004000*                         LOOKUP WITH THE TWO-SIDED GENE-RESOLUTION
004100*                         SEARCH AGAINST GENRESLV
004200*    12/29/98  RSH  9004  Y2K -- WS-DATE REVIEWED, NO CENTURY
004300*                         WINDOWING NEEDED (DISPLAY-ONLY FIELD)
004400*    03/02/99  RSH  9005  Y2K SIGN-OFF -- SEE TICKET DWH-1999-004
004500*    10/23/03  WEK  9024  HEADER-DRIVEN COLUMN MAP ADDED
004550*    03/11/04  WEK  9026  RE-PUNCHED -- SOURCE WAS RUNNING INTO THE
004560*                         INDICATOR COLUMN, DIVISION/PARAGRAPH NAMES
004570*                         NOW START IN AREA A LIKE THE REST OF THE
004580*                         SHOP'S PROGRAMS
004585*    03/11/04  WEK  0133  MORE-DATA-SW PULLED OUT OF FLAGS-AND-
004590*                         SWITCHES AND MADE 77-LEVEL, SHOP HABIT
004595*                         FOR A SINGLE END-OF-FILE SWITCH
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON FS-TRACE-ON OFF FS-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT SVFILE
006000     ASSIGN TO UT-S-SVFILE
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS SF-FCODE.
006300
006400     SELECT SCRNRES-FILE
006500     ASSIGN TO UT-S-SCRNRES
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS SR-FCODE.
006800
006900     SELECT SCRNSUM-FILE
007000     ASSIGN TO UT-S-SCRNSUM
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS IS SS-FCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(130).
008300
008400****** THIS FILE COMES FROM THE SEQUENCING LAB PIPELINE
008500****** ONE HEADER ROW, THEN ONE ROW PER CANDIDATE BREAKPOINT PAIR
008600 FD  SVFILE
008700     RECORDING MODE IS V
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS SV-FD-REC.
009000 01  SV-FD-REC                       PIC X(2000).
009100
009200****** ONE ROW WRITTEN FOR EVERY ACCEPTED STRUCTURAL VARIANT
009300 FD  SCRNRES-FILE
009400     RECORDING MODE IS V
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS SCRNRES-FD-REC.
009700 01  SCRNRES-FD-REC                  PIC X(500).
009800
009900****** ONE ROW WRITTEN AT END OF FILE WITH THE REJECT COUNTS
010000 FD  SCRNSUM-FILE
010100     RECORDING MODE IS V
010200     LABEL RECORDS ARE STANDARD
010300     DATA RECORD IS SCRNSUM-FD-REC.
010400 01  SCRNSUM-FD-REC                  PIC X(200).
010500
010600 WORKING-STORAGE SECTION.
010700
010800 COPY SVREC.
010900 COPY SCRNRES.
011000 COPY SCRNSUM.
011100 COPY ABENDREC.
011200 COPY GNRESREC.
011300 COPY DFWKREC.
011400
011500 01  FILE-STATUS-CODES.
011600     05  SF-FCODE                PIC X(2).
011700         88 SF-CODE-READ    VALUE SPACES.
011800     05  SR-FCODE                PIC X(2).
011900         88 SR-CODE-WRITE   VALUE SPACES.
012000     05  SS-FCODE                PIC X(2).
012100         88 SS-CODE-WRITE   VALUE SPACES.
012200
012250 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012260     88 NO-MORE-DATA VALUE "N".
012300 01  FLAGS-AND-SWITCHES.
012600     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
012700         88 RECORD-REJECTED VALUE "Y".
012800         88 RECORD-ACCEPTED VALUE "N".
012900     05 WS-GENE-FOUND-SW         PIC X(01) VALUE "N".
013000         88 WS-GENE-WAS-FOUND VALUE "Y".
013100
013200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013300     05 RECORDS-WRITTEN          PIC 9(9) COMP.
013400     05 RECORDS-READ             PIC 9(9) COMP.
013500     05 COL-SUB                  PIC 9(2) COMP.
013600
013700 01  MISC-WS-FLDS.
013800     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
013900     05 DF-CD                    PIC S9(04) COMP VALUE 0.
014000     05 WS-SITE1-CHROM-NORM      PIC X(02).
014100     05 WS-SITE2-CHROM-NORM      PIC X(02).
014200     05 WS-MAPQ-TOKEN            PIC X(20).
014300     05 WS-MAPQ-DISPLAY          PIC 9(09).
014400     05 WS-NORMAL-READ-COUNT-N   PIC S9(09) COMP.
014500     05 WS-SV-LENGTH-N           PIC S9(09) COMP.
014600
014700 01  SV-COL-NAME-TABLE-VALUES.
014800     05  FILLER PIC X(40) VALUE "SITE1_GENE".
014900     05  FILLER PIC X(40) VALUE "SITE2_GENE".
015000     05  FILLER PIC X(40) VALUE "SITE1_CHROM".
015100     05  FILLER PIC X(40) VALUE "SITE2_CHROM".
015200     05  FILLER PIC X(40) VALUE "SITE1_POS".
015300     05  FILLER PIC X(40) VALUE "SITE2_POS".
015400     05  FILLER PIC X(40) VALUE "MAPQ".
015500     05  FILLER PIC X(40) VALUE "NORMAL_READ_COUNT".
015600     05  FILLER PIC X(40) VALUE "NORMAL_VARIANT_COUNT".
015700     05  FILLER PIC X(40) VALUE "TUMOR_READ_COUNT".
015800     05  FILLER PIC X(40) VALUE "TUMOR_VARIANT_COUNT".
015900     05  FILLER PIC X(40) VALUE "SV_LENGTH".
016000 01  SV-COL-NAME-TABLE REDEFINES SV-COL-NAME-TABLE-VALUES.
016100     05  SV-COL-NAME-ENTRY OCCURS 12 TIMES
016200                       INDEXED BY SCN-IDX
016300                       PIC X(40).
016400
016500 LINKAGE SECTION.
016600
016700 PROCEDURE DIVISION.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 100-MAINLINE THRU 100-EXIT
017000             UNTIL NO-MORE-DATA.
017100     PERFORM 999-CLEANUP THRU 999-EXIT.
017200     MOVE +0 TO RETURN-CODE.
017300     GOBACK.
017400
017500 000-HOUSEKEEPING.
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017700     DISPLAY "******** BEGIN JOB SVSCRN ********".
017800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
017900                SCREENING-SUMMARY-REC.
018000     MOVE "SV  " TO SS-FILE-NAME.
018100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018200     MOVE "L" TO GR-FUNCTION.
018300     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
018400     MOVE "D" TO GR-FUNCTION.
018500     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
018600     PERFORM 850-READ-HEADER-ROW THRU 850-EXIT.
018700     PERFORM 900-READ-SV-ROW THRU 900-EXIT.
018800     IF NO-MORE-DATA
018900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019000         GO TO 1000-ABEND-RTN.
019100 000-EXIT.
019200     EXIT.
019300
019400 100-MAINLINE.
019500     MOVE "100-MAINLINE" TO PARA-NAME.
019600     PERFORM 250-PARSE-SV-ROW THRU 250-EXIT.
019700     ADD 1 TO SS-TOTAL-DECISIONS.
019800     PERFORM 300-SCREEN-RECORD THRU 300-EXIT.
019900     IF RECORD-ACCEPTED
020000         PERFORM 400-DERIVE-FIELDS THRU 400-EXIT
020100         PERFORM 700-WRITE-SCRNRES THRU 700-EXIT
020200         ADD 1 TO SS-TOTAL-ACCEPTS
020300         ADD 1 TO RECORDS-WRITTEN.
020400     PERFORM 900-READ-SV-ROW THRU 900-EXIT.
020500 100-EXIT.
020600     EXIT.
020700
020800******************************************************************
020900*    250-PARSE-SV-ROW UNSTRINGS THE RAW TAB-DELIMITED ROW INTO     *
021000*    SV-ROW-COLUMNS, THEN COPIES EACH TOKEN OUT TO SV-RECORD BY    *
021100*    THE POSITION MAP RESOLVED FROM THE HEADER.                    *
021200******************************************************************
021300 250-PARSE-SV-ROW.
021400     INITIALIZE SV-RECORD, SV-ROW-COLUMNS.
021500     UNSTRING SV-LINE-IN DELIMITED BY X"09"
021600         INTO SV-ROW-COL-VALUE(1),  SV-ROW-COL-VALUE(2),
021700              SV-ROW-COL-VALUE(3),  SV-ROW-COL-VALUE(4),
021800              SV-ROW-COL-VALUE(5),  SV-ROW-COL-VALUE(6),
021900              SV-ROW-COL-VALUE(7),  SV-ROW-COL-VALUE(8),
022000              SV-ROW-COL-VALUE(9),  SV-ROW-COL-VALUE(10),
022100              SV-ROW-COL-VALUE(11), SV-ROW-COL-VALUE(12).
022200     IF SV-POS-SITE1-GENE > 0
022300         MOVE SV-ROW-COL-VALUE(SV-POS-SITE1-GENE) TO SV-SITE1-GENE.
022400     IF SV-POS-SITE2-GENE > 0
022500         MOVE SV-ROW-COL-VALUE(SV-POS-SITE2-GENE) TO SV-SITE2-GENE.
022600     IF SV-POS-SITE1-CHROM > 0
022700         MOVE SV-ROW-COL-VALUE(SV-POS-SITE1-CHROM) TO SV-SITE1-CHROM.
022800     IF SV-POS-SITE2-CHROM > 0
022900         MOVE SV-ROW-COL-VALUE(SV-POS-SITE2-CHROM) TO SV-SITE2-CHROM.
023000     IF SV-POS-SITE1-POS > 0
023100         MOVE SV-ROW-COL-VALUE(SV-POS-SITE1-POS) TO SV-SITE1-POS.
023200     IF SV-POS-SITE2-POS > 0
023300         MOVE SV-ROW-COL-VALUE(SV-POS-SITE2-POS) TO SV-SITE2-POS.
023400     IF SV-POS-MAPQ > 0
023500         MOVE SV-ROW-COL-VALUE(SV-POS-MAPQ) TO SV-MAPQ.
023600     IF SV-POS-NORMAL-READ-COUNT > 0
023700         MOVE SV-ROW-COL-VALUE(SV-POS-NORMAL-READ-COUNT) TO
023800              SV-NORMAL-READ-COUNT.
023900     IF SV-POS-NORMAL-VARIANT-COUNT > 0
024000         MOVE SV-ROW-COL-VALUE(SV-POS-NORMAL-VARIANT-COUNT) TO
024100              SV-NORMAL-VARIANT-COUNT.
024200     IF SV-POS-TUMOR-READ-COUNT > 0
024300         MOVE SV-ROW-COL-VALUE(SV-POS-TUMOR-READ-COUNT) TO
024400              SV-TUMOR-READ-COUNT.
024500     IF SV-POS-TUMOR-VARIANT-COUNT > 0
024600         MOVE SV-ROW-COL-VALUE(SV-POS-TUMOR-VARIANT-COUNT) TO
024700              SV-TUMOR-VARIANT-COUNT.
024800     IF SV-POS-SV-LENGTH > 0
024900         MOVE SV-ROW-COL-VALUE(SV-POS-SV-LENGTH) TO SV-SV-LENGTH.
025000 250-EXIT.
025100     EXIT.
025200
025300******************************************************************
025400*    300-SCREEN-RECORD RUNS THE STRUCTURAL VARIANT SCREENING     *
025500*    SCREEN STEP -- BOTH SITES MUST NAME A GENE, AND BOTH MUST     *
025600*    RESOLVE.  200-SEARCH-SITE-GENE DOES THE COMMON WORK FOR ONE   *
025700*    SITE AND IS PERFORMED ONCE PER SITE BELOW.                    *
025800******************************************************************
025900 300-SCREEN-RECORD.
026000     MOVE "300-SCREEN-RECORD" TO PARA-NAME.
026100     MOVE "N" TO ERROR-FOUND-SW.
026200
026300     IF SV-SITE1-GENE = SPACES
026400         MOVE "Y" TO ERROR-FOUND-SW
026500         GO TO 300-EXIT.
026600     MOVE SV-SITE1-GENE  TO GR-IN-HUGO-SYMBOL.
026700     MOVE SV-SITE1-CHROM TO GR-IN-CHROMOSOME.
026800     PERFORM 200-SEARCH-SITE-GENE THRU 200-EXIT.
026900     IF NOT WS-GENE-WAS-FOUND
027000         MOVE "Y" TO ERROR-FOUND-SW
027100         GO TO 300-EXIT.
027200     MOVE GR-OUT-HUGO-SYMBOL TO SV-SITE1-GENE.
027300     MOVE WS-SITE1-CHROM-NORM TO SV-SITE1-CHROM.
027400
027500     IF SV-SITE2-GENE = SPACES
027600         MOVE "Y" TO ERROR-FOUND-SW
027700         GO TO 300-EXIT.
027800     MOVE SV-SITE2-GENE  TO GR-IN-HUGO-SYMBOL.
027900     MOVE SV-SITE2-CHROM TO GR-IN-CHROMOSOME.
028000     PERFORM 200-SEARCH-SITE-GENE THRU 200-EXIT.
028100     IF NOT WS-GENE-WAS-FOUND
028200         MOVE "Y" TO ERROR-FOUND-SW
028300         GO TO 300-EXIT.
028400     MOVE GR-OUT-HUGO-SYMBOL TO SV-SITE2-GENE.
028500     MOVE WS-SITE1-CHROM-NORM TO WS-SITE2-CHROM-NORM.
028600     MOVE WS-SITE2-CHROM-NORM TO SV-SITE2-CHROM.
028700 300-EXIT.
028800     EXIT.
028900
029000******************************************************************
029100*    200-SEARCH-SITE-GENE -- GENRESLV "H" (HUGO SYMBOL ONLY),     *
029200*    THEN FALLS BACK TO THE RESOLVED GENE'S CYTOBAND WHEN THE      *
029300*    RECORD'S OWN CHROMOSOME NORMALIZED TO BLANK.                  *
029400******************************************************************
029500 200-SEARCH-SITE-GENE.
029600     MOVE "N" TO WS-GENE-FOUND-SW.
029700     MOVE "N" TO GR-FUNCTION.
029800     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
029900     MOVE GR-OUT-CHROMOSOME TO WS-SITE1-CHROM-NORM.
030000     MOVE "H" TO GR-FUNCTION.
030100     CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD.
030200     IF NOT GR-GENE-FOUND
030300         GO TO 200-EXIT.
030400     MOVE "Y" TO WS-GENE-FOUND-SW.
030500     IF WS-SITE1-CHROM-NORM = SPACES
030600         MOVE GR-OUT-CYTOBAND TO GR-IN-CYTOBAND
030700         MOVE "Y" TO GR-FUNCTION
030800         CALL 'GENRESLV' USING GENE-RESOLVE-REC, RETURN-CD
030900         MOVE GR-OUT-CHROMOSOME TO WS-SITE1-CHROM-NORM
031000     END-IF.
031100 200-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500*    400-DERIVE-FIELDS -- ENTREZ-GENE-ID IS NOT APPLICABLE (TWO    *
031600*    GENES, ONE ID FIELD), SO IT IS ZERO AND BOTH GENE SYMBOLS ARE *
031700*    CARRIED AS KEY FIELDS INSTEAD.  BREAKPOINT POSITIONS GO IN    *
031800*    THE NUMERIC FIELDS.  MAPQ/COUNT FIELDS ARE EDITED THROUGH     *
031900*    DATFLDU BUT THE FIXED SCREENING-RESULT LAYOUT HAS NO ROOM     *
032000*    LEFT FOR THEM -- THEY ARE VALIDATED HERE, NOT CARRIED OUT.    *
032100******************************************************************
032200 400-DERIVE-FIELDS.
032300     MOVE "400-DERIVE-FIELDS" TO PARA-NAME.
032400     MOVE "SV  "    TO SR-RECORD-TYPE.
032500     MOVE ZERO      TO SR-ENTREZ-GENE-ID.
032600     MOVE WS-SITE1-CHROM-NORM TO SR-CHROMOSOME.
032700     MOVE SV-SITE1-GENE  TO SR-KEY-FIELD-1.
032800     MOVE SV-SITE2-GENE  TO SR-KEY-FIELD-2.
032900     MOVE SV-SITE2-CHROM TO SR-KEY-FIELD-3.
033000     MOVE SPACES TO SR-KEY-FIELD-4.
033100     IF SV-MAPQ NOT = SPACES
033200         MOVE "P" TO DF-FUNCTION
033300         MOVE SV-MAPQ TO WS-MAPQ-TOKEN
033400         MOVE WS-MAPQ-TOKEN TO DF-IN-TOKEN
033500         CALL 'DATFLDU' USING DF-WORK-REC, DF-CD
033600         IF DF-VALUE-NOT-NULL
033700             MOVE DF-OUT-INTEGER TO WS-MAPQ-DISPLAY
033800             MOVE WS-MAPQ-DISPLAY TO SR-KEY-FIELD-4
033900         END-IF
034000     END-IF.
034100     MOVE "P" TO DF-FUNCTION.
034200     MOVE SV-SITE1-POS TO DF-IN-TOKEN.
034300     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
034400     MOVE DF-OUT-INTEGER TO SR-NUMERIC-FIELD-1.
034500     MOVE "P" TO DF-FUNCTION.
034600     MOVE SV-SITE2-POS TO DF-IN-TOKEN.
034700     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
034800     MOVE DF-OUT-INTEGER TO SR-NUMERIC-FIELD-2.
034900
035000****  NORMAL-READ-COUNT/SV-LENGTH DEFAULT TO ZERO WHEN BLANK; THE
035100****  REMAINING COUNT FIELDS DEFAULT TO THE MISSING SENTINEL --
035200****  NONE OF THESE HAVE A SLOT IN THE FIXED OUTPUT LAYOUT, SO THE
035300****  DERIVED VALUE IS VALIDATED HERE FOR BALANCING BUT NOT WRITTEN.
035400     MOVE "P" TO DF-FUNCTION.
035500     MOVE SV-NORMAL-READ-COUNT TO DF-IN-TOKEN.
035600     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
035700     IF DF-VALUE-IS-NULL
035800         MOVE ZERO TO WS-NORMAL-READ-COUNT-N
035900     ELSE
036000         MOVE DF-OUT-INTEGER TO WS-NORMAL-READ-COUNT-N
036100     END-IF.
036200     MOVE "P" TO DF-FUNCTION.
036300     MOVE SV-SV-LENGTH TO DF-IN-TOKEN.
036400     CALL 'DATFLDU' USING DF-WORK-REC, DF-CD.
036500     IF DF-VALUE-IS-NULL
036600         MOVE ZERO TO WS-SV-LENGTH-N
036700     ELSE
036800         MOVE DF-OUT-INTEGER TO WS-SV-LENGTH-N
036900     END-IF.
037000 400-EXIT.
037100     EXIT.
037200
037300 700-WRITE-SCRNRES.
037400     MOVE "700-WRITE-SCRNRES" TO PARA-NAME.
037500     MOVE SR-ENTREZ-GENE-ID TO SR-ENTREZ-GENE-ID-E.
037600     MOVE SR-NUMERIC-FIELD-1 TO SR-NUMERIC-FIELD-1-E.
037700     MOVE SR-NUMERIC-FIELD-2 TO SR-NUMERIC-FIELD-2-E.
037800     STRING SR-RECORD-TYPE     DELIMITED BY SIZE
037900            X"09"              DELIMITED BY SIZE
038000            SR-ENTREZ-GENE-ID-E DELIMITED BY SIZE
038100            X"09"              DELIMITED BY SIZE
038200            SR-CHROMOSOME      DELIMITED BY SPACE
038300            X"09"              DELIMITED BY SIZE
038400            SR-KEY-FIELD-1     DELIMITED BY SPACE
038500            X"09"              DELIMITED BY SIZE
038600            SR-KEY-FIELD-2     DELIMITED BY SPACE
038700            X"09"              DELIMITED BY SIZE
038800            SR-KEY-FIELD-3     DELIMITED BY SPACE
038900            X"09"              DELIMITED BY SIZE
039000            SR-KEY-FIELD-4     DELIMITED BY SPACE
039100            X"09"              DELIMITED BY SIZE
039200            SR-NUMERIC-FIELD-1-E DELIMITED BY SIZE
039300            X"09"              DELIMITED BY SIZE
039400            SR-NUMERIC-FIELD-2-E DELIMITED BY SIZE
039500            INTO SCRNRES-FD-REC.
039600     WRITE SCRNRES-FD-REC.
039700 700-EXIT.
039800     EXIT.
039900
040000 800-OPEN-FILES.
040100     MOVE "800-OPEN-FILES" TO PARA-NAME.
040200     OPEN INPUT SVFILE.
040300     OPEN OUTPUT SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
040400 800-EXIT.
040500     EXIT.
040600
040700 840-CLOSE-FILES.
040800     MOVE "840-CLOSE-FILES" TO PARA-NAME.
040900     CLOSE SVFILE, SCRNRES-FILE, SCRNSUM-FILE, SYSOUT.
041000 840-EXIT.
041100     EXIT.
041200
041300******************************************************************
041400*    850-READ-HEADER-ROW BUILDS THE POSITION MAP -- THE COLUMN     *
041500*    NAME LIST VARIES BY SEQUENCING CENTER, SO EACH RUN RESOLVES   *
041600*    ITS OWN COLUMN ORDER FROM THE HEADER ROW RATHER THAN          *
041700*    ASSUMING A FIXED LAYOUT.                                      *
041800******************************************************************
041900 850-READ-HEADER-ROW.
042000     MOVE "850-READ-HEADER-ROW" TO PARA-NAME.
042100     INITIALIZE SV-COL-POS.
042200     READ SVFILE INTO SV-LINE-IN
042300         AT END
042400             MOVE "N" TO MORE-DATA-SW
042500             GO TO 850-EXIT
042600     END-READ.
042700     INITIALIZE SV-HDR-COLUMNS.
042800     UNSTRING SV-LINE-IN DELIMITED BY X"09"
042900         INTO SV-HDR-COL-NAME(1),  SV-HDR-COL-NAME(2),
043000              SV-HDR-COL-NAME(3),  SV-HDR-COL-NAME(4),
043100              SV-HDR-COL-NAME(5),  SV-HDR-COL-NAME(6),
043200              SV-HDR-COL-NAME(7),  SV-HDR-COL-NAME(8),
043300              SV-HDR-COL-NAME(9),  SV-HDR-COL-NAME(10),
043400              SV-HDR-COL-NAME(11), SV-HDR-COL-NAME(12).
043500     MOVE 12 TO SV-HDR-COL-COUNT.
043600     PERFORM 860-MAP-ONE-COLUMN THRU 860-EXIT
043700             VARYING COL-SUB FROM 1 BY 1
043800             UNTIL COL-SUB > 12.
043900 850-EXIT.
044000     EXIT.
044100
044200 860-MAP-ONE-COLUMN.
044300     INSPECT SV-HDR-COL-NAME(COL-SUB)
044400         CONVERTING "abcdefghijklmnopqrstuvwxyz" TO
044500                    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044600     PERFORM 865-MATCH-COL-NAME THRU 865-EXIT
044700             VARYING SCN-IDX FROM 1 BY 1
044800             UNTIL SCN-IDX > 12.
044900 860-EXIT.
045000     EXIT.
045100
045200 865-MATCH-COL-NAME.
045300     IF SV-HDR-COL-NAME(COL-SUB) = SV-COL-NAME-ENTRY(SCN-IDX)
045400         PERFORM 855-SET-COL-POS THRU 855-EXIT.
045500 865-EXIT.
045600     EXIT.
045700
045800 855-SET-COL-POS.
045900     EVALUATE SCN-IDX
046000         WHEN 1  MOVE COL-SUB TO SV-POS-SITE1-GENE
046100         WHEN 2  MOVE COL-SUB TO SV-POS-SITE2-GENE
046200         WHEN 3  MOVE COL-SUB TO SV-POS-SITE1-CHROM
046300         WHEN 4  MOVE COL-SUB TO SV-POS-SITE2-CHROM
046400         WHEN 5  MOVE COL-SUB TO SV-POS-SITE1-POS
046500         WHEN 6  MOVE COL-SUB TO SV-POS-SITE2-POS
046600         WHEN 7  MOVE COL-SUB TO SV-POS-MAPQ
046700         WHEN 8  MOVE COL-SUB TO SV-POS-NORMAL-READ-COUNT
046800         WHEN 9  MOVE COL-SUB TO SV-POS-NORMAL-VARIANT-COUNT
046900         WHEN 10 MOVE COL-SUB TO SV-POS-TUMOR-READ-COUNT
047000         WHEN 11 MOVE COL-SUB TO SV-POS-TUMOR-VARIANT-COUNT
047100         WHEN 12 MOVE COL-SUB TO SV-POS-SV-LENGTH
047200     END-EVALUATE.
047300 855-EXIT.
047400     EXIT.
047500
047600 900-READ-SV-ROW.
047700     MOVE "900-READ-SV-ROW" TO PARA-NAME.
047800     READ SVFILE INTO SV-LINE-IN
047900         AT END MOVE "N" TO MORE-DATA-SW
048000         GO TO 900-EXIT
048100     END-READ.
048200     ADD 1 TO RECORDS-READ.
048300 900-EXIT.
048400     EXIT.
048500
048600 950-WRITE-SCRNSUM.
048700     MOVE "950-WRITE-SCRNSUM" TO PARA-NAME.
048800     MOVE SS-TOTAL-DECISIONS TO SS-TOTAL-DECISIONS-E.
048900     MOVE SS-TOTAL-ACCEPTS TO SS-TOTAL-ACCEPTS-E.
049000     STRING SS-FILE-NAME              DELIMITED BY SPACE
049100            X"09"                     DELIMITED BY SIZE
049200            SS-TOTAL-DECISIONS-E       DELIMITED BY SIZE
049300            X"09"                     DELIMITED BY SIZE
049400            SS-TOTAL-ACCEPTS-E         DELIMITED BY SIZE
049500            INTO SCRNSUM-FD-REC.
049600     WRITE SCRNSUM-FD-REC.
049700 950-EXIT.
049800     EXIT.
049900
050000 999-CLEANUP.
050100     MOVE "999-CLEANUP" TO PARA-NAME.
050200     PERFORM 950-WRITE-SCRNSUM THRU 950-EXIT.
050300     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
050400     DISPLAY "** RECORDS READ **".
050500     DISPLAY RECORDS-READ.
050600     DISPLAY "** RECORDS WRITTEN **".
050700     DISPLAY RECORDS-WRITTEN.
050800     DISPLAY "******** NORMAL END OF JOB SVSCRN ********".
050900 999-EXIT.
051000     EXIT.
051100
051200 1000-ABEND-RTN.
051300     WRITE SYSOUT-REC FROM ABEND-REC.
051400     PERFORM 840-CLOSE-FILES THRU 840-EXIT.
051500     DISPLAY "*** ABNORMAL END OF JOB- SVSCRN ***" UPON CONSOLE.
051600     DIVIDE ZERO-VAL INTO ONE-VAL.
