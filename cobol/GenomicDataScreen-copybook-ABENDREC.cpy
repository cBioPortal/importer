000100******************************************************************
000200*    COPYBOOK    ABENDREC                                        *
000300*    SHARED TRACE/ABEND RECORD -- WRITTEN TO SYSOUT WHENEVER A   *
000400*    SCREENING PROGRAM HAS TO STOP SHORT (BAD REFERENCE FILE,    *
000500*    OUT-OF-BALANCE TRAILER, ETC).  ONE COPY OF THIS BLOCK IS    *
000600*    CARRIED IN EVERY GENSCRN BATCH PROGRAM SO THE OPERATOR SEES *
000700*    THE SAME SHAPE OF MESSAGE NO MATTER WHICH STEP ABENDS.      *
000800*                                                                *
000900*    88-91  RSH  ORIGINAL LAYOUT, LIFTED FROM THE DALYEDIT       *
001000*             TRACE FIELDS (PARA-NAME/ABEND-REASON/EXP/ACT)      *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  ABEND-JOB-ID            PIC X(08) VALUE "GENSCRN".
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  PARA-NAME               PIC X(30) VALUE SPACES.
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  ABEND-REASON            PIC X(50) VALUE SPACES.
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
