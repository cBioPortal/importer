000100******************************************************************
000200*    COPYBOOK    DFWKREC                                         *
000300*    CALL INTERFACE FOR DATFLDU, THE SHOP'S FIELD-EDIT/DERIVE    *
000400*    UTILITY LIBRARY.  COPIED BY DATFLDU ITSELF (LINKAGE         *
000500*    SECTION) AND BY EVERY SCREEN PROGRAM THAT CALLS IT          *
000600*    (WORKING-STORAGE) SO BOTH SIDES OF THE CALL STAY IN STEP.   *
000700*                                                                *
000800*    88-91  RSH  ORIGINAL LAYOUT                                 *
000900*    06/17/00  MFB  ADDED DF-IN-STABLE-KIND AND DF-IN-SAMPLE-    *
001000*                   TYPE-OVERRIDE FOR THE REWRITTEN STABLE-ID    *
001100*                   AND SAMPLE-TYPE DERIVATIONS                  *
001150*    03/11/04  WEK  0086  ADDED "V" FUNCTION -- MAF SCREENING    *
001160*                   NEEDED THE DEPTH*VAF FALLBACK TIER FOR THE   *
001170*                   READ-COUNT DERIVATIONS, REUSES DF-IN-TOKEN/  *
001180*                   DF-IN-INTEGER/DF-OUT-INTEGER, NO NEW FIELDS  *
001200******************************************************************
001300 01  DF-WORK-REC.
001400     05  DF-FUNCTION               PIC X(01).
001500         88  DF-CHECK-NULL-TEXT       VALUE "B".
001600         88  DF-CHECK-NULL-INTEGER    VALUE "I".
001700         88  DF-PARSE-INTEGER-TOKEN   VALUE "P".
001800         88  DF-DERIVE-STABLE-ID      VALUE "S".
001900         88  DF-DERIVE-SAMPLE-TYPE    VALUE "T".
002000         88  DF-IS-NORMAL-SAMPLE      VALUE "N".
002050         88  DF-DERIVE-ALT-FROM-DEPTH-VAF VALUE "V".
002100     05  DF-IN-TEXT                  PIC X(255).
002200     05  DF-IN-INTEGER               PIC S9(09).
002300     05  DF-IN-TOKEN                 PIC X(20).
002400     05  DF-IN-CHROMOSOME            PIC X(05).
002500     05  DF-IN-START-POSITION        PIC X(12).
002600     05  DF-IN-END-POSITION          PIC X(12).
002700     05  DF-IN-REF-ALLELE            PIC X(255).
002800     05  DF-IN-ALT-ALLELE            PIC X(255).
002900     05  DF-IN-BARCODE               PIC X(40).
003000     05  DF-IN-STABLE-KIND           PIC X(01).
003100         88  DF-STABLE-KIND-PATIENT  VALUE "P".
003200         88  DF-STABLE-KIND-SAMPLE   VALUE "S".
003300     05  DF-IN-SAMPLE-TYPE-OVERRIDE  PIC X(24).
003400     05  DF-OUT-IS-NULL-SW           PIC X(01).
003500         88  DF-VALUE-IS-NULL     VALUE "Y".
003600         88  DF-VALUE-NOT-NULL    VALUE "N".
003700     05  DF-OUT-INTEGER              PIC S9(09).
003800     05  DF-OUT-STABLE-ID            PIC X(254).
003900     05  DF-OUT-SAMPLE-TYPE          PIC X(24).
003950     05  FILLER                      PIC X(06).
