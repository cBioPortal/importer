000100******************************************************************
000200*    COPYBOOK    DISAMTAB                                        *
000300*    DISAMBIG-TABLE REFERENCE FILE -- ONE ROW PER AMBIGUOUS      *
000400*    ALIAS SYMBOL, GIVING THE ONE ENTREZ ID IT SHOULD RESOLVE TO *
000500*    WHEN THE GENE-GUESSING SEARCH WOULD OTHERWISE HAVE TO PICK  *
000600*    AMONG SEVERAL CANDIDATE GENES.  TAB-DELIMITED, ONE HEADER   *
000650*    ROW.  READ ONLY BY GENRESLV AT LOAD TIME.                   *
000800*                                                                *
000900*    88-91  RSH  ORIGINAL LAYOUT                                 *
000950*    03/11/04  WEK  0133  LINE-IN BUFFER MADE 77-LEVEL             *
001000******************************************************************
001100 77  DISAMTAB-LINE-IN                    PIC X(80).
001200
001300 01  DISAMTAB-PARSED-REC.
001400     05  DT-ALIAS-SYMBOL                 PIC X(40).
001500     05  DT-ENTREZ-GENE-ID-X             PIC X(09).
001550     05  FILLER                          PIC X(31).
