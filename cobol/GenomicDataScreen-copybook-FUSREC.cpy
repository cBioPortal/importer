000100******************************************************************
000200*    COPYBOOK    FUSREC                                          *
000300*    FUSION-RECORD -- GENE-FUSION STAGING RECORD.  TAB-          *
000400*    DELIMITED, ONE HEADER ROW, COLUMN ORDER NOT FIXED.          *
000500*                                                                *
000600*    88-91  RSH  ORIGINAL LAYOUT                                 *
000650*    03/11/04  WEK  0133  LINE-IN BUFFER MADE 77-LEVEL             *
000700******************************************************************
000800 77  FUS-LINE-IN                         PIC X(400).
000900
001000 01  FUS-HDR-COLUMNS.
001100     05  FUS-HDR-COL-COUNT               PIC 9(02) VALUE ZERO.
001200     05  FUS-HDR-COL-NAME OCCURS 20 TIMES
001300                          INDEXED BY FUS-HDR-IDX
001400                          PIC X(40).
001500
001600 01  FUS-HDR-COLUMNS-R REDEFINES FUS-HDR-COLUMNS.
001700     05  FILLER                          PIC X(02).
001800     05  FUS-HDR-COL-NAME-ALL             PIC X(800).
001900
002000 01  FUS-ROW-COLUMNS.
002100     05  FUS-ROW-COL-VALUE OCCURS 20 TIMES
002200                          INDEXED BY FUS-COL-IDX
002300                          PIC X(255).
002400
002500 01  FUS-COL-POS.
002600     05  FUS-POS-HUGO-SYMBOL             PIC 9(02) VALUE ZERO.
002700     05  FUS-POS-ENTREZ-GENE-ID          PIC 9(02) VALUE ZERO.
002800     05  FUS-POS-CENTER                  PIC 9(02) VALUE ZERO.
002900     05  FUS-POS-FUSION                  PIC 9(02) VALUE ZERO.
003000
003100 01  FUS-RECORD.
003200     05  FUS-HUGO-SYMBOL                 PIC X(40).
003300     05  FUS-ENTREZ-GENE-ID              PIC X(09).
003400     05  FUS-CENTER                      PIC X(60).
003500     05  FUS-FUSION                      PIC X(255).
003600
003700 01  FUS-RECORD-NUM REDEFINES FUS-RECORD.
003800     05  FUS-HUGO-SYMBOL-X               PIC X(40).
003900     05  FUS-ENTREZ-GENE-ID-N            PIC 9(09).
004000     05  FUS-CENTER-X                    PIC X(60).
004100     05  FUS-FUSION-X                    PIC X(255).
