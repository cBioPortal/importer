000100******************************************************************
000200*    COPYBOOK    GENETAB                                         *
000300*    GENE-TABLE REFERENCE FILE -- ONE ROW PER KNOWN HUGO GENE,   *
000400*    REPEATED ACROSS MULTIPLE ROWS WHEN THE GENE CARRIES MORE    *
000500*    THAN ONE ALIAS (ONE ALIAS TEXT PER ROW).  TAB-DELIMITED,    *
000600*    ONE HEADER ROW.  READ ONLY BY GENRESLV AT LOAD TIME.        *
000700*                                                                *
000800*    88-91  RSH  ORIGINAL LAYOUT                                 *
000850*    03/11/04  WEK  0133  LINE-IN BUFFER MADE 77-LEVEL             *
000900******************************************************************
001000 77  GENETAB-LINE-IN                     PIC X(400).
001100
001200 01  GENETAB-PARSED-REC.
001300     05  GT-HUGO-GENE-SYMBOL             PIC X(40).
001400     05  GT-ENTREZ-GENE-ID-X             PIC X(09).
001500     05  GT-GENE-TYPE                    PIC X(20).
001600     05  GT-CYTOBAND                     PIC X(20).
001700     05  GT-ALIAS                        PIC X(40).
001750     05  FILLER                          PIC X(10).
