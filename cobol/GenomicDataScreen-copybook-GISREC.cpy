000100******************************************************************
000200*    COPYBOOK    GISREC                                          *
000300*    GISTIC-RECORD -- COPY-NUMBER PEAK STAGING RECORD.  TAB-     *
000400*    DELIMITED, ONE HEADER ROW, COLUMN ORDER NOT FIXED.  THE     *
000500*    GENES-IN-REGION FIELD IS A BRACKETED, COMMA-SEPARATED LIST  *
000600*    THAT GISSCRN EXPLODES INTO ONE OUTPUT ROW PER RESOLVED GENE.*
000700*                                                                *
000800*    EVERY FIELD ARRIVES AS TEXT -- EVEN PEAK-START/PEAK-END --  *
000900*    AND IS EDITED THROUGH DATFLDU BEFORE ANY NUMERIC TEST OR    *
001000*    ARITHMETIC IS ATTEMPTED ON IT.                              *
001100*                                                                *
001200*    88-91  RSH  ORIGINAL LAYOUT                                 *
001250*    03/11/04  WEK  0133  LINE-IN BUFFER MADE 77-LEVEL             *
001300******************************************************************
001400 77  GIS-LINE-IN                         PIC X(2200).
001500
001600 01  GIS-HDR-COLUMNS.
001700     05  GIS-HDR-COL-COUNT               PIC 9(02) VALUE ZERO.
001800     05  GIS-HDR-COL-NAME OCCURS 15 TIMES
001900                          INDEXED BY GIS-HDR-IDX
002000                          PIC X(40).
002100
002200 01  GIS-HDR-COLUMNS-R REDEFINES GIS-HDR-COLUMNS.
002300     05  FILLER                          PIC X(02).
002400     05  GIS-HDR-COL-NAME-ALL             PIC X(600).
002500
002600 01  GIS-ROW-COLUMNS.
002700     05  GIS-ROW-COL-VALUE OCCURS 15 TIMES
002800                          INDEXED BY GIS-COL-IDX
002900                          PIC X(2000).
003000
003100 01  GIS-COL-POS.
003200     05  GIS-POS-CHROMOSOME              PIC 9(02) VALUE ZERO.
003300     05  GIS-POS-PEAK-START              PIC 9(02) VALUE ZERO.
003400     05  GIS-POS-PEAK-END                PIC 9(02) VALUE ZERO.
003500     05  GIS-POS-GENES-IN-REGION         PIC 9(02) VALUE ZERO.
003600     05  GIS-POS-Q-VALUE                 PIC 9(02) VALUE ZERO.
003700     05  GIS-POS-CYTOBAND                PIC 9(02) VALUE ZERO.
003800     05  GIS-POS-AMP                     PIC 9(02) VALUE ZERO.
003900
004000 01  GIS-RECORD.
004100     05  GIS-CHROMOSOME                  PIC X(05).
004200     05  GIS-PEAK-START                  PIC X(12).
004300     05  GIS-PEAK-END                    PIC X(12).
004400     05  GIS-GENES-IN-REGION             PIC X(2000).
004500     05  GIS-Q-VALUE                     PIC X(15).
004600     05  GIS-CYTOBAND                    PIC X(20).
004700     05  GIS-AMP                         PIC X(01).
004800
004900 01  GIS-RECORD-NUM REDEFINES GIS-RECORD.
005000     05  GIS-CHROMOSOME-X                PIC X(05).
005100     05  GIS-PEAK-START-N                PIC 9(12).
005200     05  GIS-PEAK-END-N                  PIC 9(12).
005300     05  GIS-GENES-IN-REGION-X           PIC X(2000).
005400     05  GIS-Q-VALUE-X                   PIC X(15).
005500     05  GIS-CYTOBAND-X                  PIC X(20).
005600     05  GIS-AMP-X                       PIC X(01).
005700
005800******************************************************************
005900*    WORKING TABLE OF GENE TOKENS PARSED OUT OF GENES-IN-REGION, *
006000*    AND OF THE ENTREZ IDS ACCEPTED FOR THE CURRENT PEAK (USED   *
006100*    TO GUARD AGAINST A DUPLICATE ALIAS ADDING THE SAME GENE     *
006200*    TWICE).                                                     *
006300******************************************************************
006400 01  GIS-GENE-TOKEN-TBL.
006500     05  GIS-GENE-TOKEN-CNT              PIC 9(04) VALUE ZERO.
006600     05  GIS-GENE-TOKEN OCCURS 300 TIMES
006700                          INDEXED BY GIS-TOKEN-IDX
006800                          PIC X(40).
006900
007000 01  GIS-PEAK-GENE-TBL.
007100     05  GIS-PEAK-GENE-CNT               PIC 9(04) VALUE ZERO.
007200     05  GIS-PEAK-GENE-ENTREZ OCCURS 300 TIMES
007300                          INDEXED BY GIS-PEAK-IDX
007400                          PIC 9(09).
