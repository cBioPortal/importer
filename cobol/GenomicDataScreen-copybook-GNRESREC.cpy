000100******************************************************************
000200*    COPYBOOK    GNRESREC                                        *
000300*    CALL INTERFACE FOR GENRESLV, THE SHOP'S GENE-RESOLUTION     *
000400*    LIBRARY.  COPIED BY GENRESLV ITSELF (LINKAGE SECTION) AND   *
000500*    BY EVERY SCREEN PROGRAM THAT CALLS IT (WORKING-STORAGE) SO  *
000600*    BOTH SIDES OF THE CALL STAY IN STEP.                        *
000700*                                                                *
000800*    88-91  RSH  ORIGINAL LAYOUT                                 *
000900******************************************************************
001000 01  GENE-RESOLVE-REC.
001100     05  GR-FUNCTION              PIC X(01).
001200         88  GR-LOAD-GENE-TABLE      VALUE "L".
001300         88  GR-LOAD-DISAMBIG-TABLE  VALUE "D".
001400         88  GR-RESOLVE-WITH-ENTREZ  VALUE "R".
001500         88  GR-RESOLVE-HUGO-ONLY    VALUE "H".
001600         88  GR-NORMALIZE-CHROM      VALUE "N".
001700         88  GR-CYTOBAND-TO-CHROM    VALUE "Y".
001800     05  GR-IN-ENTREZ-ID-TEXT      PIC X(09).
001900     05  GR-IN-HUGO-SYMBOL         PIC X(40).
002000     05  GR-IN-CHROMOSOME          PIC X(05).
002100     05  GR-IN-CYTOBAND            PIC X(20).
002200     05  GR-OUT-ENTREZ-GENE-ID     PIC 9(09).
002300     05  GR-OUT-HUGO-SYMBOL        PIC X(40).
002400     05  GR-OUT-GENE-TYPE          PIC X(20).
002500     05  GR-OUT-CYTOBAND           PIC X(20).
002600     05  GR-OUT-CHROMOSOME         PIC X(02).
002700     05  GR-GENE-FOUND-SW          PIC X(01).
002800         88  GR-GENE-FOUND      VALUE "Y".
002900         88  GR-GENE-NOT-FOUND  VALUE "N".
002950     05  FILLER                   PIC X(04).
