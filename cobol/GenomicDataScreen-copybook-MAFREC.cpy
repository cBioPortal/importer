000100******************************************************************
000200*    COPYBOOK    MAFREC                                          *
000300*    MAF-RECORD -- SOMATIC MUTATION STAGING RECORD.  TAB-        *
000400*    DELIMITED WITH ONE HEADER ROW; OPTIONAL LEADING '#' LINES   *
000500*    ARE METADATA AND ARE SKIPPED BY MAFSCRN BEFORE THE HEADER   *
000600*    IS READ.  COLUMN ORDER IS NOT FIXED -- MAFSCRN MATCHES EACH *
000700*    HEADER TOKEN AGAINST THE NAMES BELOW TO LEARN EACH FIELD'S  *
000800*    POSITION FOR THIS RUN.                                     *
000900*                                                                *
001000*    88-91  RSH  ORIGINAL LAYOUT                                 *
001050*    03/11/04  WEK  0133  LINE-IN BUFFER MADE 77-LEVEL             *
001100******************************************************************
001200 77  MAF-LINE-IN                         PIC X(2000).
001300
001400******************************************************************
001500*    HEADER/ROW TOKEN TABLES -- FILLED BY UNSTRING, ONE ENTRY    *
001600*    PER TAB-DELIMITED COLUMN IN THE PHYSICAL FILE.              *
001700******************************************************************
001800 01  MAF-HDR-COLUMNS.
001900     05  MAF-HDR-COL-COUNT               PIC 9(02) VALUE ZERO.
002000     05  MAF-HDR-COL-NAME OCCURS 60 TIMES
002100                          INDEXED BY MAF-HDR-IDX
002200                          PIC X(40).
002300
002400 01  MAF-ROW-COLUMNS.
002500     05  MAF-ROW-COL-VALUE OCCURS 60 TIMES
002600                          INDEXED BY MAF-COL-IDX
002700                          PIC X(255).
002800
002900******************************************************************
003000*    POSITION OF EACH NEEDED COLUMN WITHIN THIS RUN'S HEADER --  *
003100*    SET ONCE BY 100-PARSE-HEADER, USED BY EVERY DATA ROW READ   *
003200*    AFTER THAT.  ZERO MEANS "COLUMN NOT PRESENT IN THIS FILE."  *
003300******************************************************************
003400 01  MAF-COL-POS.
003500     05  MAF-POS-HUGO-SYMBOL             PIC 9(02) VALUE ZERO.
003600     05  MAF-POS-ENTREZ-GENE-ID          PIC 9(02) VALUE ZERO.
003700     05  MAF-POS-CENTER                  PIC 9(02) VALUE ZERO.
003800     05  MAF-POS-NCBI-BUILD              PIC 9(02) VALUE ZERO.
003900     05  MAF-POS-CHROMOSOME              PIC 9(02) VALUE ZERO.
004000     05  MAF-POS-START-POSITION          PIC 9(02) VALUE ZERO.
004100     05  MAF-POS-END-POSITION            PIC 9(02) VALUE ZERO.
004200     05  MAF-POS-STRAND                  PIC 9(02) VALUE ZERO.
004300     05  MAF-POS-VARIANT-CLASS           PIC 9(02) VALUE ZERO.
004400     05  MAF-POS-VARIANT-TYPE            PIC 9(02) VALUE ZERO.
004500     05  MAF-POS-REFERENCE-ALLELE        PIC 9(02) VALUE ZERO.
004600     05  MAF-POS-TUMOR-SEQ-ALLELE1       PIC 9(02) VALUE ZERO.
004700     05  MAF-POS-TUMOR-SEQ-ALLELE2       PIC 9(02) VALUE ZERO.
004800     05  MAF-POS-MATCHED-NORM-BARCODE    PIC 9(02) VALUE ZERO.
004900     05  MAF-POS-VALIDATION-STATUS       PIC 9(02) VALUE ZERO.
005000     05  MAF-POS-MUTATION-STATUS         PIC 9(02) VALUE ZERO.
005100     05  MAF-POS-SEQUENCE-SOURCE         PIC 9(02) VALUE ZERO.
005200     05  MAF-POS-HGVSP-SHORT             PIC 9(02) VALUE ZERO.
005300     05  MAF-POS-AMINO-ACID-CHANGE       PIC 9(02) VALUE ZERO.
005400     05  MAF-POS-PROTEIN-POSITION        PIC 9(02) VALUE ZERO.
005500     05  MAF-POS-T-REF-COUNT             PIC 9(02) VALUE ZERO.
005600     05  MAF-POS-T-ALT-COUNT             PIC 9(02) VALUE ZERO.
005700     05  MAF-POS-N-REF-COUNT             PIC 9(02) VALUE ZERO.
005800     05  MAF-POS-N-ALT-COUNT             PIC 9(02) VALUE ZERO.
005900     05  MAF-POS-T-TOT-COV               PIC 9(02) VALUE ZERO.
006000     05  MAF-POS-T-VAR-COV               PIC 9(02) VALUE ZERO.
006100     05  MAF-POS-N-TOT-COV               PIC 9(02) VALUE ZERO.
006200     05  MAF-POS-N-VAR-COV               PIC 9(02) VALUE ZERO.
006300     05  MAF-POS-TUMOR-DEPTH             PIC 9(02) VALUE ZERO.
006400     05  MAF-POS-TUMOR-VAF               PIC 9(02) VALUE ZERO.
006500     05  MAF-POS-NORMAL-DEPTH            PIC 9(02) VALUE ZERO.
006600     05  MAF-POS-NORMAL-VAF              PIC 9(02) VALUE ZERO.
006700     05  MAF-POS-ONCOTATOR-VAR-CLASS     PIC 9(02) VALUE ZERO.
006800     05  MAF-POS-MA-FIMPACT              PIC 9(02) VALUE ZERO.
006900     05  MAF-POS-MA-FIS                  PIC 9(02) VALUE ZERO.
007000     05  MAF-POS-MA-LINK-VAR             PIC 9(02) VALUE ZERO.
007100     05  MAF-POS-MA-PROTEIN-CHANGE       PIC 9(02) VALUE ZERO.
007200
007300******************************************************************
007400*    PARSED MAF-RECORD -- ONE ROW OF STAGING DATA AFTER THE      *
007500*    COLUMN LOOKUP HAS PULLED EACH FIELD OUT OF MAF-ROW-COLUMNS. *
007600******************************************************************
007700 01  MAF-RECORD.
007800     05  MAF-HUGO-SYMBOL                 PIC X(40).
007900     05  MAF-ENTREZ-GENE-ID              PIC X(09).
008000     05  MAF-CENTER                      PIC X(60).
008100     05  MAF-NCBI-BUILD                  PIC X(10).
008200     05  MAF-CHROMOSOME                  PIC X(05).
008300     05  MAF-START-POSITION              PIC X(12).
008400     05  MAF-END-POSITION                PIC X(12).
008500     05  MAF-STRAND                      PIC X(01).
008600     05  MAF-VARIANT-CLASSIFICATION      PIC X(30).
008700     05  MAF-VARIANT-TYPE                PIC X(10).
008800     05  MAF-REFERENCE-ALLELE            PIC X(255).
008900     05  MAF-TUMOR-SEQ-ALLELE1           PIC X(255).
009000     05  MAF-TUMOR-SEQ-ALLELE2           PIC X(255).
009100     05  MAF-MATCHED-NORM-BARCODE        PIC X(40).
009200     05  MAF-VALIDATION-STATUS           PIC X(20).
009300     05  MAF-MUTATION-STATUS             PIC X(20).
009400     05  MAF-SEQUENCE-SOURCE             PIC X(20).
009500     05  MAF-HGVSP-SHORT                 PIC X(60).
009600     05  MAF-AMINO-ACID-CHANGE           PIC X(60).
009700     05  MAF-PROTEIN-POSITION            PIC X(20).
009800     05  MAF-T-REF-COUNT                 PIC X(09).
009900     05  MAF-T-ALT-COUNT                 PIC X(09).
010000     05  MAF-N-REF-COUNT                 PIC X(09).
010100     05  MAF-N-ALT-COUNT                 PIC X(09).
010200     05  MAF-T-TOT-COV                   PIC X(09).
010300     05  MAF-T-VAR-COV                   PIC X(09).
010400     05  MAF-N-TOT-COV                   PIC X(09).
010500     05  MAF-N-VAR-COV                   PIC X(09).
010600     05  MAF-TUMOR-DEPTH                 PIC X(09).
010700     05  MAF-TUMOR-VAF                   PIC X(09).
010800     05  MAF-NORMAL-DEPTH                PIC X(09).
010900     05  MAF-NORMAL-VAF                  PIC X(09).
011000     05  MAF-ONCOTATOR-VAR-CLASS         PIC X(30).
011100     05  MAF-MA-FIMPACT                  PIC X(10).
011200     05  MAF-MA-FIS                      PIC X(15).
011300     05  MAF-MA-LINK-VAR                 PIC X(255).
011400     05  MAF-MA-PROTEIN-CHANGE           PIC X(60).
