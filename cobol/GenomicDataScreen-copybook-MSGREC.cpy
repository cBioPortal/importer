000100******************************************************************
000200*    COPYBOOK    MSGREC                                          *
000300*    MUTSIG-RECORD -- MUTSIG SIGNIFICANCE STAGING RECORD.  TAB-  *
000400*    DELIMITED, ONE HEADER ROW, COLUMN ORDER NOT FIXED.  SOME    *
000500*    MUTSIG RUNS TITLE THE GENE COLUMN "gene" AND THE COVERAGE/  *
000600*    MUTATION-COUNT COLUMNS "N"/"n" (NON-SILENT) OR "Nnon"/      *
000700*    "nnon" -- MSGSCRN CHECKS BOTH SPELLINGS.                    *
000800*                                                                *
000900*    EVERY FIELD ARRIVES AS TEXT -- EVEN RANK, NUM-BASES-COVERED *
001000*    AND NUM-MUTATIONS -- AND IS EDITED THROUGH DATFLDU BEFORE   *
001100*    ANY NUMERIC TEST OR ARITHMETIC IS ATTEMPTED ON IT.          *
001200*                                                                *
001300*    88-91  RSH  ORIGINAL LAYOUT                                 *
001350*    03/11/04  WEK  0133  LINE-IN BUFFER MADE 77-LEVEL             *
001400******************************************************************
001500 77  MSG-LINE-IN                         PIC X(300).
001600
001700 01  MSG-HDR-COLUMNS.
001800     05  MSG-HDR-COL-COUNT               PIC 9(02) VALUE ZERO.
001900     05  MSG-HDR-COL-NAME OCCURS 15 TIMES
002000                          INDEXED BY MSG-HDR-IDX
002100                          PIC X(40).
002200
002300 01  MSG-HDR-COLUMNS-R REDEFINES MSG-HDR-COLUMNS.
002400     05  FILLER                          PIC X(02).
002500     05  MSG-HDR-COL-NAME-ALL             PIC X(600).
002600
002700 01  MSG-ROW-COLUMNS.
002800     05  MSG-ROW-COL-VALUE OCCURS 15 TIMES
002900                          INDEXED BY MSG-COL-IDX
003000                          PIC X(255).
003100
003200 01  MSG-COL-POS.
003300     05  MSG-POS-RANK                    PIC 9(02) VALUE ZERO.
003400     05  MSG-POS-HUGO-SYMBOL             PIC 9(02) VALUE ZERO.
003500     05  MSG-POS-NUM-BASES-COVERED       PIC 9(02) VALUE ZERO.
003600     05  MSG-POS-NUM-MUTATIONS           PIC 9(02) VALUE ZERO.
003700     05  MSG-POS-P-VALUE                 PIC 9(02) VALUE ZERO.
003800     05  MSG-POS-Q-VALUE                 PIC 9(02) VALUE ZERO.
003900
004000 01  MSG-RECORD.
004100     05  MSG-RANK                        PIC X(06).
004200     05  MSG-HUGO-SYMBOL                 PIC X(40).
004300     05  MSG-NUM-BASES-COVERED           PIC X(12).
004400     05  MSG-NUM-MUTATIONS               PIC X(09).
004500     05  MSG-P-VALUE                     PIC X(15).
004600     05  MSG-Q-VALUE                     PIC X(15).
004700
004800 01  MSG-RECORD-NUM REDEFINES MSG-RECORD.
004900     05  MSG-RANK-N                      PIC 9(06).
005000     05  MSG-HUGO-SYMBOL-X               PIC X(40).
005100     05  MSG-NUM-BASES-COVERED-N         PIC 9(12).
005200     05  MSG-NUM-MUTATIONS-N             PIC 9(09).
005300     05  MSG-P-VALUE-X                   PIC X(15).
005400     05  MSG-Q-VALUE-X                   PIC X(15).
