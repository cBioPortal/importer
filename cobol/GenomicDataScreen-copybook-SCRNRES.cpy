000100******************************************************************
000200*    COPYBOOK    SCRNRES                                         *
000300*    SCREENING-RESULT -- ONE ROW PER ACCEPTED INPUT RECORD, ANY  *
000400*    DATA TYPE.  ALL SIX GENSCRN PROGRAMS COPY THIS BLOCK SO THE *
000500*    DOWNSTREAM LOAD STEP SEES ONE COMMON TAB-DELIMITED SHAPE    *
000600*    NO MATTER WHICH SCREENING PROGRAM PRODUCED THE ROW.         *
000700*                                                                *
000800*    88-91  RSH  ORIGINAL LAYOUT                                 *
000900******************************************************************
001000 01  SCREENING-RESULT-REC.
001100     05  SR-RECORD-TYPE          PIC X(04).
001200         88  SR-TYPE-MAF         VALUE "MAF ".
001300         88  SR-TYPE-FUSION      VALUE "FUS ".
001400         88  SR-TYPE-SV          VALUE "SV  ".
001500         88  SR-TYPE-GISTIC      VALUE "GIS ".
001600         88  SR-TYPE-MUTSIG      VALUE "MSG ".
001700         88  SR-TYPE-SEGMENT     VALUE "SEG ".
001800     05  SR-ENTREZ-GENE-ID       PIC 9(09).
001900     05  SR-CHROMOSOME           PIC X(02).
002000     05  SR-KEY-FIELD-1          PIC X(40).
002100     05  SR-KEY-FIELD-2          PIC X(40).
002200     05  SR-KEY-FIELD-3          PIC X(40).
002300     05  SR-KEY-FIELD-4          PIC X(40).
002400     05  SR-NUMERIC-FIELD-1      PIC S9(09).
002500     05  SR-NUMERIC-FIELD-2      PIC S9(09).
002550     05  FILLER                  PIC X(10).
002600
002700******************************************************************
002800*    EDITED MIRRORS -- USED ONLY TO STRING THE TAB-DELIMITED     *
002900*    OUTPUT LINE.  KEPT SEPARATE FROM THE WORKING VALUES ABOVE   *
003000*    SO A REWRITE OF THE STRING LOGIC NEVER TOUCHES THE VALUES.  *
003100******************************************************************
003200 01  SCREENING-RESULT-EDIT-FLDS.
003300     05  SR-ENTREZ-GENE-ID-E     PIC Z(08)9.
003400     05  SR-NUMERIC-FIELD-1-E    PIC -(08)9.
003500     05  SR-NUMERIC-FIELD-2-E    PIC -(08)9.
003550     05  FILLER                  PIC X(05).
