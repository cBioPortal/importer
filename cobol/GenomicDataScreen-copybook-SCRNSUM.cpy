000100******************************************************************
000200*    COPYBOOK    SCRNSUM                                         *
000300*    SCREENING-SUMMARY -- ONE ROW PER INPUT FILE, WRITTEN AFTER  *
000400*    THE LAST RECORD OF THAT FILE HAS BEEN SCREENED.  MIRRORS    *
000500*    THE OLD END-OF-RUN SCREENING-STATISTICS CONSOLE             *
000600*    DUMP, REFRAMED HERE AS A ROW INSTEAD OF A SYSOUT LISTING.   *
000700*                                                                *
000800*    88-91  RSH  ORIGINAL LAYOUT                                 *
000900******************************************************************
001000 01  SCREENING-SUMMARY-REC.
001100     05  SS-FILE-NAME                    PIC X(80).
001200     05  SS-TOTAL-DECISIONS              PIC 9(09).
001300     05  SS-TOTAL-ACCEPTS                PIC 9(09).
001400     05  SS-REJECTS-MUTSTAT-NONE         PIC 9(09).
001500     05  SS-REJECTS-SILENT-OR-INTRON     PIC 9(09).
001600     05  SS-REJECTS-LOH-OR-WILDTYPE      PIC 9(09).
001700     05  SS-REJECTS-REDACTED             PIC 9(09).
001800     05  SS-REJECTS-UTR                  PIC 9(09).
001900     05  SS-REJECTS-IGR                  PIC 9(09).
001950     05  FILLER                          PIC X(08).
002000
002100 01  SCREENING-SUMMARY-EDIT-FLDS.
002200     05  SS-TOTAL-DECISIONS-E            PIC Z(08)9.
002300     05  SS-TOTAL-ACCEPTS-E              PIC Z(08)9.
002400     05  SS-REJECTS-MUTSTAT-NONE-E       PIC Z(08)9.
002500     05  SS-REJECTS-SILENT-OR-INTRON-E   PIC Z(08)9.
002600     05  SS-REJECTS-LOH-OR-WILDTYPE-E    PIC Z(08)9.
002700     05  SS-REJECTS-REDACTED-E           PIC Z(08)9.
002800     05  SS-REJECTS-UTR-E                PIC Z(08)9.
002900     05  SS-REJECTS-IGR-E                PIC Z(08)9.
002950     05  FILLER                          PIC X(05).
