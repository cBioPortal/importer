000100******************************************************************
000200*    COPYBOOK    SEGREC                                          *
000300*    COPY-NUMBER-SEGMENT-RECORD -- SEG FILE STAGING RECORD.      *
000400*    TAB-DELIMITED, ONE HEADER ROW, COLUMN ORDER NOT FIXED.      *
000500*                                                                *
000600*    EVERY FIELD ARRIVES AS TEXT -- EVEN LOC-START, LOC-END,     *
000700*    NUM-PROBES AND SEG-MEAN -- AND IS EDITED THROUGH DATFLDU    *
000800*    BEFORE ANY NUMERIC TEST OR ARITHMETIC IS ATTEMPTED ON IT.   *
000900*                                                                *
001000*    88-91  RSH  ORIGINAL LAYOUT                                 *
001050*    03/11/04  WEK  0133  LINE-IN BUFFER MADE 77-LEVEL             *
001100******************************************************************
001200 77  SEG-LINE-IN                         PIC X(300).
001300
001400 01  SEG-HDR-COLUMNS.
001500     05  SEG-HDR-COL-COUNT               PIC 9(02) VALUE ZERO.
001600     05  SEG-HDR-COL-NAME OCCURS 15 TIMES
001700                          INDEXED BY SEG-HDR-IDX
001800                          PIC X(40).
001900
002000 01  SEG-HDR-COLUMNS-R REDEFINES SEG-HDR-COLUMNS.
002100     05  FILLER                          PIC X(02).
002200     05  SEG-HDR-COL-NAME-ALL             PIC X(600).
002300
002400 01  SEG-ROW-COLUMNS.
002500     05  SEG-ROW-COL-VALUE OCCURS 15 TIMES
002600                          INDEXED BY SEG-COL-IDX
002700                          PIC X(255).
002800
002900 01  SEG-COL-POS.
003000     05  SEG-POS-SAMPLE-ID               PIC 9(02) VALUE ZERO.
003100     05  SEG-POS-CHROM                   PIC 9(02) VALUE ZERO.
003200     05  SEG-POS-LOC-START               PIC 9(02) VALUE ZERO.
003300     05  SEG-POS-LOC-END                 PIC 9(02) VALUE ZERO.
003400     05  SEG-POS-NUM-PROBES              PIC 9(02) VALUE ZERO.
003500     05  SEG-POS-SEG-MEAN                PIC 9(02) VALUE ZERO.
003600
003700 01  SEG-RECORD.
003800     05  SEG-SAMPLE-ID                   PIC X(40).
003900     05  SEG-CHROM                       PIC X(05).
004000     05  SEG-LOC-START                   PIC X(12).
004100     05  SEG-LOC-END                     PIC X(12).
004200     05  SEG-NUM-PROBES                  PIC X(09).
004300     05  SEG-SEG-MEAN                    PIC X(15).
004400
004500 01  SEG-RECORD-NUM REDEFINES SEG-RECORD.
004600     05  SEG-SAMPLE-ID-X                 PIC X(40).
004700     05  SEG-CHROM-X                     PIC X(05).
004800     05  SEG-LOC-START-N                 PIC 9(12).
004900     05  SEG-LOC-END-N                   PIC 9(12).
005000     05  SEG-NUM-PROBES-N                PIC 9(09).
005100     05  SEG-SEG-MEAN-N                  PIC S9(05)V9(04).
005200     05  FILLER                          PIC X(06).
