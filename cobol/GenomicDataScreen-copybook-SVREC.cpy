000100******************************************************************
000200*    COPYBOOK    SVREC                                           *
000300*    STRUCTURAL-VARIANT-RECORD -- BREAKPOINT STAGING RECORD.     *
000400*    TAB-DELIMITED, ONE HEADER ROW, COLUMN ORDER NOT FIXED.      *
000500*    EVERY FIELD ARRIVES AS TEXT -- EVEN THE POSITION AND COUNT  *
000600*    COLUMNS -- AND IS EDITED THROUGH DATFLDU BEFORE ANY         *
000700*    NUMERIC TEST OR ARITHMETIC IS ATTEMPTED ON IT.              *
000800*                                                                *
000900*    88-91  RSH  ORIGINAL LAYOUT                                 *
000950*    03/11/04  WEK  0133  LINE-IN BUFFER MADE 77-LEVEL             *
001000******************************************************************
001100 77  SV-LINE-IN                          PIC X(2000).
001200
001300 01  SV-HDR-COLUMNS.
001400     05  SV-HDR-COL-COUNT                PIC 9(02) VALUE ZERO.
001500     05  SV-HDR-COL-NAME OCCURS 30 TIMES
001600                          INDEXED BY SV-HDR-IDX
001700                          PIC X(40).
001800
001900 01  SV-HDR-COLUMNS-R REDEFINES SV-HDR-COLUMNS.
002000     05  FILLER                          PIC X(02).
002100     05  SV-HDR-COL-NAME-ALL              PIC X(1200).
002200
002300 01  SV-ROW-COLUMNS.
002400     05  SV-ROW-COL-VALUE OCCURS 30 TIMES
002500                          INDEXED BY SV-COL-IDX
002600                          PIC X(255).
002700
002800 01  SV-COL-POS.
002900     05  SV-POS-SITE1-GENE               PIC 9(02) VALUE ZERO.
003000     05  SV-POS-SITE2-GENE               PIC 9(02) VALUE ZERO.
003100     05  SV-POS-SITE1-CHROM              PIC 9(02) VALUE ZERO.
003200     05  SV-POS-SITE2-CHROM              PIC 9(02) VALUE ZERO.
003300     05  SV-POS-SITE1-POS                PIC 9(02) VALUE ZERO.
003400     05  SV-POS-SITE2-POS                PIC 9(02) VALUE ZERO.
003500     05  SV-POS-MAPQ                     PIC 9(02) VALUE ZERO.
003600     05  SV-POS-NORMAL-READ-COUNT        PIC 9(02) VALUE ZERO.
003700     05  SV-POS-NORMAL-VARIANT-COUNT     PIC 9(02) VALUE ZERO.
003800     05  SV-POS-TUMOR-READ-COUNT         PIC 9(02) VALUE ZERO.
003900     05  SV-POS-TUMOR-VARIANT-COUNT      PIC 9(02) VALUE ZERO.
004000     05  SV-POS-SV-LENGTH                PIC 9(02) VALUE ZERO.
004100
004200 01  SV-RECORD.
004300     05  SV-SITE1-GENE                   PIC X(40).
004400     05  SV-SITE2-GENE                   PIC X(40).
004500     05  SV-SITE1-CHROM                  PIC X(05).
004600     05  SV-SITE2-CHROM                  PIC X(05).
004700     05  SV-SITE1-POS                    PIC X(12).
004800     05  SV-SITE2-POS                    PIC X(12).
004900     05  SV-MAPQ                         PIC X(05).
005000     05  SV-NORMAL-READ-COUNT            PIC X(09).
005100     05  SV-NORMAL-VARIANT-COUNT         PIC X(09).
005200     05  SV-TUMOR-READ-COUNT             PIC X(09).
005300     05  SV-TUMOR-VARIANT-COUNT          PIC X(09).
005400     05  SV-SV-LENGTH                    PIC X(12).
005500
005600 01  SV-RECORD-NUM REDEFINES SV-RECORD.
005700     05  SV-SITE1-GENE-X                 PIC X(40).
005800     05  SV-SITE2-GENE-X                 PIC X(40).
005900     05  SV-SITE1-CHROM-X                PIC X(05).
006000     05  SV-SITE2-CHROM-X                PIC X(05).
006100     05  SV-SITE1-POS-N                  PIC 9(12).
006200     05  SV-SITE2-POS-N                  PIC 9(12).
006300     05  SV-MAPQ-X                       PIC X(05).
006400     05  SV-NORMAL-READ-COUNT-X          PIC X(09).
006500     05  SV-NORMAL-VARIANT-COUNT-X       PIC X(09).
006600     05  SV-TUMOR-READ-COUNT-X           PIC X(09).
006700     05  SV-TUMOR-VARIANT-COUNT-X        PIC X(09).
006800     05  SV-SV-LENGTH-X                  PIC X(12).
